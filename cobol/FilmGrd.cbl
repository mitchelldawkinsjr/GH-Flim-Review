000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FilmGrd.
000300 AUTHOR.      R HOLLOWAY.
000400 INSTALLATION. ATHLETIC DEPT DATA PROCESSING.
000500 DATE-WRITTEN. 07/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - COACHING STAFF USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* 07/02/89 RH  0015  ORIGINAL PROGRAM.  APPLIES THE CODE LEGEND,
001200*                    RATE FORMULAS AND WEIGHTED SCORE FORMULA TO
001300*                    THE GRADED-INPUT FILE PRODUCED BY PREPWK.
001400* 08/14/89 RH  0018  ADDED C+N / R+N VARIABLE-YARDAGE TOKENS TO
001500*                    THE CODES SCANNER.
001600* 09/25/89 RH  0026  KEY-PLAYS-PER30 TERM NOW USES A SQUARE ROOT
001700*                    WEIGHTING - WROTE OUR OWN ITERATIVE ROOT
001800*                    FINDER SINCE THE COMPILER ON THIS BOX HAS NO
001900*                    SQRT FUNCTION.  SEE PARAGRAPH 9100.
002000* 03/06/90 RH  0033  FIXED - SQRT ROUTINE BLEW UP ON A ZERO INPUT
002100*                    (DIVIDE BY ZERO ON THE FIRST ITERATION).
002200*                    ZERO INPUT NOW SHORT-CIRCUITS TO A ZERO
002300*                    ROOT.
002400* 07/19/90 RH  0038  PER-PLAYER SUMMARY ACCUMULATION ADDED - ONE
002500*                    SUMMARY RECORD PER PLAYER, SORTED BY MEAN
002600*                    SCORE DESCENDING (BUBBLE SORT - SEE 4300).
002700* 02/11/91 DK  0047  DISCIPLINE OVERRIDE RULE NOW RE-DERIVES MA
002800*                    AND LOAF COUNTS FROM THE CODES STRING HERE
002900*                    TOO, NOT JUST IN PREPWK, SO FILMGRD STANDS
003000*                    ON ITS OWN IF FED AN OUTSIDE INPUT FILE.
003100* 10/30/92 DK  0059  KEY PLAYS FROM INPUT SHEET NOW ONLY USED
003200*                    WHEN GREATER THAN ZERO - OTHERWISE DERIVED
003300*                    COUNT FROM CODES IS USED PER COACH REQUEST.
003400* 04/08/93 RH  0064  CODE LEGEND TABLE REBUILT AS AN INDEXED
003500*                    OCCURS TABLE WITH SEARCH INSTEAD OF NESTED
003600*                    IFS - EASIER TO MAINTAIN WHEN CODES CHANGE.
003700* 11/14/94 DK  0072  TIGHTENED SQRT ITERATION COUNT - 12 PASSES
003800*                    IS PLENTY FOR THE RANGE OF INPUTS WE SEE.
003900* 03/02/98 DK  0081  Y2K - RUN-DATE DISPLAY WIDENED TO A FULL
004000*                    FOUR DIGIT YEAR.  NO STORED DATE FIELDS IN
004100*                    THIS PROGRAM WERE TWO DIGIT YEARS.
004200* 08/30/99 DK  0084  CONFIRMED CLEAN ON Y2K REVIEW - NO FURTHER
004300*                    CHANGE REQUIRED.
004400* 07/09/01 RH  0091  DP CODE COUNT NOW ALSO FEEDS THE COACHING
004500*                    REPORT DIRECTLY OFF RR-CODE-CNT - PLYRRPT
004600*                    WAS CAUGHT USING A STAT FIELD THAT COULD GO
004700*                    OUT OF STEP WITH THE CODES STRING.  NO
004800*                    CHANGE TO THIS PROGRAM'S OWN OUTPUT, JUST A
004900*                    NOTE FOR WHOEVER TOUCHES THE RESULT LAYOUT
005000*                    NEXT - THE CODE-COUNT TABLE IS THE ONE TRUE
005100*                    SOURCE FOR ANY DOWNSTREAM CODE-DRIVEN RULE.
005200*----------------------------------------------------------------
005300* FILMGRD - THE GRADING ENGINE ITSELF.
005400*
005500* THIS IS STEP TWO OF THE WEEKLY BATCH, RUN RIGHT AFTER PREPWK.
005600* IT TAKES THE NORMALIZED GRADED-INPUT FILE AND, FOR EACH
005700* PLAYER-WEEK RECORD, APPLIES THE CODE LEGEND (WS-CODE-LEGEND
005800* -TBL BELOW), COMPUTES THE PER-30-SNAP RATE STATISTICS, RUNS
005900* THE WEIGHTED SCORE FORMULA, AND ASSIGNS A LETTER GRADE.  IT
006000* ALSO ACCUMULATES A SEASON-TO-DATE PER-PLAYER SUMMARY RECORD
006100* (MEAN OF EACH RATE OVER EVERY WEEK SEEN SO FAR) SORTED BY
006200* MEAN SCORE, WORST-CASE COMPILER SUPPORT IN MIND SINCE THIS
006300* SHOP HAS NO SORT VERB AVAILABLE ON A SEQUENTIAL LINE FILE
006400* OF THIS SHAPE - HENCE THE HOME-GROWN BUBBLE SORT AT 4300.
006500*
006600* DOWNSTREAM OF THIS PROGRAM SIT PLYRRPT (ONE COACH REPORT PER
006700* PLAYER), GRPFILM (GROUPED FILM-SESSION HANDOUT), SEASNRPT
006800* (SEASON-TO-DATE TREND REPORT) AND WKEXPORT (FLAT EXPORT FOR
006900* THE ATHLETIC OFFICE'S OWN SPREADSHEET WORK) - ALL FIVE READ
007000* RESULTFILE AND/OR SUMMARYFILE, NONE OF THEM RE-DERIVE ANY OF
007100* THE RATES OR THE SCORE THEMSELVES.  IF A RATE FORMULA EVER
007200* CHANGES IT CHANGES HERE, NOWHERE ELSE.
007300*----------------------------------------------------------------
007400 
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    THIS RUN'S NORMALIZED INPUT, PRODUCED BY PREPWK - OPTIONAL
008300*    SO A DEVELOPMENT TEST RUN WITH NO FILE YET STAGED DOES NOT
008400*    ABEND BEFORE THE OPERATOR CAN CANCEL IT CLEANLY.
008500     SELECT OPTIONAL gradedinfile   ASSIGN TO GRADEDIN
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS fs-gradedinfile.
008800 
008900*    ONE DETAIL RECORD PER PLAYER-WEEK, FULLY GRADED - THIS IS
009000*    THE FILE EVERY DOWNSTREAM REPORT PROGRAM ACTUALLY READS.
009100     SELECT OPTIONAL resultfile     ASSIGN TO RESULTFL
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS fs-resultfile.
009400 
009500*    ONE ROW PER DISTINCT PLAYER SEEN THIS RUN, CARRYING THE
009600*    RUNNING MEAN OF EACH RATE - SEE PARAGRAPH 4000.
009700     SELECT OPTIONAL summaryfile    ASSIGN TO SUMMARYF
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS  IS fs-summaryfile.
010000 
010100 DATA DIVISION.
010200 FILE SECTION.
010300*----------------------------------------------------------------
010400* GRADED-INPUT-REC - MIRRORS PREPWK'S OUTPUT LAYOUT FIELD FOR
010500* FIELD.  THIS PROGRAM DOES NOT RE-EDIT ANY OF THESE VALUES -
010600* BY THE TIME A RECORD GETS HERE THE NUMERIC FIELDS ARE ALREADY
010700* GUARANTEED NUMERIC AND THE LIST COUNTS ARE ALREADY TALLIED.
010800*----------------------------------------------------------------
010900 FD  gradedinfile.
011000 01  graded-input-rec.
011100     88  endofgradedinfile         VALUE HIGH-VALUES.
011200     03  gi-player                 PIC X(20).
011300     03  gi-week                   PIC 9(02).
011400     03  gi-snaps                  PIC 9(03).
011500     03  gi-targets                PIC 9(03).
011600     03  gi-catches                PIC 9(03).
011700     03  gi-rec-yards              PIC S9(04).
011800     03  gi-rush-yards             PIC S9(04).
011900     03  gi-touchdowns             PIC 9(02).
012000     03  gi-drops                  PIC 9(02).
012100     03  gi-missed-assignments     PIC 9(02).
012200     03  gi-loafs                  PIC 9(02).
012300     03  gi-key-plays              PIC 9(02).
012400     03  gi-rushes                 PIC 9(03).
012500     03  gi-codes                  PIC X(120).
012600     03  gi-notes                  PIC X(200).
012700     03  FILLER                    PIC X(48).
012800 
012900*----------------------------------------------------------------
013000* RESULT-REC - THE GRADED DETAIL RECORD.  THE FIRST BLOCK OF
013100* FIELDS (THROUGH RR-NOTES) IS A STRAIGHT COPY-FORWARD OF THE
013200* GRADED-INPUT FIELDS; EVERYTHING FROM RR-CATCH-RATE ON DOWN
013300* IS COMPUTED BY THIS PROGRAM AND DID NOT EXIST ON THE INPUT
013400* RECORD AT ALL.
013500*----------------------------------------------------------------
013600 FD  resultfile.
013700 01  result-rec.
013800*    COPIED FORWARD FROM GRADED-INPUT-REC UNCHANGED.
013900     03  rr-player                 PIC X(20).
014000     03  rr-week                   PIC 9(02).
014100     03  rr-snaps                  PIC 9(03).
014200     03  rr-targets                PIC 9(03).
014300     03  rr-catches                PIC 9(03).
014400     03  rr-rec-yards              PIC S9(04).
014500     03  rr-rush-yards             PIC S9(04).
014600     03  rr-touchdowns             PIC 9(02).
014700     03  rr-drops                  PIC 9(02).
014800     03  rr-missed-assignments     PIC 9(02).
014900     03  rr-loafs                  PIC 9(02).
015000     03  rr-key-plays              PIC 9(02).
015100     03  rr-rushes                 PIC 9(03).
015200     03  rr-codes                  PIC X(120).
015300     03  rr-notes                  PIC X(200).
015400*    CATCHES / TARGETS - SEE PARAGRAPH 2600.
015500     03  rr-catch-rate             PIC 9(01)V9(04).
015600*    (REC-YARDS + RUSH-YARDS) / TARGETS - SIGNED SINCE A NEGATIVE
015700*    YARDAGE WEEK IS POSSIBLE FOR A LOW-VOLUME PLAYER.
015800     03  rr-yards-per-target       PIC S9(03)V9(04).
015900*    THE FOUR "PER30" FIELDS ARE ALL A COUNT PRORATED TO A
016000*    30-SNAP GAME - SEE PARAGRAPH 8300 FOR THE FORMULA.
016100     03  rr-tds-per30              PIC 9(02)V9(04).
016200     03  rr-keyplays-per30         PIC 9(02)V9(04).
016300     03  rr-targets-per30          PIC 9(02)V9(04).
016400     03  rr-drops-rate             PIC 9(01)V9(04).
016500     03  rr-loafs-per30            PIC 9(02)V9(04).
016600     03  rr-ma-per30               PIC 9(02)V9(04).
016700*    FINAL WEIGHTED SCORE, 0 TO 100 - SEE PARAGRAPH 2700.
016800     03  rr-score                  PIC 9(03)V9(02).
016900*    LETTER GRADE OFF THE SCORE - SEE PARAGRAPH 2800.
017000     03  rr-grade                  PIC X(01).
017100*    RUNNING TOTAL OF POINTS EARNED FROM CODES-STRING TOKENS -
017200*    SEE PARAGRAPHS 2420/2430.
017300     03  rr-code-points            PIC S9(04)V9(01).
017400*    SUM OF EVERY C+N/C-N TOKEN'S N - NOT ITSELF PRINTED ON ANY
017500*    REPORT TODAY BUT KEPT FOR WHOEVER NEEDS A CODE-DRIVEN YARDS
017600*    CROSS-CHECK AGAINST RR-REC-YARDS.
017700     03  rr-code-catch-yards       PIC S9(04).
017800     03  rr-code-rush-yards        PIC S9(04).
017900*    COUNT OF POSITIVE-IMPACT CODE TOKENS - USED AS THE KEY-PLAY
018000*    COUNT WHENEVER THE INPUT SHEET DID NOT SUPPLY ONE OF ITS OWN
018100*    (SEE PARAGRAPH 2500 AND THE 10/30/92 CHANGE-LOG ENTRY).
018200     03  rr-derived-keyplays       PIC 9(02).
018300*    OCCURRENCE COUNT PER LEGEND-TABLE ENTRY, SAME ORDER AS
018400*    WS-CL-ENTRY - RR-CODE-CNT(8) IS THE MA COUNT, RR-CODE-CNT
018500*    (13) IS THE LOAF COUNT (SEE CTE-IDX-MA / CTE-IDX-L BELOW).
018600*    ADDED 07/09/01 SO PLYRRPT COULD STOP READING A SEPARATE
018700*    STAT FIELD THAT COULD DRIFT OUT OF STEP WITH THE CODES.
018800     03  rr-code-cnt               PIC 9(02) OCCURS 15 TIMES.
018900     03  FILLER                    PIC X(130).
019000 
019100*    ALTERNATE KEY VIEW OF THE RESULT BUFFER - LETS A RESTART JOB
019200*    STEP CHECK THE LAST (PLAYER, WEEK) WRITTEN WITHOUT UNMAPPING
019300*    THE WHOLE DETAIL RECORD.
019400 01  rr-key-view REDEFINES result-rec.
019500     03  rrk-player                PIC X(20).
019600     03  rrk-week                  PIC 9(02).
019700     03  FILLER                    PIC X(578).
019800 
019900*----------------------------------------------------------------
020000* SUMMARY-REC - ONE ROW PER DISTINCT PLAYER, MEAN OF EACH RATE
020100* ACROSS EVERY WEEK'S DETAIL RECORD SEEN SO FAR THIS RUN.  NOT
020200* A SEASON-TO-DATE FILE IN THE SENSE OF ACCUMULATING ACROSS
020300* SEPARATE RUNS - EACH RUN OF FILMGRD STARTS THE ACCUMULATOR
020400* TABLE (WS-PLAYER-ACCUM-TBL BELOW) FRESH FROM WHATEVER WEEKS
020500* ARE PRESENT IN THAT RUN'S GRADEDINFILE.  SEASNRPT IS THE
020600* PROGRAM THAT ACTUALLY WALKS MULTIPLE WEEKS' RESULT FILES FOR
020700* A TRUE SEASON TREND.
020800*----------------------------------------------------------------
020900 FD  summaryfile.
021000 01  summary-rec.
021100     03  sr-player                 PIC X(20).
021200     03  sr-mean-score             PIC 9(03)V9(03).
021300     03  sr-mean-catch-rate        PIC 9(01)V9(03).
021400     03  sr-mean-yards-per-target  PIC S9(03)V9(03).
021500     03  sr-mean-targets-per30     PIC 9(02)V9(03).
021600     03  sr-mean-keyplays-per30    PIC 9(02)V9(03).
021700     03  sr-mean-tds-per30         PIC 9(02)V9(03).
021800     03  sr-mean-drops-rate        PIC 9(01)V9(03).
021900     03  sr-mean-ma-per30          PIC 9(02)V9(03).
022000     03  sr-mean-loafs-per30       PIC 9(02)V9(03).
022100*    NOTE THIS ONE IS A SUM, NOT A MEAN, UNLIKE EVERY OTHER
022200*    FIELD IN THIS RECORD - KEPT AS A TOTAL SINCE A SEASON-LONG
022300*    RUNNING CODE-POINTS BALANCE IS MORE USEFUL TO THE COACHING
022400*    STAFF THAN AN AVERAGE WOULD BE.
022500     03  sr-sum-code-points        PIC S9(05)V9(01).
022600     03  FILLER                    PIC X(40).
022700 
022800 WORKING-STORAGE SECTION.
022900*    FILE STATUS BYTES - CHECKED BY THE DECLARATIVES BELOW.
023000 77  fs-gradedinfile               PIC X(02) VALUE SPACES.
023100 77  fs-resultfile                 PIC X(02) VALUE SPACES.
023200 77  fs-summaryfile                PIC X(02) VALUE SPACES.
023300 78  cte-01                                  VALUE 01.
023400*    POSITIONS OF THE MA AND L ENTRIES WITHIN WS-CL-ENTRY BELOW -
023500*    NAMED HERE RATHER THAN LEFT AS BARE SUBSCRIPTS 8 AND 13 SO
023600*    A FUTURE RE-ORDERING OF THE LEGEND TABLE DOES NOT SILENTLY
023700*    BREAK THE DISCIPLINE OVERRIDE AT PARAGRAPH 2500.
023800 78  cte-idx-ma                              VALUE 08.
023900 78  cte-idx-l                               VALUE 13.
024000 
024100*    TODAY'S DATE FOR THE STARTUP BANNER ONLY.
024200 01  ws-today                      PIC 9(08) VALUE ZEROES.
024300 01  ws-today-parts REDEFINES ws-today.
024400     05  ws-today-yyyy             PIC 9(04).
024500     05  ws-today-mm               PIC 9(02).
024600     05  ws-today-dd               PIC 9(02).
024700 
024800 01  ws-counters.
024900     05  ws-recs-read              PIC S9(07) COMP VALUE ZEROES.
025000     05  ws-recs-written           PIC S9(07) COMP VALUE ZEROES.
025100     05  ws-players-written        PIC S9(05) COMP VALUE ZEROES.
025200 
025300*    CODE LEGEND - POINTS PER OCCURRENCE AND WHETHER THE CODE
025400*    COUNTS TOWARD DERIVED KEY PLAYS.  LOADED BY VALUE CLAUSE,
025500*    NOT BUILT AT RUN TIME - SAME COMPILE-TIME TABLE SHAPE USED
025600*    FOR THE OTHER LOOKUP TABLES IN THIS SHOP'S UTILITY WORK.
025700 01  ws-code-legend-tbl.
025800*    TD = TOUCHDOWN.  BIGGEST POSITIVE ON THE BOARD.
025900     03  ws-cl-blk-01. 05 FILLER PIC X(05) VALUE "TD".
026000                  05 FILLER PIC S9(03) VALUE +15.
026100                  05 FILLER PIC X(01) VALUE "Y".
026200*    E = RELENTLESS EFFORT - HUSTLE CODE, NO YARDAGE ATTACHED.
026300     03  ws-cl-blk-02. 05 FILLER PIC X(05) VALUE "E".
026400                  05 FILLER PIC S9(03) VALUE +05.
026500                  05 FILLER PIC X(01) VALUE "Y".
026600*    ER = ELITE ROUTE - PERFECT ROUTE RUNNING ON THE PLAY.
026700     03  ws-cl-blk-03. 05 FILLER PIC X(05) VALUE "ER".
026800                  05 FILLER PIC S9(03) VALUE +07.
026900                  05 FILLER PIC X(01) VALUE "Y".
027000*    GR = GOOD ROUTE - SOLID BUT NOT ELITE ROUTE WORK.
027100     03  ws-cl-blk-04. 05 FILLER PIC X(05) VALUE "GR".
027200                  05 FILLER PIC S9(03) VALUE +02.
027300                  05 FILLER PIC X(01) VALUE "Y".
027400*    GB = GOOD BLOCK - DOWNFIELD OR RUN-SUPPORT BLOCK GRADED
027500*    WELL.
027600     03  ws-cl-blk-05. 05 FILLER PIC X(05) VALUE "GB".
027700                  05 FILLER PIC S9(03) VALUE +02.
027800                  05 FILLER PIC X(01) VALUE "Y".
027900*    P = PANCAKE - BLOCKER PUT A DEFENDER ON THE GROUND.
028000     03  ws-cl-blk-06. 05 FILLER PIC X(05) VALUE "P".
028100                  05 FILLER PIC S9(03) VALUE +10.
028200                  05 FILLER PIC X(01) VALUE "Y".
028300*    FD = FIRST DOWN - CATCH OR RUSH THAT MOVED THE CHAINS.
028400     03  ws-cl-blk-07. 05 FILLER PIC X(05) VALUE "FD".
028500                  05 FILLER PIC S9(03) VALUE +05.
028600                  05 FILLER PIC X(01) VALUE "Y".
028700*    MA = MISSED ASSIGNMENT - THE BIG DISCIPLINE NEGATIVE.  ALSO
028800*    THE CODE COUNTED BY THE OVERRIDE AT PARAGRAPH 2500 - ITS
028900*    TABLE POSITION IS CTE-IDX-MA, NOT A COINCIDENCE OF ORDER.
029000     03  ws-cl-blk-08. 05 FILLER PIC X(05) VALUE "MA".
029100                  05 FILLER PIC S9(03) VALUE -10.
029200                  05 FILLER PIC X(01) VALUE "N".
029300*    SC = SPECTACULAR CATCH - HIGHLIGHT-REEL RECEPTION.
029400     03  ws-cl-blk-09. 05 FILLER PIC X(05) VALUE "SC".
029500                  05 FILLER PIC S9(03) VALUE +10.
029600                  05 FILLER PIC X(01) VALUE "Y".
029700*    DP = DROPPED PASS - CATCHABLE BALL NOT SECURED.  LARGEST
029800*    SINGLE NEGATIVE IN THE TABLE.
029900     03  ws-cl-blk-10. 05 FILLER PIC X(05) VALUE "DP".
030000                  05 FILLER PIC S9(03) VALUE -15.
030100                  05 FILLER PIC X(01) VALUE "N".
030200*    H = HOLDING - PENALTY CODE.  ZERO POINTS BY DESIGN - THE
030300*    COACHING STAFF TRACKS IT FOR AWARENESS BUT DOES NOT WANT IT
030400*    DOUBLE-PENALIZING A PLAYER WHO ALREADY LOST THE YARDS ON
030500*    THE SCOREBOARD.
030600     03  ws-cl-blk-11. 05 FILLER PIC X(05) VALUE "H".
030700                  05 FILLER PIC S9(03) VALUE +00.
030800                  05 FILLER PIC X(01) VALUE "N".
030900*    BR = BAD ROUTE - ROUTE RUN INCORRECTLY OR TOO SHALLOW/DEEP.
031000     03  ws-cl-blk-12. 05 FILLER PIC X(05) VALUE "BR".
031100                  05 FILLER PIC S9(03) VALUE -02.
031200                  05 FILLER PIC X(01) VALUE "N".
031300*    L = LOAF (LAZINESS) - PLAYER NOT RUNNING FULL SPEED ON THE
031400*    PLAY.  TABLE POSITION IS CTE-IDX-L, USED BY THE OVERRIDE AT
031500*    PARAGRAPH 2500 THE SAME WAY MA IS.
031600     03  ws-cl-blk-13. 05 FILLER PIC X(05) VALUE "L".
031700                  05 FILLER PIC S9(03) VALUE -02.
031800                  05 FILLER PIC X(01) VALUE "N".
031900*    NFS = NOT FULL SPEED - SIMILAR TO A LOAF BUT CHARTED
032000*    SEPARATELY WHEN THE COACH WANTS TO DISTINGUISH "JOGGED IT"
032100*    FROM "FLAT OUT LOAFED".
032200     03  ws-cl-blk-14. 05 FILLER PIC X(05) VALUE "NFS".
032300                  05 FILLER PIC S9(03) VALUE -03.
032400                  05 FILLER PIC X(01) VALUE "N".
032500*    W = WHIFFED - MISSED A BLOCK OR TACKLE ENTIRELY.
032600     03  ws-cl-blk-15. 05 FILLER PIC X(05) VALUE "W".
032700                  05 FILLER PIC S9(03) VALUE -01.
032800                  05 FILLER PIC X(01) VALUE "N".
032900 
033000 01  ws-code-legend-tbl-r REDEFINES ws-code-legend-tbl.
033100     03  ws-cl-entry OCCURS 15 TIMES INDEXED BY idx-cl.
033200         05  ws-cl-code            PIC X(05).
033300         05  ws-cl-points          PIC S9(03).
033400         05  ws-cl-pos-flag        PIC X(01).
033500             88  sw-cl-positive              VALUE "Y".
033600 
033700* TOKEN-LOOP WORK AREA - SAME POINTER-LOOP UNSTRING IDIOM AS
033800* PREPWK, EXTENDED HERE TO CLASSIFY EACH TOKEN AGAINST THE CODE
033900* LEGEND OR AS A C+N / R+N VARIABLE-YARDAGE TOKEN.
034000 01  ws-scan-fields.
034100     05  ws-scan-source            PIC X(120) VALUE SPACES.
034200     05  ws-scan-source-len        PIC S9(04) COMP VALUE ZEROES.
034300     05  ws-scan-ptr               PIC S9(04) COMP VALUE ZEROES.
034400     05  ws-scan-token             PIC X(40)  VALUE SPACES.
034500*    SIGN CHARACTER ("+" OR "-") PULLED OFF A C+N/R+N TOKEN.
034600     05  ws-scan-sign              PIC X(01)  VALUE SPACES.
034700*    UNSIGNED YARDAGE MAGNITUDE OFF A C+N/R+N TOKEN, BEFORE THE
034800*    SIGN IS RE-APPLIED IN WS-SCAN-NUM-VALUE.
034900     05  ws-scan-num-mag           PIC 9(03)  VALUE ZEROES.
035000     05  ws-scan-num-value         PIC S9(04) COMP VALUE ZEROES.
035100 
035200* GENERAL-PURPOSE TRAILING-BLANK TRIMMER - SEE PREPWK REMARK.
035300 01  ws-trim-fields.
035400     05  ws-trim-work              PIC X(200) VALUE SPACES.
035500     05  ws-trim-max-len           PIC S9(04) COMP VALUE ZEROES.
035600     05  ws-trim-sig-len           PIC S9(04) COMP VALUE ZEROES.
035700 
035800*    SHARED WORK FIELDS FOR THE SAFE-DIVIDE (8200) AND PER-30
035900*    (8300) UTILITY PARAGRAPHS - COMP-3 SO THE REPEATED DIVIDE
036000*    AND ROUND OPERATIONS ACROSS NINE RATES PER RECORD DO NOT
036100*    PAY A DISPLAY-TO-PACKED CONVERSION EVERY TIME.
036200 01  ws-rate-work.
036300     05  ws-safe-div-n             PIC S9(07)V9(04) COMP-3
036400                                    VALUE ZEROES.
036500     05  ws-safe-div-d             PIC S9(07)V9(04) COMP-3
036600                                    VALUE ZEROES.
036700     05  ws-safe-div-result        PIC S9(07)V9(04) COMP-3
036800                                    VALUE ZEROES.
036900     05  ws-per30-n                PIC S9(07)V9(04) COMP-3
037000                                    VALUE ZEROES.
037100     05  ws-per30-result           PIC S9(07)V9(04) COMP-3
037200                                    VALUE ZEROES.
037300 
037400*    ACCUMULATORS FOR THE WEIGHTED SCORE FORMULA AT PARAGRAPH
037500*    2700 - BASE STARTS EVERY RECORD AT 73.0, POS AND NEG BUILD
037600*    UP SEPARATELY SO THE FORMULA'S POSITIVE AND NEGATIVE SIDES
037700*    CAN EACH BE INSPECTED ON THEIR OWN IF A SCORE EVER LOOKS
037800*    WRONG TO THE COACHING STAFF.
037900 01  ws-score-work.
038000     05  ws-score-base             PIC S9(05)V9(04) COMP-3
038100                                    VALUE ZEROES.
038200     05  ws-score-pos              PIC S9(05)V9(04) COMP-3
038300                                    VALUE ZEROES.
038400     05  ws-score-neg              PIC S9(05)V9(04) COMP-3
038500                                    VALUE ZEROES.
038600     05  ws-score-raw              PIC S9(05)V9(04) COMP-3
038700                                    VALUE ZEROES.
038800*    SCRATCH TERM REUSED FOR EACH CLAMPED SUB-TERM OF THE
038900*    FORMULA BEFORE IT IS WEIGHTED AND ADDED INTO WS-SCORE-POS
039000*    OR WS-SCORE-NEG.
039100     05  ws-score-term             PIC S9(05)V9(04) COMP-3
039200                                    VALUE ZEROES.
039300*    FINAL SCORE AFTER THE 0-TO-100 CLAMP, BEFORE THE ROUNDED
039400*    MOVE INTO RR-SCORE.
039500     05  ws-score-clamped          PIC S9(05)V9(04) COMP-3
039600                                    VALUE ZEROES.
039700 
039800* FROM-SCRATCH SQUARE ROOT ITERATOR - SEE CHANGE LOG 09/25/89 AND
039900* 03/06/90.  NEWTON'S METHOD, FIXED-COUNT PASSES, GOOD TO WELL
040000* BEYOND THE 4 DECIMAL PLACES THIS PROGRAM CARRIES.
040100 01  ws-sqrt-work.
040200     05  ws-sqrt-input             PIC S9(05)V9(04) COMP-3
040300                                    VALUE ZEROES.
040400     05  ws-sqrt-guess             PIC S9(05)V9(04) COMP-3
040500                                    VALUE ZEROES.
040600 
040700*    END-OF-FILE SWITCH FOR THE GRADEDINFILE READ LOOP AT 2000 -
040800*    ONLY SW-NO-MORE-RECS IS EVER TESTED (AT MAIN-PARAGRAPH AND
040900*    2000 ITSELF); SW-MORE-RECS EXISTS ONLY SO THE VALUE "Y" HAS
041000*    A NAME, MATCHING HOW THIS SWITCH IS WRITTEN THROUGHOUT THE
041100*    WEEKLY BATCH SUITE.
041200 01  ws-switches.
041300     05  ws-more-recs-sw           PIC X(01) VALUE "Y".
041400         88  sw-more-recs                     VALUE "Y".
041500         88  sw-no-more-recs                   VALUE "N".
041600 
041700* PER-PLAYER ACCUMULATOR TABLE FOR THE SUMMARY FILE - RATE SUMS,
041800* RECORD COUNT AND CODE-POINTS SUM, ONE ENTRY PER DISTINCT PLAYER
041900* SEEN THIS RUN.  SAME OCCURS ... DEPENDING ON GROWABLE-TABLE
042000* IDIOM USED FOR THIS SHOP'S OTHER RUN-TIME ACCUMULATOR TABLES.
042100 01  ws-player-accum-hdr.
042200     05  ws-player-cnt             PIC S9(04) COMP VALUE ZEROES.
042300 01  ws-player-accum-tbl.
042400     03  ws-pa-entry OCCURS 1 TO 500 TIMES
042500                     DEPENDING ON ws-player-cnt
042600                     INDEXED BY idx-pa.
042700*        PLAYER NAME - THE ACCUMULATOR TABLE'S SEARCH KEY.
042800         05  ws-pa-player              PIC X(20).
042900*        NUMBER OF WEEKS THIS PLAYER HAS BEEN GRADED SO FAR THIS
043000*        RUN - THE DIVISOR FOR EVERY MEAN COMPUTED AT 4400.
043100         05  ws-pa-rec-count           PIC S9(05) COMP.
043200*        RUNNING MEAN OF RR-SCORE, RECOMPUTED EVERY RECORD AT
043300*        4100 SO THE SORT AT 4300 CAN ORDER ON IT WITHOUT WAITING
043400*        FOR END OF FILE.
043500         05  ws-pa-mean-score          PIC S9(05)V9(04) COMP-3.
043600*        THE NINE SUM FIELDS BELOW ARE RUNNING TOTALS, NOT
043700*        MEANS - THEY ARE DIVIDED TO MEANS ONLY ONCE, AT 4400,
043800*        WHEN THE SUMMARY RECORD IS ACTUALLY WRITTEN.  KEEPING
043900*        THE RAW SUM (RATHER THAN AN INCREMENTAL MEAN) AVOIDS
044000*        COMPOUNDING ROUNDING ERROR OVER A LONG SEASON.
044100         05  ws-pa-sum-score           PIC S9(07)V9(04) COMP-3.
044200         05  ws-pa-sum-catch-rate      PIC S9(07)V9(04) COMP-3.
044300         05  ws-pa-sum-yds-per-target  PIC S9(07)V9(04) COMP-3.
044400         05  ws-pa-sum-targets-per30   PIC S9(07)V9(04) COMP-3.
044500         05  ws-pa-sum-keyplays-per30  PIC S9(07)V9(04) COMP-3.
044600         05  ws-pa-sum-tds-per30       PIC S9(07)V9(04) COMP-3.
044700         05  ws-pa-sum-drops-rate      PIC S9(07)V9(04) COMP-3.
044800         05  ws-pa-sum-ma-per30        PIC S9(07)V9(04) COMP-3.
044900         05  ws-pa-sum-loafs-per30     PIC S9(07)V9(04) COMP-3.
045000*        SUM, NOT A MEAN - SEE THE REMARK ON SR-SUM-CODE-POINTS
045100*        ABOVE.  CODE POINTS ARE A SEASON-CUMULATIVE STANDING,
045200*        NOT A PER-WEEK AVERAGE.
045300         05  ws-pa-sum-code-points     PIC S9(07)V9(04) COMP-3.
045400 
045500*    SWAP AREA FOR THE BUBBLE SORT AT 4300 - MIRRORS WS-PA-ENTRY
045600*    FIELD FOR FIELD SO A WHOLE TABLE ENTRY CAN BE LIFTED OUT,
045700*    OVERWRITTEN, AND PUT BACK IN ONE MOVE APIECE (SEE 4310).
045800 01  ws-pa-swap-area.
045900     05  ws-pa-swap-player             PIC X(20).
046000     05  ws-pa-swap-rec-count          PIC S9(05) COMP.
046100     05  ws-pa-swap-mean-score         PIC S9(05)V9(04) COMP-3.
046200     05  ws-pa-swap-sum-score          PIC S9(07)V9(04) COMP-3.
046300     05  ws-pa-swap-sum-catch-rate     PIC S9(07)V9(04) COMP-3.
046400     05  ws-pa-swap-sum-yds-per-target PIC S9(07)V9(04) COMP-3.
046500     05  ws-pa-swap-sum-targets-per30  PIC S9(07)V9(04) COMP-3.
046600     05  ws-pa-swap-sum-keyplays-per30 PIC S9(07)V9(04) COMP-3.
046700     05  ws-pa-swap-sum-tds-per30      PIC S9(07)V9(04) COMP-3.
046800     05  ws-pa-swap-sum-drops-rate     PIC S9(07)V9(04) COMP-3.
046900     05  ws-pa-swap-sum-ma-per30       PIC S9(07)V9(04) COMP-3.
047000     05  ws-pa-swap-sum-loafs-per30    PIC S9(07)V9(04) COMP-3.
047100     05  ws-pa-swap-sum-code-points    PIC S9(07)V9(04) COMP-3.
047200 
047300*    INDEX FIELDS FOR THE 4300 BUBBLE SORT - KEPT SEPARATE FROM
047400*    IDX-PA (THE TABLE'S OWN OCCURS INDEX) SO THE OUTER LIMIT AND
047500*    THE TWO COMPARE POSITIONS CAN BE HELD STILL WHILE IDX-PA
047600*    ITSELF WALKS THE TABLE ON EACH PASS.
047700 01  ws-sort-idx.
047800     05  ws-pa-sort-limit          USAGE IS INDEX.
047900     05  ws-pa-origin              USAGE IS INDEX.
048000     05  ws-pa-dest                USAGE IS INDEX.
048100 
048200 PROCEDURE DIVISION.
048300*----------------------------------------------------------------
048400* DECLARATIVES - ANY FILE STATUS OTHER THAN "00"/"10" ON ANY OF
048500* THE THREE FILES ROUTES HERE AND ABENDS THE RUN.  THERE IS NO
048600* PARTIAL-GRADE-AND-CONTINUE MODE - A BAD RESULT OR SUMMARY
048700* FILE HALF WAY THROUGH THE ROSTER IS WORSE THAN NO FILE AT ALL.
048800*----------------------------------------------------------------
048900 DECLARATIVES.
049000 File-Handler SECTION.
049100     USE AFTER ERROR PROCEDURE ON gradedinfile resultfile
049200                                   summaryfile.
049300 
049400 status-check.
049500     DISPLAY "+--------------------------------------+"
049600     DISPLAY "| FILMGRD - FILE STATUS ERROR           |"
049700     DISPLAY "+--------------------------------------+"
049800     DISPLAY "| GRADEDIN STATUS : [" fs-gradedinfile "]"
049900     DISPLAY "| RESULTFL STATUS : [" fs-resultfile "]"
050000     DISPLAY "| SUMMARYF STATUS : [" fs-summaryfile "]"
050100     DISPLAY "+--------------------------------------+"
050200     STOP "FILMGRD ABENDING - SEE STATUS CODES ABOVE".
050300 END DECLARATIVES.
050400 
050500*----------------------------------------------------------------
050600* MAIN-PARAGRAPH - OPEN, PRIME THE READ, GRADE EVERY RECORD IN
050700* THE FILE, WRITE THE SUMMARY FILE ONCE AT THE END (NOT ONE ROW
050800* AT A TIME AS DETAIL RECORDS COME IN, SINCE THE MEAN CANNOT BE
050900* FINAL UNTIL EVERY WEEK FOR A PLAYER HAS BEEN SEEN), THEN CLOSE.
051000*----------------------------------------------------------------
051100 MAIN-PARAGRAPH.
051200*    OPEN THE THREE FILES AND STAMP THE RUN BANNER.
051300     PERFORM 1000-begin-start-program
051400        THRU 1000-end-start-program
051500 
051600*    PRIME THE READ LOOP WITH THE FIRST GRADED-INPUT RECORD.
051700     PERFORM 2000-begin-read-graded-rec
051800        THRU 2000-end-read-graded-rec
051900 
052000*    GRADE EVERY PLAYER-WEEK RECORD IN THE FILE, ONE AT A TIME,
052100*    ACCUMULATING THE PER-PLAYER SUMMARY TABLE AS WE GO.
052200     PERFORM 2100-begin-grade-one-record
052300        THRU 2100-end-grade-one-record
052400       UNTIL sw-no-more-recs
052500 
052600*    NOW THAT EVERY WEEK FOR EVERY PLAYER HAS BEEN SEEN, SORT AND
052700*    WRITE THE SEASON SUMMARY FILE IN ONE PASS.
052800     PERFORM 4000-begin-write-summary
052900        THRU 4000-end-write-summary
053000 
053100*    CLOSE UP AND PRINT THE CLOSING RUN-TOTAL BANNER.
053200     PERFORM 9000-begin-finish-program
053300        THRU 9000-end-finish-program
053400 
053500     STOP RUN.
053600 
053700*----------------------------------------------------------------
053800* 1000-BEGIN-START-PROGRAM - STARTUP BANNER AND FILE OPENS.
053900* NO OPERATOR PROMPT NEEDED HERE (UNLIKE PREPWK) - THE WEEK
054000* NUMBER ALREADY TRAVELED THROUGH ON EVERY GRADED-INPUT RECORD.
054100*----------------------------------------------------------------
054200 1000-begin-start-program.
054300     ACCEPT ws-today FROM DATE YYYYMMDD
054400 
054500     DISPLAY "FILMGRD - WEEKLY FILM GRADE ENGINE"
054600     DISPLAY "RUN DATE: " ws-today-yyyy "/" ws-today-mm "/"
054700             ws-today-dd
054800 
054900     OPEN INPUT  gradedinfile
055000     OPEN OUTPUT resultfile
055100     OPEN OUTPUT summaryfile.
055200 1000-end-start-program.
055300     EXIT.
055400 
055500*----------------------------------------------------------------
055600* 2000-BEGIN-READ-GRADED-REC - PRIMING/RE-READ PARAGRAPH, SAME
055700* SHAPE AS EVERY OTHER PROGRAM IN THE SUITE.
055800*----------------------------------------------------------------
055900 2000-begin-read-graded-rec.
056000     READ gradedinfile
056100       AT END
056200          SET sw-no-more-recs TO TRUE
056300       NOT AT END
056400          ADD cte-01 TO ws-recs-read
056500     END-READ.
056600 2000-end-read-graded-rec.
056700     EXIT.
056800 
056900*----------------------------------------------------------------
057000* 2100-BEGIN-GRADE-ONE-RECORD - THE MAIN GRADING DRIVER.  COPIES
057100* THE INPUT FIELDS FORWARD, THEN RUNS THE CODES SCANNER, THE
057200* DISCIPLINE OVERRIDE, THE RATE FORMULAS, THE SCORE FORMULA AND
057300* THE GRADE ASSIGNMENT IN THAT ORDER - EACH STAGE DEPENDS ON THE
057400* ONE BEFORE IT, SO THE ORDER OF THESE PERFORMS IS NOT ARBITRARY.
057500*----------------------------------------------------------------
057600 2100-begin-grade-one-record.
057700     INITIALIZE result-rec
057800 
057900*    COPY-FORWARD BLOCK - EVERY ONE OF THESE FIELDS TRAVELS
058000*    STRAIGHT ACROSS FROM GRADED-INPUT-REC UNTOUCHED; NONE OF
058100*    THEM ARE RECOMPUTED BY THIS PROGRAM.
058200     MOVE gi-player                TO rr-player
058300     MOVE gi-week                  TO rr-week
058400     MOVE gi-snaps                 TO rr-snaps
058500     MOVE gi-targets               TO rr-targets
058600     MOVE gi-catches               TO rr-catches
058700     MOVE gi-rec-yards             TO rr-rec-yards
058800     MOVE gi-rush-yards            TO rr-rush-yards
058900     MOVE gi-touchdowns            TO rr-touchdowns
059000     MOVE gi-drops                 TO rr-drops
059100     MOVE gi-missed-assignments    TO rr-missed-assignments
059200     MOVE gi-loafs                 TO rr-loafs
059300     MOVE gi-key-plays             TO rr-key-plays
059400     MOVE gi-rushes                TO rr-rushes
059500     MOVE gi-codes                 TO rr-codes
059600     MOVE gi-notes                 TO rr-notes
059700 
059800*    SCAN THE FREE-FORM CODES STRING, BUILDING RR-CODE-POINTS,
059900*    RR-CODE-CNT, RR-CODE-CATCH-YARDS/RUSH-YARDS AND
060000*    RR-DERIVED-KEYPLAYS ALONG THE WAY.
060100     PERFORM 2300-begin-tokenize-codes
060200        THRU 2300-end-tokenize-codes
060300 
060400*    LET THE JUST-SCANNED CODE COUNTS OVERRIDE THE SHEET'S OWN
060500*    MISSED-ASSIGNMENT/LOAF/KEY-PLAY COUNTS WHERE THEY APPLY.
060600     PERFORM 2500-begin-apply-discipline-override
060700        THRU 2500-end-apply-discipline-override
060800 
060900*    DERIVE THE NINE RATE FIELDS THE SCORE FORMULA CONSUMES.
061000     PERFORM 2600-begin-compute-rates
061100        THRU 2600-end-compute-rates
061200 
061300*    RUN THE WEIGHTED FORMULA AGAINST THOSE RATES.
061400     PERFORM 2700-begin-compute-score
061500        THRU 2700-end-compute-score
061600 
061700*    TRANSLATE THE NUMERIC SCORE TO A LETTER GRADE.
061800     PERFORM 2800-begin-assign-grade
061900        THRU 2800-end-assign-grade
062000 
062100*    THE RECORD IS COMPLETE - WRITE IT TO RESULTFILE.
062200     PERFORM 2900-begin-write-result-rec
062300        THRU 2900-end-write-result-rec
062400 
062500*    ROLL THIS WEEK'S NUMBERS INTO THE PLAYER'S RUNNING SEASON
062600*    SUMMARY TABLE FOR LATER SORTING AND WRITING AT 4000.
062700     PERFORM 3000-begin-accum-player
062800        THRU 3000-end-accum-player
062900 
063000*    ADVANCE TO THE NEXT GRADED-INPUT RECORD.
063100     PERFORM 2000-begin-read-graded-rec
063200        THRU 2000-end-read-graded-rec.
063300 2100-end-grade-one-record.
063400     EXIT.
063500 
063600* TOKENS ARE SEPARATED BY BLANK, COMMA, SEMICOLON OR PARENTHESIS.
063700* A BARE NUMBER (THE PLAY NUMBER IN "12(ER, C+15)") MATCHES NO
063800* CODE AND FALLS THROUGH THE CLASSIFIER UNCHANGED.
063900*----------------------------------------------------------------
064000* 2300-BEGIN-TOKENIZE-CODES - WALKS THE FREE-FORM GI-CODES STRING
064100* ONE TOKEN AT A TIME.  THE STRING'S SIGNIFICANT LENGTH IS FOUND
064200* FIRST (8100) SO UNSTRING'S POINTER DOES NOT WANDER OFF INTO THE
064300* TRAILING BLANKS AND MANUFACTURE A PHANTOM EMPTY TOKEN AT THE
064400* END OF THE FIELD.
064500*----------------------------------------------------------------
064600 2300-begin-tokenize-codes.
064700     MOVE gi-codes TO ws-trim-work
064800     MOVE 120 TO ws-trim-max-len
064900     PERFORM 8100-begin-compute-sig-len
065000        THRU 8100-end-compute-sig-len
065100     MOVE ws-trim-sig-len TO ws-scan-source-len
065200     MOVE gi-codes TO ws-scan-source
065300     MOVE 1 TO ws-scan-ptr
065400 
065500     PERFORM 2400-begin-scan-codes-string
065600        THRU 2400-end-scan-codes-string
065700       UNTIL ws-scan-ptr > ws-scan-source-len.
065800 2300-end-tokenize-codes.
065900     EXIT.
066000 
066100 2400-begin-scan-codes-string.
066200     MOVE SPACES TO ws-scan-token
066300     UNSTRING ws-scan-source DELIMITED BY " " OR "," OR ";"
066400              OR "(" OR ")"
066500        INTO ws-scan-token
066600        WITH POINTER ws-scan-ptr
066700     END-UNSTRING
066800 
066900     INSPECT ws-scan-token CONVERTING
067000        "abcdefghijklmnopqrstuvwxyz" TO
067100        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
067200 
067300     IF ws-scan-token NOT = SPACES
067400        IF ws-scan-token (1:2) = "C+"
067500           OR ws-scan-token (1:2) = "C-"
067600           OR ws-scan-token (1:2) = "R+"
067700           OR ws-scan-token (1:2) = "R-"
067800           PERFORM 2420-begin-apply-variable-token
067900              THRU 2420-end-apply-variable-token
068000        ELSE
068100           PERFORM 2430-begin-apply-fixed-code
068200              THRU 2430-end-apply-fixed-code
068300        END-IF
068400     END-IF.
068500 2400-end-scan-codes-string.
068600     EXIT.
068700 
068800* C+N / R+N - N SIGNED, CONTRIBUTES 0.5 X N POINTS AND ADDS N TO
068900* THE RUNNING CATCH-YARDS OR RUSH-YARDS TOTAL FOR THE RECORD.
069000 2420-begin-apply-variable-token.
069100     MOVE ws-scan-token (2:1) TO ws-scan-sign
069200     MOVE SPACES TO ws-trim-work
069300     MOVE ws-scan-token (3:38) TO ws-trim-work (1:38)
069400     MOVE 38 TO ws-trim-max-len
069500     PERFORM 8100-begin-compute-sig-len
069600        THRU 8100-end-compute-sig-len
069700 
069800     IF ws-trim-sig-len = ZEROES
069900        MOVE ZEROES TO ws-scan-num-value
070000     ELSE
070100        MOVE ws-trim-work (1 : ws-trim-sig-len)
070200          TO ws-scan-num-mag
070300        IF ws-scan-sign = "-"
070400           COMPUTE ws-scan-num-value = ws-scan-num-mag * -1
070500        ELSE
070600           MOVE ws-scan-num-mag TO ws-scan-num-value
070700        END-IF
070800     END-IF
070900 
071000     COMPUTE rr-code-points ROUNDED =
071100             rr-code-points + (ws-scan-num-value * 0.5)
071200 
071300     IF ws-scan-token (1:1) = "C"
071400        ADD ws-scan-num-value TO rr-code-catch-yards
071500     ELSE
071600        ADD ws-scan-num-value TO rr-code-rush-yards
071700     END-IF.
071800 2420-end-apply-variable-token.
071900     EXIT.
072000 
072100* FIXED CODE - LOOK IT UP IN THE LEGEND TABLE, ADD ITS POINTS,
072200* BUMP ITS OCCURRENCE COUNT, AND COUNT IT TOWARD DERIVED KEY
072300* PLAYS WHEN IT IS A POSITIVE-IMPACT CODE.  AN UNRECOGNIZED
072400* TOKEN (INCLUDING A BARE PLAY NUMBER) IS SIMPLY IGNORED.
072500 2430-begin-apply-fixed-code.
072600     SET idx-cl TO 1
072700     SEARCH ws-cl-entry
072800         AT END
072900            CONTINUE
073000        WHEN ws-cl-code (idx-cl) = ws-scan-token
073100            ADD ws-cl-points (idx-cl) TO rr-code-points
073200            ADD 1 TO rr-code-cnt (idx-cl)
073300            IF sw-cl-positive (idx-cl)
073400               ADD 1 TO rr-derived-keyplays
073500            END-IF
073600     END-SEARCH.
073700 2430-end-apply-fixed-code.
073800     EXIT.
073900 
074000* SNAPS <= 0 FORCES MA AND LOAFS TO ZERO.  OTHERWISE, WHEN THE
074100* CODES STRING IS PRESENT, THE MA AND L OCCURRENCE COUNTS JUST
074200* TALLIED BY THE SCANNER ARE AUTHORITATIVE OVER WHATEVER PREPWK
074300* PUT ON THE GRADED-INPUT RECORD.  KEY PLAYS FROM THE SHEET ARE
074400* KEPT ONLY WHEN GREATER THAN ZERO - OTHERWISE THE DERIVED COUNT
074500* OF POSITIVE-IMPACT CODES IS USED.
074600 2500-begin-apply-discipline-override.
074700     IF rr-snaps NOT GREATER THAN ZEROES
074800        MOVE ZEROES TO rr-missed-assignments
074900        MOVE ZEROES TO rr-loafs
075000     ELSE
075100        IF gi-codes NOT = SPACES
075200           MOVE rr-code-cnt (cte-idx-ma) TO rr-missed-assignments
075300           MOVE rr-code-cnt (cte-idx-l)  TO rr-loafs
075400        END-IF
075500     END-IF
075600 
075700     IF rr-key-plays NOT GREATER THAN ZEROES
075800        MOVE rr-derived-keyplays TO rr-key-plays
075900     END-IF.
076000 2500-end-apply-discipline-override.
076100     EXIT.
076200 
076300*----------------------------------------------------------------
076400* 2600-BEGIN-COMPUTE-RATES - THE NINE RATE FIELDS THAT FEED THE
076500* SCORE FORMULA AT 2700.  EVERY DIVISION HERE RUNS THROUGH THE
076600* SAFE-DIVIDE OR PER-30 UTILITY PARAGRAPHS SO A ZERO-SNAP OR
076700* ZERO-TARGET WEEK NEVER RAISES A SIZE ERROR.
076800*----------------------------------------------------------------
076900 2600-begin-compute-rates.
077000*    CATCHES OVER TARGETS - THE PLAYER'S RELIABILITY RATE.
077100     MOVE rr-catches TO ws-safe-div-n
077200     MOVE rr-targets TO ws-safe-div-d
077300     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
077400     MOVE ws-safe-div-result TO rr-catch-rate
077500 
077600*    COMBINED RECEIVING-PLUS-RUSHING YARDS OVER TARGETS - THIS
077700*    IS DELIBERATELY YARDS PER TARGET, NOT YARDS PER CATCH, SO A
077800*    PLAYER IS NOT REWARDED FOR TAKING FEWER, SAFER TARGETS.
077900     COMPUTE ws-safe-div-n = rr-rec-yards + rr-rush-yards
078000     MOVE rr-targets TO ws-safe-div-d
078100     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
078200     MOVE ws-safe-div-result TO rr-yards-per-target
078300 
078400*    DROPS OVER TARGETS - THE NEGATIVE COUNTERPART TO CATCH RATE.
078500     MOVE rr-drops TO ws-safe-div-n
078600     MOVE rr-targets TO ws-safe-div-d
078700     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
078800     MOVE ws-safe-div-result TO rr-drops-rate
078900 
079000*    THE FIVE RATES BELOW ARE ALL SCALED TO A COMMON 30-SNAP
079100*    STANDARD (SEE 8300) SO A STARTER'S FULL-GAME COUNTS AND A
079200*    BACKUP'S PARTIAL-SNAP COUNTS CAN BE COMPARED ON EQUAL
079300*    FOOTING RATHER THAN PENALIZING LOW SNAP COUNT DIRECTLY.
079400     MOVE rr-touchdowns TO ws-per30-n
079500     PERFORM 8300-begin-per30 THRU 8300-end-per30
079600     MOVE ws-per30-result TO rr-tds-per30
079700 
079800     MOVE rr-key-plays TO ws-per30-n
079900     PERFORM 8300-begin-per30 THRU 8300-end-per30
080000     MOVE ws-per30-result TO rr-keyplays-per30
080100 
080200     MOVE rr-targets TO ws-per30-n
080300     PERFORM 8300-begin-per30 THRU 8300-end-per30
080400     MOVE ws-per30-result TO rr-targets-per30
080500 
080600     MOVE rr-loafs TO ws-per30-n
080700     PERFORM 8300-begin-per30 THRU 8300-end-per30
080800     MOVE ws-per30-result TO rr-loafs-per30
080900 
081000     MOVE rr-missed-assignments TO ws-per30-n
081100     PERFORM 8300-begin-per30 THRU 8300-end-per30
081200     MOVE ws-per30-result TO rr-ma-per30.
081300 2600-end-compute-rates.
081400     EXIT.
081500 
081600* WEIGHTED SCORE FORMULA - SEE CHANGE LOG 09/25/89.  EACH MIN()
081700* TERM IS AN UPPER CLAMP ONLY (NO FLOOR) EXCEPT THE FINAL SCORE,
081800* WHICH IS CLAMPED 0 TO 100.
081900 2700-begin-compute-score.
082000*    EVERY PLAYER STARTS THE WEEK AT A 73 - A "GENTLEMAN'S C"
082100*    THAT BOTH GOOD AND BAD RATES SWING AWAY FROM.
082200     MOVE 73.0 TO ws-score-base
082300     MOVE ZEROES TO ws-score-pos
082400     MOVE ZEROES TO ws-score-neg
082500 
082600*    CATCH RATE IS ALREADY A 0-1 FRACTION, SO IT NEEDS NO CLAMP -
082700*    WEIGHTED HEAVIEST OF ALL NINE TERMS AT 15 POINTS.
082800     COMPUTE ws-score-pos = ws-score-pos + (15.0 * rr-catch-rate)
082900 
083000*    YARDS PER TARGET IS SCALED AGAINST AN 8-YARD BENCHMARK AND
083100*    CLAMPED AT 1.0 SO A HANDFUL OF EXPLOSIVE PLAYS CANNOT BLOW
083200*    THE TERM PAST ITS INTENDED WEIGHT.
083300     COMPUTE ws-score-term = rr-yards-per-target / 8.0
083400     IF ws-score-term > 1.0
083500        MOVE 1.0 TO ws-score-term
083600     END-IF
083700     COMPUTE ws-score-pos = ws-score-pos + (1.5 * ws-score-term)
083800 
083900*    TOUCHDOWNS PER 30 SNAPS IS ALREADY SCALED TO A 1-PER-30
084000*    BENCHMARK BY 8300, SO ONLY THE CLAMP IS NEEDED HERE.
084100     MOVE rr-tds-per30 TO ws-score-term
084200     IF ws-score-term > 1.0
084300        MOVE 1.0 TO ws-score-term
084400     END-IF
084500     COMPUTE ws-score-pos = ws-score-pos + (12.0 * ws-score-term)
084600 
084700*    KEY PLAYS PER 30 IS SQUARE-ROOTED (VIA 9100) BEFORE
084800*    WEIGHTING SO THE FIRST FEW KEY PLAYS OF THE WEEK COUNT FOR
084900*    MORE THAN THE TENTH ONE - A DIMINISHING-RETURNS CURVE THE
085000*    COACHING STAFF ASKED FOR AFTER THE 1994 SEASON REVIEW.
085100*    A ZERO KEY-PLAY RATE SKIPS THE SQUARE ROOT ENTIRELY SINCE
085200*    9100 IS NOT GUARANTEED WELL-BEHAVED AT AN EXACT ZERO SEED.
085300     IF rr-keyplays-per30 = ZEROES
085400        MOVE ZEROES TO ws-score-term
085500     ELSE
085600        MOVE rr-keyplays-per30 TO ws-sqrt-input
085700        PERFORM 9100-begin-compute-square-root
085800           THRU 9100-end-compute-square-root
085900        MOVE ws-sqrt-guess TO ws-score-term
086000        IF ws-score-term > 1.33
086100           MOVE 1.33 TO ws-score-term
086200        END-IF
086300     END-IF
086400     COMPUTE ws-score-pos = ws-score-pos + (6.0 * ws-score-term)
086500 
086600*    TARGET VOLUME PER 30 SNAPS - REWARDS BEING THE ONE THE BALL
086700*    IS THROWN TO, INDEPENDENT OF WHETHER THE BALL WAS CAUGHT.
086800     MOVE rr-targets-per30 TO ws-score-term
086900     IF ws-score-term > 1.0
087000        MOVE 1.0 TO ws-score-term
087100     END-IF
087200     COMPUTE ws-score-pos = ws-score-pos + (4.0 * ws-score-term)
087300 
087400*    SMALL BONUS TERM FOR PLAYERS WHO ARE BOTH RELIABLE (HIGH
087500*    CATCH RATE) AND EXPLOSIVE (HIGH YARDS PER TARGET) AT ONCE -
087600*    NEITHER RATE ALONE EARNS THIS, ONLY THE PRODUCT OF THE TWO.
087700     COMPUTE ws-score-term =
087800             rr-catch-rate * (rr-yards-per-target / 8.0)
087900     IF ws-score-term > 1.0
088000        MOVE 1.0 TO ws-score-term
088100     END-IF
088200     COMPUTE ws-score-pos = ws-score-pos + (1.0 * ws-score-term)
088300 
088400*    THE NEGATIVE SIDE OF THE FORMULA - DROPPED PASSES AND LOAFS
088500*    ARE NOT CLAMPED BECAUSE THERE IS NO NATURAL CEILING ON HOW
088600*    BAD A WEEK CAN GET; THE OVERALL SCORE CLAMP BELOW CATCHES
088700*    ANY RUNAWAY RESULT.
088800     COMPUTE ws-score-neg = (12.0 * rr-drops-rate)
088900                           + (4.0 * rr-loafs-per30)
089000 
089100*    MISSED-ASSIGNMENT RATE IS CLAMPED SO ONE CATASTROPHIC WEEK
089200*    DOES NOT SINGLE-HANDEDLY DROWN OUT THE OTHER EIGHT TERMS.
089300     MOVE rr-ma-per30 TO ws-score-term
089400     IF ws-score-term > 1.0
089500        MOVE 1.0 TO ws-score-term
089600     END-IF
089700     COMPUTE ws-score-neg = ws-score-neg + (9.0 * ws-score-term)
089800 
089900     COMPUTE ws-score-raw =
090000             ws-score-base + ws-score-pos - ws-score-neg
090100 
090200*    FINAL CLAMP TO A REPORTABLE 0-100 SCALE - THE RAW FORMULA
090300*    CAN THEORETICALLY WANDER OUTSIDE THAT RANGE ON AN EXTREME
090400*    WEEK AND THE COACHES WOULD RATHER SEE A FLOOR/CEILING THAN
090500*    A NEGATIVE OR TRIPLE-DIGIT GRADE ON THE PRINTED REPORT.
090600     IF ws-score-raw < 0.0
090700        MOVE ZEROES TO ws-score-clamped
090800     ELSE
090900        IF ws-score-raw > 100.0
091000           MOVE 100.0 TO ws-score-clamped
091100        ELSE
091200           MOVE ws-score-raw TO ws-score-clamped
091300        END-IF
091400     END-IF
091500 
091600     COMPUTE rr-score ROUNDED = ws-score-clamped.
091700 2700-end-compute-score.
091800     EXIT.
091900 
092000*----------------------------------------------------------------
092100* 2800-BEGIN-ASSIGN-GRADE - STANDARD 90/80/70/60 LETTER-GRADE
092200* BREAKS AGAINST THE FINAL SCORE.  FALLS THROUGH TO "F" FOR
092300* ANYTHING BELOW 60, INCLUDING THE ZERO-SNAP CASE WHERE THE
092400* SCORE FORMULA STILL PRODUCES A NUMBER (BASE 73 LESS WHATEVER
092500* ZERO-RATE PENALTIES APPLY) EVEN THOUGH THE PLAYER NEVER TOOK
092600* THE FIELD - THE COACHING STAFF WANTED A GRADE PRINTED FOR
092700* EVERY ROSTERED PLAYER, NOT A BLANK, SO A DNP WEEK STILL GETS
092800* SOME LETTER RATHER THAN BEING SUPPRESSED FROM THE REPORT.
092900*----------------------------------------------------------------
093000 2800-begin-assign-grade.
093100     EVALUATE TRUE
093200        WHEN rr-score >= 90.00
093300             MOVE "A" TO rr-grade
093400        WHEN rr-score >= 80.00
093500             MOVE "B" TO rr-grade
093600        WHEN rr-score >= 70.00
093700             MOVE "C" TO rr-grade
093800        WHEN rr-score >= 60.00
093900             MOVE "D" TO rr-grade
094000        WHEN OTHER
094100             MOVE "F" TO rr-grade
094200     END-EVALUATE.
094300 2800-end-assign-grade.
094400     EXIT.
094500 
094600*----------------------------------------------------------------
094700* 2900-BEGIN-WRITE-RESULT-REC - WRITES THE FULLY GRADED DETAIL
094800* RECORD AND BUMPS THE WRITTEN COUNTER FOR THE CLOSING BANNER.
094900*----------------------------------------------------------------
095000 2900-begin-write-result-rec.
095100     WRITE result-rec
095200     ADD cte-01 TO ws-recs-written.
095300 2900-end-write-result-rec.
095400     EXIT.
095500 
095600* FIRST TIME A PLAYER NAME IS SEEN THIS RUN A NEW TABLE ENTRY IS
095700* ADDED; OTHERWISE THE EXISTING ENTRY'S SUMS ARE UPDATED.  SAME
095800* SEARCH-THEN-INSERT SHAPE USED FOR THIS SHOP'S OTHER RUN-TIME
095900* ACCUMULATOR TABLES.
096000 3000-begin-accum-player.
096100     SET idx-pa TO 1
096200     SEARCH ws-pa-entry
096300         AT END
096400            PERFORM 3100-begin-add-new-player
096500               THRU 3100-end-add-new-player
096600        WHEN ws-pa-player (idx-pa) = rr-player
096700            PERFORM 3200-begin-accum-existing-player
096800               THRU 3200-end-accum-existing-player
096900     END-SEARCH.
097000 3000-end-accum-player.
097100     EXIT.
097200 
097300*----------------------------------------------------------------
097400* 3100-BEGIN-ADD-NEW-PLAYER - GROWS THE ACCUMULATOR TABLE BY ONE
097500* ENTRY (OCCURS ... DEPENDING ON WS-PLAYER-CNT) AND SEEDS ITS
097600* SUMS WITH THIS FIRST RECORD'S VALUES.
097700*----------------------------------------------------------------
097800 3100-begin-add-new-player.
097900     ADD 1 TO ws-player-cnt
098000     SET idx-pa TO ws-player-cnt
098100     MOVE rr-player TO ws-pa-player (idx-pa)
098200     MOVE 1 TO ws-pa-rec-count (idx-pa)
098300     MOVE rr-score TO ws-pa-sum-score (idx-pa)
098400     MOVE rr-catch-rate TO ws-pa-sum-catch-rate (idx-pa)
098500     MOVE rr-yards-per-target TO
098600          ws-pa-sum-yds-per-target (idx-pa)
098700     MOVE rr-targets-per30 TO ws-pa-sum-targets-per30 (idx-pa)
098800     MOVE rr-keyplays-per30 TO
098900          ws-pa-sum-keyplays-per30 (idx-pa)
099000     MOVE rr-tds-per30 TO ws-pa-sum-tds-per30 (idx-pa)
099100     MOVE rr-drops-rate TO ws-pa-sum-drops-rate (idx-pa)
099200     MOVE rr-ma-per30 TO ws-pa-sum-ma-per30 (idx-pa)
099300     MOVE rr-loafs-per30 TO ws-pa-sum-loafs-per30 (idx-pa)
099400     MOVE rr-code-points TO ws-pa-sum-code-points (idx-pa).
099500 3100-end-add-new-player.
099600     EXIT.
099700 
099800*----------------------------------------------------------------
099900* 3200-BEGIN-ACCUM-EXISTING-PLAYER - SAME NINE SUMS AS 3100
100000* ABOVE, BUT ADDED ONTO AN ENTRY THAT ALREADY EXISTS RATHER
100100* THAN SEEDED FRESH.
100200*----------------------------------------------------------------
100300 3200-begin-accum-existing-player.
100400     ADD 1 TO ws-pa-rec-count (idx-pa)
100500     ADD rr-score TO ws-pa-sum-score (idx-pa)
100600     ADD rr-catch-rate TO ws-pa-sum-catch-rate (idx-pa)
100700     ADD rr-yards-per-target TO
100800         ws-pa-sum-yds-per-target (idx-pa)
100900     ADD rr-targets-per30 TO ws-pa-sum-targets-per30 (idx-pa)
101000     ADD rr-keyplays-per30 TO
101100         ws-pa-sum-keyplays-per30 (idx-pa)
101200     ADD rr-tds-per30 TO ws-pa-sum-tds-per30 (idx-pa)
101300     ADD rr-drops-rate TO ws-pa-sum-drops-rate (idx-pa)
101400     ADD rr-ma-per30 TO ws-pa-sum-ma-per30 (idx-pa)
101500     ADD rr-loafs-per30 TO ws-pa-sum-loafs-per30 (idx-pa)
101600     ADD rr-code-points TO ws-pa-sum-code-points (idx-pa).
101700 3200-end-accum-existing-player.
101800     EXIT.
101900 
102000* ONE SUMMARY RECORD PER PLAYER, SORTED BY MEAN SCORE DESCENDING.
102100 4000-begin-write-summary.
102200     IF ws-player-cnt > ZEROES
102300        PERFORM 4100-begin-compute-mean
102400           THRU 4100-end-compute-mean
102500          VARYING idx-pa FROM 1 BY 1
102600            UNTIL idx-pa > ws-player-cnt
102700 
102800        SET ws-pa-sort-limit TO ws-player-cnt
102900        SET ws-pa-sort-limit DOWN BY 1
103000 
103100        PERFORM 4300-begin-bubble-sort
103200           THRU 4300-end-bubble-sort
103300          VARYING ws-pa-origin FROM 1 BY 1
103400            UNTIL ws-pa-origin > ws-pa-sort-limit
103500            AFTER ws-pa-dest FROM ws-pa-origin BY 1
103600            UNTIL ws-pa-dest > ws-player-cnt
103700 
103800        PERFORM 4400-begin-write-one-summary-rec
103900           THRU 4400-end-write-one-summary-rec
104000          VARYING idx-pa FROM 1 BY 1
104100            UNTIL idx-pa > ws-player-cnt
104200     END-IF.
104300 4000-end-write-summary.
104400     EXIT.
104500 
104600*----------------------------------------------------------------
104700* 4100-BEGIN-COMPUTE-MEAN - MEAN SCORE ONLY.  THE OTHER EIGHT
104800* MEANS ARE COMPUTED DIRECTLY AT 4400 WHEN THE SUMMARY RECORD
104900* IS BUILT, SINCE THOSE FIELDS EXIST ONLY ON THE OUTPUT RECORD
105000* AND MEAN SCORE ALONE IS ALSO NEEDED EARLY, BY THE BUBBLE SORT
105100* AT 4300, BEFORE ANY SUMMARY RECORD HAS BEEN BUILT.
105200*----------------------------------------------------------------
105300 4100-begin-compute-mean.
105400     COMPUTE ws-pa-mean-score (idx-pa) ROUNDED =
105500             ws-pa-sum-score (idx-pa) / ws-pa-rec-count (idx-pa).
105600 4100-end-compute-mean.
105700     EXIT.
105800 
105900* DESCENDING BUBBLE SORT - SAME COMPARE-AND-SWAP SHAPE USED
106000* ELSEWHERE IN THIS SHOP'S UTILITY ROUTINES, DIRECTION REVERSED.
106100 4300-begin-bubble-sort.
106200     IF ws-pa-mean-score (ws-pa-origin) <
106300        ws-pa-mean-score (ws-pa-dest)
106400           PERFORM 4310-begin-exchange-players
106500              THRU 4310-end-exchange-players
106600     END-IF.
106700 4300-end-bubble-sort.
106800     EXIT.
106900 
107000*    STANDARD THREE-MOVE SWAP THROUGH WS-PA-SWAP-AREA - THE WHOLE
107100*    TABLE ENTRY MOVES AS ONE GROUP, NOT FIELD BY FIELD.
107200 4310-begin-exchange-players.
107300     MOVE ws-pa-entry (ws-pa-origin) TO ws-pa-swap-area
107400     MOVE ws-pa-entry (ws-pa-dest) TO ws-pa-entry (ws-pa-origin)
107500     MOVE ws-pa-swap-area TO ws-pa-entry (ws-pa-dest).
107600 4310-end-exchange-players.
107700     EXIT.
107800 
107900*----------------------------------------------------------------
108000* 4400-BEGIN-WRITE-ONE-SUMMARY-REC - DIVIDES EVERY ACCUMULATED
108100* SUM BY THE PLAYER'S RECORD COUNT TO GET A MEAN, THEN WRITES
108200* THE ROW.  SR-SUM-CODE-POINTS IS THE ONE EXCEPTION - SEE THE
108300* REMARK AT THAT FIELD'S DECLARATION - IT IS MOVED STRAIGHT
108400* ACROSS AS A TOTAL, NOT DIVIDED DOWN TO A MEAN.
108500*----------------------------------------------------------------
108600 4400-begin-write-one-summary-rec.
108700     MOVE ws-pa-player (idx-pa) TO sr-player
108800*    MEAN SCORE WAS ALREADY COMPUTED AT 4100 (NEEDED EARLY FOR
108900*    THE SORT) - JUST CARRIED ACROSS TO THE OUTPUT RECORD HERE.
109000     COMPUTE sr-mean-score ROUNDED =
109100             ws-pa-mean-score (idx-pa)
109200*    THE REMAINING EIGHT MEANS ARE ALL SUM-DIVIDED-BY-COUNT,
109300*    COMPUTED FOR THE FIRST TIME RIGHT HERE.
109400     COMPUTE sr-mean-catch-rate ROUNDED =
109500             ws-pa-sum-catch-rate (idx-pa) /
109600             ws-pa-rec-count (idx-pa)
109700     COMPUTE sr-mean-yards-per-target ROUNDED =
109800             ws-pa-sum-yds-per-target (idx-pa) /
109900             ws-pa-rec-count (idx-pa)
110000     COMPUTE sr-mean-targets-per30 ROUNDED =
110100             ws-pa-sum-targets-per30 (idx-pa) /
110200             ws-pa-rec-count (idx-pa)
110300     COMPUTE sr-mean-keyplays-per30 ROUNDED =
110400             ws-pa-sum-keyplays-per30 (idx-pa) /
110500             ws-pa-rec-count (idx-pa)
110600     COMPUTE sr-mean-tds-per30 ROUNDED =
110700             ws-pa-sum-tds-per30 (idx-pa) /
110800             ws-pa-rec-count (idx-pa)
110900     COMPUTE sr-mean-drops-rate ROUNDED =
111000             ws-pa-sum-drops-rate (idx-pa) /
111100             ws-pa-rec-count (idx-pa)
111200     COMPUTE sr-mean-ma-per30 ROUNDED =
111300             ws-pa-sum-ma-per30 (idx-pa) /
111400             ws-pa-rec-count (idx-pa)
111500     COMPUTE sr-mean-loafs-per30 ROUNDED =
111600             ws-pa-sum-loafs-per30 (idx-pa) /
111700             ws-pa-rec-count (idx-pa)
111800     COMPUTE sr-sum-code-points ROUNDED =
111900             ws-pa-sum-code-points (idx-pa)
112000 
112100     WRITE summary-rec
112200     ADD 1 TO ws-players-written.
112300 4400-end-write-one-summary-rec.
112400     EXIT.
112500 
112600* TRAILING-BLANK LENGTH FINDER - SEE REMARK AT WS-TRIM-FIELDS.
112700 8100-begin-compute-sig-len.
112800     PERFORM 8110-begin-scan-back-one
112900        THRU 8110-end-scan-back-one
113000       VARYING ws-trim-sig-len FROM ws-trim-max-len BY -1
113100         UNTIL ws-trim-sig-len = ZEROES
113200            OR ws-trim-work (ws-trim-sig-len : 1) NOT = SPACE.
113300 8100-end-compute-sig-len.
113400     EXIT.
113500 
113600*    EMPTY-BODY PARAGRAPH - ITS ONLY JOB IS TO BE THE PERFORM
113700*    TARGET SO THE VARYING CLAUSE AT 8100 HAS A LOOP BODY TO
113800*    DRIVE; THE ACTUAL BACKWARD SCAN IS THE VARYING/UNTIL LOGIC
113900*    ITSELF, NOT ANYTHING EXECUTED HERE.
114000 8110-begin-scan-back-one.
114100     CONTINUE.
114200 8110-end-scan-back-one.
114300     EXIT.
114400 
114500*----------------------------------------------------------------
114600* 8200-BEGIN-SAFE-DIV - WS-SAFE-DIV-N / WS-SAFE-DIV-D IN, RATE
114700* OUT IN WS-SAFE-DIV-RESULT, ZERO WHEN THE DIVISOR IS ZERO
114800* RATHER THAN LETTING A DIVIDE-BY-ZERO ABEND THE RUN.
114900*----------------------------------------------------------------
115000 8200-begin-safe-div.
115100     IF ws-safe-div-d = ZEROES
115200        MOVE ZEROES TO ws-safe-div-result
115300     ELSE
115400        COMPUTE ws-safe-div-result ROUNDED =
115500                ws-safe-div-n / ws-safe-div-d
115600     END-IF.
115700 8200-end-safe-div.
115800     EXIT.
115900 
116000*----------------------------------------------------------------
116100* 8300-BEGIN-PER30 - WS-PER30-N IN, RATE PRORATED TO A 30-SNAP
116200* GAME OUT IN WS-PER30-RESULT.  A 30-SNAP GAME IS THIS SHOP'S
116300* OWN STANDARD "FULL GAME" UNIT FOR COMPARING A PLAYER WHO
116400* PLAYED 12 SNAPS AGAINST ONE WHO PLAYED 45.  ZERO SNAPS AGAIN
116500* SHORT-CIRCUITS TO ZERO RATHER THAN DIVIDING BY ZERO.
116600*----------------------------------------------------------------
116700 8300-begin-per30.
116800     IF rr-snaps NOT GREATER THAN ZEROES
116900        MOVE ZEROES TO ws-per30-result
117000     ELSE
117100        COMPUTE ws-per30-result ROUNDED =
117200                (ws-per30-n * 30) / rr-snaps
117300     END-IF.
117400 8300-end-per30.
117500     EXIT.
117600 
117700* NEWTON'S METHOD SQUARE ROOT - WS-SQRT-INPUT IN, WS-SQRT-GUESS
117800* OUT.  ZERO INPUT SHORT-CIRCUITS (SEE CHANGE LOG 03/06/90) SINCE
117900* THE ITERATION DIVIDES BY THE CURRENT GUESS.  TWELVE PASSES FROM
118000* A STARTING GUESS OF 1 CONVERGE WELL PAST 4 DECIMAL PLACES FOR
118100* EVERY INPUT THIS PROGRAM EVER SEES (A KEYPLAYS-PER30 RATE).
118200 9100-begin-compute-square-root.
118300     IF ws-sqrt-input = ZEROES
118400        MOVE ZEROES TO ws-sqrt-guess
118500     ELSE
118600        MOVE 1.0 TO ws-sqrt-guess
118700        PERFORM 9110-begin-sqrt-iterate
118800           THRU 9110-end-sqrt-iterate
118900           12 TIMES
119000     END-IF.
119100 9100-end-compute-square-root.
119200     EXIT.
119300 
119400*    ONE NEWTON-RAPHSON REFINEMENT STEP - AVERAGES THE CURRENT
119500*    GUESS WITH INPUT/GUESS TO PRODUCE A CLOSER GUESS.  TWELVE
119600*    CALLS FROM 9100 IS FAR MORE THAN THIS PROGRAM'S RATES EVER
119700*    NEED TO SETTLE, BUT THE SHOP STANDARD IS TO OVER-ITERATE
119800*    RATHER THAN RISK AN UNDER-CONVERGED RESULT ON AN INPUT
119900*    NOBODY HAS SEEN YET.
120000 9110-begin-sqrt-iterate.
120100     COMPUTE ws-sqrt-guess ROUNDED =
120200             (ws-sqrt-guess + (ws-sqrt-input / ws-sqrt-guess))
120300             / 2.
120400 9110-end-sqrt-iterate.
120500     EXIT.
120600 
120700*----------------------------------------------------------------
120800* 9000-BEGIN-FINISH-PROGRAM - CLOSE UP AND PRINT THE CLOSING
120900* RUN-TOTAL BANNER FOR THE OPERATOR TO SANITY-CHECK BEFORE THE
121000* DOWNSTREAM REPORT PROGRAMS ARE KICKED OFF AGAINST THIS WEEK'S
121100* RESULT AND SUMMARY FILES.
121200*----------------------------------------------------------------
121300 9000-begin-finish-program.
121400     CLOSE gradedinfile
121500     CLOSE resultfile
121600     CLOSE summaryfile
121700 
121800     DISPLAY "FILMGRD COMPLETE"
121900     DISPLAY "GRADED-INPUT RECS READ    : " ws-recs-read
122000     DISPLAY "RESULT RECS WRITTEN       : " ws-recs-written
122100     DISPLAY "SUMMARY RECS WRITTEN      : " ws-players-written.
122200 9000-end-finish-program.
122300     EXIT.
122400 
122500 END PROGRAM FilmGrd.
