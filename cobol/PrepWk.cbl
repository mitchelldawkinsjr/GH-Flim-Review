000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PrepWk.
000300 AUTHOR.      R HOLLOWAY.
000400 INSTALLATION. ATHLETIC DEPT DATA PROCESSING.
000500 DATE-WRITTEN. 06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - COACHING STAFF USE ONLY.
000800*----------------------------------------------------------------
000900* PREPWK - WEEKLY COACH SHEET NORMALIZATION STEP.
001000*
001100* THIS IS STEP ONE OF THE WEEKLY FILM-GRADING BATCH.  THE
001200* COACHING STAFF FILLS OUT A RAW FILM-CHART SHEET FOR EACH
001300* PLAYER EVERY WEEK - ONE LINE PER PLAYER, HAND-KEYED (OR
001400* KEYED BY A STUDENT MANAGER) INTO THE RAWSHEET FILE IN
001500* WHATEVER SHAPE THE CHART HAPPENS TO BE THAT SEASON.  THIS
001600* PROGRAM'S JOB IS TO CLEAN THAT UP INTO THE FIXED, ALWAYS-
001700* THE-SAME GRADED-INPUT LAYOUT THAT EVERY DOWNSTREAM PROGRAM
001800* IN THE SUITE (FILMGRD, PLYRRPT, GRPFILM, SEASNRPT, WKEXPORT)
001900* DEPENDS ON.  NOTHING DOWNSTREAM EVER TOUCHES THE RAW SHEET
002000* DIRECTLY - THIS IS THE ONLY PROGRAM THAT DOES.
002100*
002200* THE MAIN NORMALIZATION WORK IS:
002300*   - NON-NUMERIC STAT CELLS (COACH LEFT A DASH OR BLANK)
002400*     FORCED TO ZERO SO NOTHING ABENDS DOWNSTREAM.
002500*   - THE MISSED-ASSIGNMENT LIST AND LOAF LIST, WHICH ARE
002600*     FREE-FORM COMMA LISTS ON THE RAW SHEET, ARE COUNTED
002700*     DOWN TO A SIMPLE OCCURRENCE COUNT.
002800*   - THE TWO KEY-PLAY COLUMNS (PLUS AND MINUS) ARE MERGED
002900*     INTO ONE CODES STRING, WHICH FILMGRD LATER RE-PARSES
003000*     FOR ITS OWN GRADE-ADJUSTMENT CODES.
003100*   - IF THE CODES STRING CARRIES ITS OWN MA(...) OR L(...)
003200*     GROUPS, THOSE COUNTS OVERRIDE THE COMMA-LIST COUNTS -
003300*     SEE THE REMARK AT PARAGRAPH 2500 FOR WHY.
003400*----------------------------------------------------------------
003500* CHANGE LOG
003600*----------------------------------------------------------------
003700* 06/14/89 RH  0000  ORIGINAL PROGRAM.  NORMALIZES THE COACH'S
003800*                    WEEKLY FILM-CHART SHEET INTO THE FIXED
003900*                    GRADED-INPUT LAYOUT USED BY FILMGRD.
004000* 07/02/89 RH  0014  ADDED KEY-PLAY ++/-- MERGE INTO CODES.
004100* 09/11/89 RH  0022  MA/LOAF COUNT NOW OVERRIDDEN FROM CODES
004200*                    STRING WHEN CODES IS PRESENT - CODES ARE
004300*                    NOW AUTHORITATIVE PER COACH REQUEST.
004400* 10/03/89 RH  0031  ZERO DISCIPLINE COUNTS WHEN SNAPS NOT > 0.
004500* 08/22/90 RH  0044  RUSHES CARRIED THROUGH TO GRADED-INPUT SO
004600*                    THE EXPORT STEP CAN PULL IT BACK WITHOUT
004700*                    REREADING THE RAW SHEET.
004800* 01/09/91 RH  0052  COMMA-LIST COUNTING FIXED - A CELL OF ALL
004900*                    DIGITS IS NOW USED DIRECTLY AS THE COUNT
005000*                    INSTEAD OF COUNTING IT AS ONE ITEM.
005100* 11/19/92 DK  0067  NON-NUMERIC STAT CELLS NOW FORCED TO ZERO
005200*                    RATHER THAN ABENDING ON THE MOVE.
005300* 02/26/93 DK  0071  RUN WEEK NOW ACCEPTED AS A PARAMETER SO ONE
005400*                    COPY OF THE PROGRAM SERVES EVERY WEEK.
005500* 10/07/94 RH  0080  MINOR - TIGHTENED UP TOKEN LOOP BOUNDS.
005600* 03/02/98 DK  0091  Y2K - RUN-DATE DISPLAY WIDENED TO A FULL
005700*                    FOUR DIGIT YEAR.  NO STORED DATE FIELDS
005800*                    IN THIS PROGRAM WERE TWO DIGIT YEARS.
005900* 08/30/99 DK  0093  CONFIRMED CLEAN ON Y2K REVIEW - NO FURTHER
006000*                    CHANGE REQUIRED.
006100* 05/06/02 RH  0098  DOUBLE-CHECKED THE COMMA-LIST COUNTING RULE
006200*                    AGAINST THE CURRENT COACH'S CHART SHEET -
006300*                    STILL ONE CELL PER ITEM, ALL-DIGIT CELL
006400*                    USED AS THE COUNT DIRECTLY.  NO CODE CHANGE,
006500*                    JUST CONFIRMED FOR THE FILE.
006600*----------------------------------------------------------------
006700 
006800* ENVIRONMENT DIVISION - NO DEVICE-SPECIFIC WORK IN THIS PROGRAM
006900* BEYOND THE PRINTER SPECIAL-NAME BELOW, KEPT FOR CONSISTENCY
007000* WITH THE OTHER PROGRAMS IN THE SUITE EVEN THOUGH PREPWK ITSELF
007100* NEVER OPENS A PRINTER FILE.
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*    RAWSHEET IS THE COACH'S HAND-KEYED WEEKLY CHART - ONE LINE
008000*    PER PLAYER.  MARKED OPTIONAL SO A WEEK WITH NO CHART ON
008100*    FILE YET (BYE WEEK, OR THE SHEET IS STILL BEING KEYED)
008200*    DOES NOT ABEND THE JOB.
008300     SELECT OPTIONAL rawsheetfile   ASSIGN TO RAWSHEET
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS fs-rawsheetfile.
008600 
008700*    GRADEDINFILE IS THE NORMALIZED OUTPUT OF THIS PROGRAM AND
008800*    THE SOLE INPUT TO FILMGRD.  ALSO OPTIONAL, SAME REASONING.
008900     SELECT OPTIONAL gradedinfile   ASSIGN TO GRADEDIN
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS fs-gradedinfile.
009200 
009300 DATA DIVISION.
009400 FILE SECTION.
009500*----------------------------------------------------------------
009600* RAW-SHEET-REC - THE COACH'S CHART, AS TYPED.  WIDTHS HERE ARE
009700* GENEROUS ON PURPOSE (NAME AND NOTE FIELDS ESPECIALLY) BECAUSE
009800* THE SOURCE IS A HUMAN WITH A PENCIL, NOT A VALIDATED SCREEN.
009900*----------------------------------------------------------------
010000 FD  rawsheetfile.
010100 01  raw-sheet-rec.
010200     88  endofrawsheetfile         VALUE HIGH-VALUES.
010300*    PLAYER'S NAME AS WRITTEN ON THE CHART - THIS IS THE MATCH
010400*    KEY EVERY OTHER PROGRAM IN THE SUITE JOINS ON, SO WHATEVER
010500*    SPELLING/CASE SHOWS UP HERE FLOWS THROUGH THE WHOLE SYSTEM.
010600     03  rs-player                 PIC X(20).
010700*    SNAPS PLAYED THIS GAME - DRIVES THE MINIMUM-SNAP GATE ON
010800*    THE COACHING REPORT DOWN IN PLYRRPT.
010900     03  rs-snap-count             PIC 9(03).
011000*    PASSES THROWN THE PLAYER'S WAY (RECEIVERS/BACKS ONLY -
011100*    LINEMEN CHART ZERO HERE).
011200     03  rs-targets                PIC 9(03).
011300     03  rs-catches                PIC 9(03).
011400*    SIGNED BECAUSE A NEGATIVE-YARDAGE CATCH (LOSS ON A SCREEN,
011500*    SAY) IS POSSIBLE AND DOES HAPPEN.
011600     03  rs-rec-yards              PIC S9(04).
011700     03  rs-rushes                 PIC 9(03).
011800     03  rs-rush-yards             PIC S9(04).
011900     03  rs-touchdowns             PIC 9(02).
012000     03  rs-drops                  PIC 9(02).
012100*    FREE-FORM COMMA LIST OF MISSED-ASSIGNMENT NOTATIONS, e.g.
012200*    "BLOCK,BLOCK,ROUTE" - OR SOMETIMES JUST A BARE COUNT LIKE
012300*    "3" WHEN THE COACH DOESN'T BOTHER LISTING EACH ONE.  SEE
012400*    PARAGRAPH 2200/2600 FOR HOW THIS BECOMES A COUNT.
012500     03  rs-ma-list                PIC X(80).
012600*    SAME IDEA AS RS-MA-LIST BUT FOR LOAFS (PLAYER NOT RUNNING
012700*    FULL SPEED ON THE PLAY).
012800     03  rs-loaf-list              PIC X(80).
012900*    "GREAT PLAY" NOTATIONS THE COACH CIRCLED ON THE CHART -
013000*    KEPT SEPARATE FROM THE MINUS COLUMN SO THE TWO CAN BE
013100*    TALLIED INDEPENDENTLY BEFORE BEING MERGED INTO CODES.
013200     03  rs-key-play-plus          PIC X(120).
013300     03  rs-key-play-minus         PIC X(120).
013400*    NOT CURRENTLY CONSUMED DOWNSTREAM - KEPT ON THE SHEET FOR
013500*    THE COACH'S OWN RECORD-KEEPING OF WHO MADE THE CUT-UP REEL.
013600     03  rs-show-in-film           PIC X(40).
013700*    FREE-TEXT COACH REMARKS - CARRIED STRAIGHT THROUGH TO
013800*    GI-NOTES WITHOUT ANY EDITING.
013900     03  rs-notes                  PIC X(200).
014000     03  FILLER                    PIC X(20).
014100 
014200*    ALTERNATE VIEW USED WHEN TRACING A BAD SHEET BY HAND - LETS
014300*    THE PROGRAMMER DISPLAY JUST THE PLAYER NAME OFF THE FRONT
014400*    OF THE BUFFER WITHOUT UNMAPPING THE WHOLE RECORD.
014500 01  rs-quick-view REDEFINES raw-sheet-rec.
014600     03  rsq-player                PIC X(20).
014700     03  FILLER                    PIC X(684).
014800 
014900*----------------------------------------------------------------
015000* GRADED-INPUT-REC - THE NORMALIZED, FIXED-FORMAT RECORD THAT
015100* IS THIS PROGRAM'S ENTIRE REASON FOR EXISTING.  EVERY FIELD
015200* HERE IS ALREADY EDITED - NUMERIC STAT COLUMNS ARE GUARANTEED
015300* NUMERIC, THE LIST COLUMNS ARE ALREADY COUNTED DOWN TO A
015400* SIMPLE TALLY - SO FILMGRD NEVER HAS TO WORRY ABOUT A BAD
015500* COACH-SHEET CELL BLOWING UP ITS OWN ARITHMETIC.
015600*----------------------------------------------------------------
015700 FD  gradedinfile.
015800 01  graded-input-rec.
015900     88  endofgradedinfile         VALUE HIGH-VALUES.
016000     03  gi-player                 PIC X(20).
016100*    RUN WEEK NUMBER, SUPPLIED AT PROGRAM START (SEE PARAGRAPH
016200*    1000) - NOT PRESENT ANYWHERE ON THE RAW SHEET ITSELF.
016300     03  gi-week                   PIC 9(02).
016400*    EDITED COPY OF RS-SNAP-COUNT - SEE PARAGRAPH 2110.
016500     03  gi-snaps                  PIC 9(03).
016600*    EDITED COPY OF RS-TARGETS.
016700     03  gi-targets                PIC 9(03).
016800*    EDITED COPY OF RS-CATCHES.
016900     03  gi-catches                PIC 9(03).
017000*    EDITED COPY OF RS-REC-YARDS - STILL SIGNED, STILL CAN GO
017100*    NEGATIVE ON A LOSS.
017200     03  gi-rec-yards              PIC S9(04).
017300*    EDITED COPY OF RS-RUSH-YARDS.
017400     03  gi-rush-yards             PIC S9(04).
017500*    EDITED COPY OF RS-TOUCHDOWNS.
017600     03  gi-touchdowns             PIC 9(02).
017700*    EDITED COPY OF RS-DROPS.
017800     03  gi-drops                  PIC 9(02).
017900*    FINAL, AUTHORITATIVE MISSED-ASSIGNMENT COUNT - EITHER THE
018000*    COMMA-LIST TALLY OR THE CODES-STRING OVERRIDE, WHICHEVER
018100*    APPLIES (SEE PARAGRAPH 2100).
018200     03  gi-missed-assignments     PIC 9(02).
018300     03  gi-loafs                  PIC 9(02).
018400*    NUMBER OF KEY PLAYS, BOTH PLUS AND MINUS, THAT SURVIVED
018500*    INTO THE MERGED CODES STRING BELOW.
018600     03  gi-key-plays              PIC 9(02).
018700*    CARRIED THROUGH UNCHANGED FROM RS-RUSHES SO WKEXPORT CAN
018800*    PICK IT BACK UP WITHOUT REREADING THE RAW SHEET - SEE THE
018900*    08/22/90 CHANGE-LOG ENTRY ABOVE.
019000     03  gi-rushes                 PIC 9(03).
019100*    MERGED KEY-PLAY-PLUS / KEY-PLAY-MINUS TEXT.  FILMGRD IS
019200*    THE PROGRAM THAT ACTUALLY PARSES THIS STRING FOR GRADE-
019300*    ADJUSTMENT CODES; THIS PROGRAM ONLY BUILDS IT.
019400     03  gi-codes                  PIC X(120).
019500     03  gi-notes                  PIC X(200).
019600     03  FILLER                    PIC X(48).
019700 
019800*    ALTERNATE KEY VIEW OF THE GRADED-INPUT BUFFER - LETS AN
019900*    OPERATOR RESTART SCAN A PARTIAL FILE FOR THE LAST
020000*    (PLAYER, WEEK) WRITTEN WITHOUT UNMAPPING THE WHOLE RECORD.
020100 01  gi-key-view REDEFINES graded-input-rec.
020200     03  gik-player                PIC X(20).
020300     03  gik-week                  PIC 9(02).
020400     03  FILLER                    PIC X(398).
020500 
020600 WORKING-STORAGE SECTION.
020700*    77-LEVEL FILE STATUS BYTES - CHECKED BY THE DECLARATIVES
020800*    BELOW ON ANY I/O ERROR.
020900 77  fs-rawsheetfile               PIC X(02) VALUE SPACES.
021000 77  fs-gradedinfile               PIC X(02) VALUE SPACES.
021100*    NAMED CONSTANT FOR "ADD ONE" - READS BETTER IN THE COUNTER
021200*    BUMPS BELOW THAN A BARE LITERAL 1 WOULD.
021300 78  cte-01                                  VALUE 01.
021400 
021500*    RUN-TIME PARAMETER GROUP - JUST THE WEEK NUMBER, ACCEPTED
021600*    INTERACTIVELY AT PARAGRAPH 1000 SO ONE COPY OF THE PROGRAM
021700*    SERVES EVERY WEEK OF THE SEASON (SEE 02/26/93 LOG ENTRY).
021800 01  ws-run-parms.
021900     05  ws-run-week               PIC 9(02) VALUE ZEROES.
022000 
022100*    TODAY'S DATE, PULLED FOR THE STARTUP BANNER ONLY - NOT
022200*    STORED ON THE OUTPUT RECORD.
022300 01  ws-today                      PIC 9(08) VALUE ZEROES.
022400 01  ws-today-parts REDEFINES ws-today.
022500     05  ws-today-yyyy             PIC 9(04).
022600     05  ws-today-mm               PIC 9(02).
022700     05  ws-today-dd               PIC 9(02).
022800 
022900*    RUN-TOTAL COUNTERS FOR THE CLOSING DISPLAY - COMP SO THE
023000*    ADD AT EVERY RECORD DOESN'T COST A DECIMAL-ALIGN EACH TIME.
023100 01  ws-counters.
023200     05  ws-recs-read              PIC S9(07) COMP VALUE ZEROES.
023300     05  ws-recs-written           PIC S9(07) COMP VALUE ZEROES.
023400 
023500* TOKEN-LOOP WORK AREA - REUSED FOR THE MA-LIST, LOAF-LIST, AND
023600* FOR SCANNING THE MERGED CODES STRING FOR MA/L TOKENS.  BEING
023700* A SHARED WORK AREA MEANS ONLY ONE COMMA-LIST SCAN CAN BE IN
023800* FLIGHT AT A TIME - FINE HERE SINCE THE CALLING PARAGRAPHS
023900* NEVER NEST ONE SCAN INSIDE ANOTHER.
024000 01  ws-scan-fields.
024100     05  ws-scan-source            PIC X(120) VALUE SPACES.
024200     05  ws-scan-source-len        PIC S9(04) COMP VALUE ZEROES.
024300     05  ws-scan-ptr               PIC S9(04) COMP VALUE ZEROES.
024400     05  ws-scan-token             PIC X(40)  VALUE SPACES.
024500     05  ws-scan-item-count        PIC S9(04) COMP VALUE ZEROES.
024600 
024700*    THE FOUR CANDIDATE COUNTS FOR MISSED-ASSIGNMENTS AND LOAFS
024800*    - "FROM-LIST" IS THE COMMA-LIST TALLY, "FROM-CODES" IS THE
024900*    OVERRIDE TALLY OFF THE MERGED CODES STRING.  PARAGRAPH 2100
025000*    DECIDES WHICH PAIR ACTUALLY LANDS ON THE OUTPUT RECORD.
025100 01  ws-derived-counts.
025200     05  ws-ma-count-from-list     PIC 9(02) VALUE ZEROES.
025300     05  ws-loaf-count-from-list   PIC 9(02) VALUE ZEROES.
025400     05  ws-ma-count-from-codes    PIC 9(02) VALUE ZEROES.
025500     05  ws-loaf-count-from-codes  PIC 9(02) VALUE ZEROES.
025600 
025700* GENERAL-PURPOSE TRAILING-BLANK TRIMMER - MOVE THE FIELD TO BE
025800* TRIMMED INTO WS-TRIM-WORK, SET WS-TRIM-MAX-LEN TO ITS DECLARED
025900* SIZE, PERFORM 8100, THEN REFERENCE WS-TRIM-WORK(1:WS-TRIM-SIG
026000* -LEN) FOR THE SIGNIFICANT (NON-BLANK-TAIL) PORTION.  THIS IS
026100* THE SAME TRIM IDIOM USED ACROSS THE WHOLE SUITE - DO NOT
026200* REPLACE IT WITH AN INTRINSIC FUNCTION, THIS SHOP'S COMPILER
026300* TARGET PREDATES THEM.
026400 01  ws-trim-fields.
026500     05  ws-trim-work              PIC X(200) VALUE SPACES.
026600     05  ws-trim-max-len           PIC S9(04) COMP VALUE ZEROES.
026700     05  ws-trim-sig-len           PIC S9(04) COMP VALUE ZEROES.
026800 
026900*    MAIN READ-LOOP SWITCH - Y WHILE THERE ARE STILL RAW SHEET
027000*    RECORDS LEFT TO NORMALIZE, N ONCE END OF FILE HAS BEEN HIT.
027100*    SW-MORE-RECS ITSELF IS NOT REFERENCED ANYWHERE IN THE
027200*    PROCEDURE DIVISION - THE LOOP TESTS THE NEGATIVE CONDITION
027300*    SW-NO-MORE-RECS DIRECTLY, WHICH READS MORE NATURALLY AS AN
027400*    "UNTIL" TEST THAN ITS OPPOSITE WOULD.
027500 01  ws-switches.
027600     05  ws-more-recs-sw           PIC X(01) VALUE "Y".
027700         88  sw-more-recs                     VALUE "Y".
027800         88  sw-no-more-recs                   VALUE "N".
027900 
028000 PROCEDURE DIVISION.
028100*----------------------------------------------------------------
028200* DECLARATIVES - ANY FILE STATUS OTHER THAN "00" (OR "10" AT
028300* END OF FILE, HANDLED BY THE AT END CLAUSE ON THE READ ITSELF)
028400* ROUTES HERE.  THIS IS A HARD STOP - THERE IS NO SAFE WAY TO
028500* CONTINUE NORMALIZING A SHEET IF THE FILE SYSTEM IS MISBEHAVING.
028600*----------------------------------------------------------------
028700 DECLARATIVES.
028800 File-Handler SECTION.
028900     USE AFTER ERROR PROCEDURE ON rawsheetfile gradedinfile.
029000 
029100 status-check.
029200     DISPLAY "+--------------------------------------+"
029300     DISPLAY "| PREPWK - FILE STATUS ERROR            |"
029400     DISPLAY "+--------------------------------------+"
029500     DISPLAY "| RAWSHEET STATUS : [" fs-rawsheetfile "]"
029600     DISPLAY "| GRADEDIN STATUS : [" fs-gradedinfile "]"
029700     DISPLAY "+--------------------------------------+"
029800     STOP "PREPWK ABENDING - SEE STATUS CODES ABOVE".
029900 END DECLARATIVES.
030000 
030100*----------------------------------------------------------------
030200* MAIN-PARAGRAPH - CLASSIC OPEN / PRIME-THE-PUMP READ / EDIT-
030300* UNTIL-EOF / CLOSE SHAPE.  EVERY PROGRAM IN THIS SUITE FOLLOWS
030400* THIS SAME OUTLINE SO ANYONE WHO HAS READ ONE OF THEM CAN
030500* FOLLOW ANY OF THE OTHERS.
030600*----------------------------------------------------------------
030700 MAIN-PARAGRAPH.
030800*    OPEN THE FILES, GET THE RUN WEEK FROM THE OPERATOR.
030900     PERFORM 1000-begin-start-program
031000        THRU 1000-end-start-program
031100 
031200*    PRIME THE LOOP WITH ONE READ AHEAD OF THE PERFORM UNTIL.
031300     PERFORM 2000-begin-read-raw-rec
031400        THRU 2000-end-read-raw-rec
031500 
031600*    NORMALIZE ONE COACH-SHEET LINE PER PASS UNTIL EOF.
031700     PERFORM 2100-begin-edit-one-record
031800        THRU 2100-end-edit-one-record
031900       UNTIL sw-no-more-recs
032000 
032100*    CLOSE UP AND PRINT THE RUN-TOTAL BANNER.
032200     PERFORM 9000-begin-finish-program
032300        THRU 9000-end-finish-program
032400 
032500     STOP RUN.
032600 
032700*----------------------------------------------------------------
032800* 1000-BEGIN-START-PROGRAM - OPENS BOTH FILES, PRINTS THE
032900* STARTUP BANNER, AND PROMPTS THE OPERATOR FOR THE RUN WEEK
033000* NUMBER.  THE WEEK NUMBER IS THE ONLY OPERATOR INPUT THIS
033100* PROGRAM NEEDS - EVERYTHING ELSE COMES OFF THE RAW SHEET.
033200*----------------------------------------------------------------
033300 1000-begin-start-program.
033400     ACCEPT ws-today FROM DATE YYYYMMDD
033500 
033600     DISPLAY "PREPWK - COACH SHEET NORMALIZATION"
033700     DISPLAY "RUN DATE: " ws-today-yyyy "/" ws-today-mm "/"
033800             ws-today-dd
033900     DISPLAY "ENTER RUN WEEK NUMBER (01-99): " WITH NO ADVANCING
034000     ACCEPT ws-run-week
034100 
034200     OPEN INPUT  rawsheetfile
034300     OPEN OUTPUT gradedinfile.
034400 1000-end-start-program.
034500     EXIT.
034600 
034700*----------------------------------------------------------------
034800* 2000-BEGIN-READ-RAW-REC - PRIMING READ / RE-READ PARAGRAPH.
034900* BUMPS THE READ COUNTER ON EVERY SUCCESSFUL READ; FLIPS THE
035000* LOOP SWITCH AT END OF FILE.
035100*----------------------------------------------------------------
035200 2000-begin-read-raw-rec.
035300     READ rawsheetfile
035400       AT END
035500          SET sw-no-more-recs TO TRUE
035600       NOT AT END
035700          ADD cte-01 TO ws-recs-read
035800     END-READ.
035900 2000-end-read-raw-rec.
036000     EXIT.
036100 
036200*----------------------------------------------------------------
036300* 2100-BEGIN-EDIT-ONE-RECORD - THE MAIN NORMALIZATION DRIVER.
036400* INITIALIZES THE OUTPUT RECORD FRESH FOR EVERY PLAYER (SO NO
036500* FIELD CAN CARRY OVER FROM THE PREVIOUS PLAYER'S RECORD), THEN
036600* WORKS THROUGH THE STAT EDITS, THE TWO LIST COUNTS, THE CODES
036700* BUILD, AND FINALLY THE CODES-OVERRIDE DECISION BEFORE WRITING.
036800*----------------------------------------------------------------
036900 2100-begin-edit-one-record.
037000     INITIALIZE graded-input-rec
037100 
037200     MOVE rs-player                TO gi-player
037300     MOVE ws-run-week              TO gi-week
037400     MOVE rs-rushes                TO gi-rushes
037500 
037600     PERFORM 2110-begin-edit-numeric-stats
037700        THRU 2110-end-edit-numeric-stats
037800 
037900     PERFORM 2200-begin-count-ma-list
038000        THRU 2200-end-count-ma-list
038100 
038200     PERFORM 2300-begin-count-loaf-list
038300        THRU 2300-end-count-loaf-list
038400 
038500     MOVE ws-ma-count-from-list    TO gi-missed-assignments
038600     MOVE ws-loaf-count-from-list  TO gi-loafs
038700 
038800     PERFORM 2400-begin-build-codes
038900        THRU 2400-end-build-codes
039000 
039100*    CODES, WHEN THE COACH WROTE ANY, TAKES PRIORITY OVER THE
039200*    PLAIN COMMA-LIST COUNTS - SEE THE REMARK AT 2500 FOR WHY
039300*    THIS SHOP DECIDED CODES SHOULD WIN.
039400     IF gi-codes NOT = SPACES
039500        PERFORM 2500-begin-override-from-codes
039600           THRU 2500-end-override-from-codes
039700        MOVE ws-ma-count-from-codes   TO gi-missed-assignments
039800        MOVE ws-loaf-count-from-codes TO gi-loafs
039900     END-IF
040000 
040100*    A PLAYER WHO DID NOT PLAY (ZERO SNAPS) CANNOT BE CHARGED
040200*    WITH A MISSED ASSIGNMENT OR A LOAF - ANY LIST ENTRY FOR
040300*    SUCH A PLAYER IS A CHARTING MISTAKE, NOT A REAL DISCIPLINE
040400*    ISSUE, SO THE COUNTS ARE FORCED BACK TO ZERO REGARDLESS OF
040500*    WHAT THE LIST OR CODES SAID.
040600     IF gi-snaps NOT GREATER THAN ZEROES
040700        MOVE ZEROES TO gi-missed-assignments
040800        MOVE ZEROES TO gi-loafs
040900     END-IF
041000 
041100     PERFORM 2700-begin-write-graded-rec
041200        THRU 2700-end-write-graded-rec
041300 
041400     PERFORM 2000-begin-read-raw-rec
041500        THRU 2000-end-read-raw-rec.
041600 2100-end-edit-one-record.
041700     EXIT.
041800 
041900* NON-NUMERIC STAT CELLS ARE FORCED TO ZERO RATHER THAN LEFT TO
042000* MOVE GARBAGE OR ABEND - THE FD PICTURES ARE ALL NUMERIC BUT
042100* THE COACH SHEET SOMETIMES CARRIES A DASH OR BLANK CELL.  EACH
042200* STAT IS EDITED INDEPENDENTLY SO ONE BAD CELL DOES NOT COST
042300* THE OTHER, GOOD, STATS ON THE SAME LINE.
042400 2110-begin-edit-numeric-stats.
042500     IF rs-snap-count  NUMERIC MOVE rs-snap-count  TO gi-snaps
042600                          ELSE MOVE ZEROES         TO gi-snaps
042700     END-IF
042800     IF rs-targets     NUMERIC MOVE rs-targets     TO gi-targets
042900                          ELSE MOVE ZEROES         TO gi-targets
043000     END-IF
043100     IF rs-catches     NUMERIC MOVE rs-catches     TO gi-catches
043200                          ELSE MOVE ZEROES         TO gi-catches
043300     END-IF
043400*    RECEIVING YARDS - SIGNED FIELD, SO THE NUMERIC TEST STILL
043500*    APPLIES CLEANLY TO A LEADING-SIGN NEGATIVE VALUE.
043600     IF rs-rec-yards   NUMERIC
043700        MOVE rs-rec-yards      TO gi-rec-yards
043800     ELSE
043900        MOVE ZEROES            TO gi-rec-yards
044000     END-IF
044100     IF rs-rush-yards  NUMERIC
044200        MOVE rs-rush-yards     TO gi-rush-yards
044300     ELSE
044400        MOVE ZEROES            TO gi-rush-yards
044500     END-IF
044600     IF rs-touchdowns  NUMERIC
044700        MOVE rs-touchdowns     TO gi-touchdowns
044800     ELSE
044900        MOVE ZEROES            TO gi-touchdowns
045000     END-IF
045100     IF rs-drops       NUMERIC MOVE rs-drops       TO gi-drops
045200                          ELSE MOVE ZEROES         TO gi-drops
045300     END-IF.
045400 2110-end-edit-numeric-stats.
045500     EXIT.
045600 
045700* A LIST ITEM COUNTS IF IT CONTAINS AT LEAST ONE ALPHANUMERIC
045800* CHARACTER.  A CELL THAT IS ALL DIGITS IS USED DIRECTLY AS THE
045900* COUNT INSTEAD (COACH SOMETIMES JUST WRITES THE NUMBER RATHER
046000* THAN LISTING EACH MISSED ASSIGNMENT BY NAME) - SEE THE
046100* 01/09/91 CHANGE-LOG ENTRY, WHICH FIXED THIS EXACT CASE AFTER
046200* IT WAS MISCOUNTED AS "ONE ITEM" FOR A WHOLE WEEK'S WORTH OF
046300* SHEETS.
046400 2200-begin-count-ma-list.
046500     MOVE rs-ma-list TO ws-scan-source
046600     IF rs-ma-list NUMERIC
046700        MOVE rs-ma-list TO ws-ma-count-from-list
046800     ELSE
046900        PERFORM 2600-begin-count-list-items
047000           THRU 2600-end-count-list-items
047100        MOVE ws-scan-item-count TO ws-ma-count-from-list
047200     END-IF.
047300 2200-end-count-ma-list.
047400     EXIT.
047500 
047600* SAME LOGIC AS 2200 ABOVE, APPLIED TO THE LOAF LIST INSTEAD OF
047700* THE MISSED-ASSIGNMENT LIST.  KEPT AS ITS OWN PARAGRAPH RATHER
047800* THAN A SHARED ROUTINE BECAUSE THE TWO LISTS LIVE IN DIFFERENT
047900* FIELDS AND THE CALLER NEEDS TO KNOW WHICH RESULT IS WHICH.
048000 2300-begin-count-loaf-list.
048100     MOVE rs-loaf-list TO ws-scan-source
048200     IF rs-loaf-list NUMERIC
048300        MOVE rs-loaf-list TO ws-loaf-count-from-list
048400     ELSE
048500        PERFORM 2600-begin-count-list-items
048600           THRU 2600-end-count-list-items
048700        MOVE ws-scan-item-count TO ws-loaf-count-from-list
048800     END-IF.
048900 2300-end-count-loaf-list.
049000     EXIT.
049100 
049200* GENERAL COMMA-LIST ITEM COUNTER - WORKS ON WS-SCAN-SOURCE,
049300* RETURNS WS-SCAN-ITEM-COUNT.  AN ITEM COUNTS ONLY IF IT HAS AT
049400* LEAST ONE NON-BLANK CHARACTER (A BARE COMMA OR BLANK CELL DOES
049500* NOT COUNT) - OTHERWISE A SHEET LIKE ",," WOULD MISCOUNT AS
049600* TWO OR THREE MISSED ASSIGNMENTS INSTEAD OF ZERO.
049700 2600-begin-count-list-items.
049800     MOVE ZEROES TO ws-scan-item-count
049900     MOVE ws-scan-source TO ws-trim-work
050000     MOVE 80 TO ws-trim-max-len
050100     PERFORM 8100-begin-compute-sig-len
050200        THRU 8100-end-compute-sig-len
050300     MOVE ws-trim-sig-len TO ws-scan-source-len
050400     MOVE 1 TO ws-scan-ptr
050500     PERFORM 2610-begin-count-one-item
050600        THRU 2610-end-count-one-item
050700       UNTIL ws-scan-ptr > ws-scan-source-len.
050800 2600-end-count-list-items.
050900     EXIT.
051000 
051100*    ONE PASS OF THE COMMA-LIST SCAN - PULLS ONE TOKEN, BUMPS
051200*    THE COUNT IF IT IS NON-BLANK.  THE POINTER IS THE UNSTRING
051300*    POINTER ITSELF, SO THE CALLING PERFORM'S UNTIL TEST NEVER
051400*    NEEDS TO KNOW HOW MANY TOKENS ARE LEFT, ONLY WHERE THE
051500*    POINTER SITS RELATIVE TO THE TRIMMED LENGTH.
051600 2610-begin-count-one-item.
051700     MOVE SPACES TO ws-scan-token
051800     UNSTRING ws-scan-source DELIMITED BY ","
051900        INTO ws-scan-token
052000        WITH POINTER ws-scan-ptr
052100     END-UNSTRING
052200     IF ws-scan-token NOT = SPACES
052300        ADD 1 TO ws-scan-item-count
052400     END-IF.
052500 2610-end-count-one-item.
052600     EXIT.
052700 
052800* MERGE KEY-PLAY ++ AND KEY-PLAY -- INTO A SINGLE CODES STRING,
052900* TRIMMED, WITH ONE SPACE SEPARATING THE TWO HALVES.  BOTH
053000* HALVES ARE TRIMMED INDEPENDENTLY BEFORE BEING STRUNG TOGETHER
053100* SO A SHORT PLUS-COLUMN ENTRY DOES NOT LEAVE A LONG RUN OF
053200* BLANKS IN THE MIDDLE OF GI-CODES WHERE FILMGRD'S OWN TOKEN
053300* SCANNER WOULD HAVE TO SKIP OVER IT.  THE NOTES FIELD IS ALSO
053400* CARRIED THROUGH HERE SINCE THIS IS ALREADY THE PARAGRAPH
053500* TOUCHING BOTH THE RAW AND GRADED-INPUT RECORDS FOR THE TEXT
053600* FIELDS.
053700 2400-begin-build-codes.
053800     MOVE SPACES TO gi-codes
053900     MOVE 1 TO ws-scan-ptr
054000 
054100     MOVE rs-key-play-plus TO ws-trim-work
054200     MOVE 120 TO ws-trim-max-len
054300     PERFORM 8100-begin-compute-sig-len
054400        THRU 8100-end-compute-sig-len
054500     IF ws-trim-sig-len NOT = ZEROES
054600        STRING ws-trim-work (1 : ws-trim-sig-len)
054700               DELIMITED BY SIZE
054800               INTO gi-codes
054900               WITH POINTER ws-scan-ptr
055000        END-STRING
055100        STRING " " DELIMITED BY SIZE
055200               INTO gi-codes
055300               WITH POINTER ws-scan-ptr
055400        END-STRING
055500     END-IF
055600 
055700     MOVE rs-key-play-minus TO ws-trim-work
055800     MOVE 120 TO ws-trim-max-len
055900     PERFORM 8100-begin-compute-sig-len
056000        THRU 8100-end-compute-sig-len
056100     IF ws-trim-sig-len NOT = ZEROES
056200        STRING ws-trim-work (1 : ws-trim-sig-len)
056300               DELIMITED BY SIZE
056400               INTO gi-codes
056500               WITH POINTER ws-scan-ptr
056600        END-STRING
056700     END-IF
056800 
056900     MOVE rs-notes TO gi-notes.
057000 2400-end-build-codes.
057100     EXIT.
057200 
057300* CODES IS AUTHORITATIVE WHEN PRESENT - COUNT MA TOKENS AND L
057400* TOKENS INSIDE THE NN(...) GROUPS.  TOKENS ARE SEPARATED BY
057500* BLANK, COMMA, SEMICOLON OR PARENTHESIS; MATCH IS CASE-BLIND.
057600* THIS OVERRIDE EXISTS BECAUSE, ONCE A COACH STARTS WRITING
057700* DETAILED CODES (MA(BLOCK), L(ROUTE), AND SO ON) THE COMMA-
057800* LIST COLUMNS OFTEN GO STALE OR BLANK FOR THE REST OF THE
057900* SEASON - THE CODES STRING BECOMES THE REAL RECORD AND THE
058000* PLAIN LISTS BECOME A LEFTOVER HABIT.  SEE THE 09/11/89
058100* CHANGE-LOG ENTRY WHERE THE COACHING STAFF FIRST ASKED FOR
058200* THIS BEHAVIOR.
058300 2500-begin-override-from-codes.
058400     MOVE ZEROES TO ws-ma-count-from-codes
058500     MOVE ZEROES TO ws-loaf-count-from-codes
058600     MOVE gi-codes TO ws-trim-work
058700     MOVE 120 TO ws-trim-max-len
058800     PERFORM 8100-begin-compute-sig-len
058900        THRU 8100-end-compute-sig-len
059000     MOVE ws-trim-sig-len TO ws-scan-source-len
059100     MOVE gi-codes TO ws-scan-source
059200     MOVE 1 TO ws-scan-ptr
059300 
059400     PERFORM 2510-begin-scan-one-token
059500        THRU 2510-end-scan-one-token
059600       UNTIL ws-scan-ptr > ws-scan-source-len.
059700 2500-end-override-from-codes.
059800     EXIT.
059900 
060000*    ONE TOKEN OF THE CODES SCAN.  UPPERCASED BEFORE COMPARE SO
060100*    "MA", "Ma" AND "ma" ALL MATCH THE SAME WAY - THE COACHING
060200*    STAFF IS NOT CONSISTENT ABOUT CASE FROM WEEK TO WEEK.
060300 2510-begin-scan-one-token.
060400     MOVE SPACES TO ws-scan-token
060500     UNSTRING ws-scan-source DELIMITED BY " " OR "," OR ";"
060600              OR "(" OR ")"
060700        INTO ws-scan-token
060800        WITH POINTER ws-scan-ptr
060900     END-UNSTRING
061000     INSPECT ws-scan-token CONVERTING
061100        "abcdefghijklmnopqrstuvwxyz" TO
061200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
061300     IF ws-scan-token = "MA"
061400        ADD 1 TO ws-ma-count-from-codes
061500     END-IF
061600     IF ws-scan-token = "L"
061700        ADD 1 TO ws-loaf-count-from-codes
061800     END-IF.
061900 2510-end-scan-one-token.
062000     EXIT.
062100 
062200*----------------------------------------------------------------
062300* 2700-BEGIN-WRITE-GRADED-REC - WRITES THE NORMALIZED RECORD
062400* AND BUMPS THE WRITTEN-COUNT FOR THE CLOSING BANNER.
062500*----------------------------------------------------------------
062600 2700-begin-write-graded-rec.
062700     WRITE graded-input-rec
062800     ADD cte-01 TO ws-recs-written.
062900 2700-end-write-graded-rec.
063000     EXIT.
063100 
063200* TRAILING-BLANK LENGTH FINDER - SEE REMARK AT WS-TRIM-FIELDS.
063300* WORKS BY SCANNING BACKWARD FROM THE DECLARED MAXIMUM LENGTH
063400* ONE POSITION AT A TIME UNTIL A NON-BLANK CHARACTER TURNS UP
063500* OR THE WHOLE FIELD IS EXHAUSTED (SIGNIFICANT LENGTH ZERO
063600* MEANS THE FIELD WAS ALL BLANKS).
063700 8100-begin-compute-sig-len.
063800     PERFORM 8110-begin-scan-back-one
063900        THRU 8110-end-scan-back-one
064000       VARYING ws-trim-sig-len FROM ws-trim-max-len BY -1
064100         UNTIL ws-trim-sig-len = ZEROES
064200            OR ws-trim-work (ws-trim-sig-len : 1) NOT = SPACE.
064300 8100-end-compute-sig-len.
064400     EXIT.
064500 
064600*    BODY OF THE BACKWARD SCAN IS EMPTY - ALL THE WORK HAPPENS
064700*    IN THE VARYING/UNTIL CLAUSE OF THE PERFORM AT 8100.  KEPT
064800*    AS ITS OWN PARAGRAPH SO THE PERFORM ... THRU STYLE THIS
064900*    SHOP USES EVERYWHERE STAYS CONSISTENT EVEN FOR A ONE-LINE
065000*    LOOP BODY.
065100 8110-begin-scan-back-one.
065200     CONTINUE.
065300 8110-end-scan-back-one.
065400     EXIT.
065500 
065600*----------------------------------------------------------------
065700* 9000-BEGIN-FINISH-PROGRAM - CLOSES BOTH FILES AND PRINTS THE
065800* CLOSING RUN-TOTAL BANNER SO THE OPERATOR CAN SANITY-CHECK
065900* THAT THE RECORD COUNT LOOKS RIGHT FOR THE ROSTER SIZE BEFORE
066000* FILMGRD IS KICKED OFF AGAINST THIS WEEK'S GRADED-INPUT FILE.
066100*----------------------------------------------------------------
066200 9000-begin-finish-program.
066300     CLOSE rawsheetfile
066400     CLOSE gradedinfile
066500 
066600     DISPLAY "PREPWK COMPLETE FOR WEEK " ws-run-week
066700     DISPLAY "RAW SHEET RECORDS READ    : " ws-recs-read
066800     DISPLAY "GRADED-INPUT RECS WRITTEN : " ws-recs-written.
066900 9000-end-finish-program.
067000     EXIT.
067100 
067200 END PROGRAM PrepWk.
