000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WkExport.
000300 AUTHOR.      D KOSTER.
000400 INSTALLATION. ATHLETIC DEPT DATA PROCESSING.
000500 DATE-WRITTEN. 08/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - COACHING STAFF USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* 08/06/89 DK  0017  ORIGINAL PROGRAM.  BUILDS THE WEEKLY ROSTER
001200*                    SNAPSHOT OFF THE FILMGRD RESULT FILE FOR
001300*                    THE PRINT SHOP.
001400* 09/12/89 DK  0020  ADDED TOTAL LOAFS / UNIT GRADE CONTROL
001500*                    TOTALS AT THE FOOT OF THE SNAPSHOT (SAME
001600*                    RUNNING-TOTAL SHAPE AS THE CAR SALES REPORT
001700*                    WROTE FOR THE LOT).
001800* 11/02/89 RH  0025  BLANK OUT DROPS/MA/LOAF WHEN ZERO - COACH
001900*                    HOLLOWAY DID NOT WANT A PAGE OF ZEROES.
002000* 02/14/90 DK  0031  ADDED THE PER-PLAYER NOTE SECTION AT THE
002100*                    FOOT OF THE SNAPSHOT - PARSES NN(TEXT)
002200*                    SEGMENTS OUT OF THE FREE-FORM NOTES FIELD.
002300* 07/09/91 RH  0038  SORT NOW DESCENDING BY SCORE PER THE
002400*                    COACHING STAFF'S REQUEST - WAS ROSTER ORDER.
002500* 05/03/94 DK  0046  UNIT GRADE LETTER NOW TAKEN FROM THE
002600*                    UNROUNDED MEAN, NOT THE ROUNDED DISPLAY
002700*                    VALUE - A .5 UNIT GRADE WAS FLIPPING A
002800*                    LETTER THE WRONG WAY.
002900* 03/09/98 DK  0058  Y2K - RUN-DATE DISPLAY WIDENED TO A FULL
003000*                    FOUR DIGIT YEAR.
003100* 08/30/99 DK  0063  CONFIRMED CLEAN ON Y2K REVIEW - NO FURTHER
003200*                    CHANGE REQUIRED.
003300* 06/14/01 RH  0067  PER-PLAYER SCORE AND THE UNIT GRADE TOTAL
003400*                    WERE BOTH PRINTING UNROUNDED - SCORE WENT
003500*                    OUT STRAIGHT FROM THE INTERNAL 9(03)V9(02)
003600*                    FIELD WITH NO EDITED PICTURE, AND THE UNIT
003700*                    GRADE MEAN WAS BEING MOVED INTO ITS DISPLAY
003800*                    FIELD INSTEAD OF COMPUTED ROUNDED, WHICH
003900*                    JUST TRUNCATES.  BOTH NOW GO THROUGH A
004000*                    COMPUTE ... ROUNDED INTO AN EDITED FIELD
004100*                    BEFORE PRINTING.
004200*----------------------------------------------------------------
004300* WKEXPORT IS THE LAST STEP IN THE WEEKLY BATCH - IT DOES NOT
004400* GRADE ANYTHING ITSELF, IT JUST TAKES FILMGRD'S RESULT FILE
004500* (ONE RECORD PER PLAYER, ALREADY SCORED AND LETTER-GRADED) AND
004600* LAYS IT OUT AS A PRINT-SHOP-READY SNAPSHOT: A HEADER LINE, ONE
004700* DETAIL LINE PER PLAYER SORTED DESCENDING BY SCORE SO THE BEST
004800* PERFORMANCE OF THE WEEK IS ON TOP, A CONTROL-TOTALS FOOTER
004900* (TOTAL LOAFS AND THE UNIT'S OVERALL GRADE), AND A PER-PLAYER
005000* NOTE SECTION AT THE VERY BOTTOM.  THIS IS THE ONLY ONE OF THE
005100* SIX BATCH PROGRAMS THAT WRITES SOMETHING THE COACHING STAFF
005200* ACTUALLY CARRIES INTO A MEETING, SO ITS OUTPUT IS PLAIN
005300* PRINTABLE TEXT RATHER THAN ANOTHER WORKING DATA FILE.
005400*----------------------------------------------------------------
005500 
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    OPTIONAL SO A WEEK WITH NO RESULT FILE (FILMGRD DID NOT
006400*    RUN, OR PRODUCED NO GRADED PLAYERS) DOES NOT ABEND THIS
006500*    STEP - THE SNAPSHOT SIMPLY COMES OUT EMPTY.
006600     SELECT OPTIONAL resultfile     ASSIGN TO RESULTFL
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS fs-resultfile.
006900 
007000*    THE PRINTABLE SNAPSHOT ITSELF - PLAIN TEXT, ONE LINE PER
007100*    FD RECORD, MEANT FOR THE PRINT SHOP'S LINE PRINTER.
007200     SELECT OPTIONAL exportfile     ASSIGN TO WKEXPORT
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS fs-exportfile.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800* RESULTFILE IS FILMGRD'S RESULT RECORD LAYOUT, READ HERE
007900* VERBATIM - WKEXPORT PICKS OUT ONLY THE FIELDS THE SNAPSHOT
008000* PRINTS (SNAP/TARGET/CATCH COUNTS, YARDS, SCORE, GRADE, AND
008100* THE NOTES FIELD FOR THE FOOTER) AND IGNORES THE REST OF THE
008200* RATE AND CODE-COUNT FIELDS FILMGRD COMPUTED FOR ITS OWN USE.
008300 FD  resultfile.
008400 01  result-rec.
008500     88  endofresultfile           VALUE HIGH-VALUES.
008600     03  rr-player                 PIC X(20).
008700     03  rr-week                   PIC 9(02).
008800     03  rr-snaps                  PIC 9(03).
008900     03  rr-targets                PIC 9(03).
009000     03  rr-catches                PIC 9(03).
009100     03  rr-rec-yards              PIC S9(04).
009200     03  rr-rush-yards             PIC S9(04).
009300     03  rr-touchdowns             PIC 9(02).
009400     03  rr-drops                  PIC 9(02).
009500     03  rr-missed-assignments     PIC 9(02).
009600     03  rr-loafs                  PIC 9(02).
009700     03  rr-key-plays              PIC 9(02).
009800     03  rr-rushes                 PIC 9(03).
009900     03  rr-codes                  PIC X(120).
010000     03  rr-notes                  PIC X(200).
010100     03  rr-catch-rate             PIC 9(01)V9(04).
010200     03  rr-yards-per-target       PIC S9(03)V9(04).
010300     03  rr-tds-per30              PIC 9(02)V9(04).
010400     03  rr-keyplays-per30         PIC 9(02)V9(04).
010500     03  rr-targets-per30          PIC 9(02)V9(04).
010600     03  rr-drops-rate             PIC 9(01)V9(04).
010700     03  rr-loafs-per30            PIC 9(02)V9(04).
010800     03  rr-ma-per30               PIC 9(02)V9(04).
010900     03  rr-score                  PIC 9(03)V9(02).
011000     03  rr-grade                  PIC X(01).
011100     03  rr-code-points            PIC S9(04)V9(01).
011200     03  rr-code-catch-yards       PIC S9(04).
011300     03  rr-code-rush-yards        PIC S9(04).
011400     03  rr-derived-keyplays       PIC 9(02).
011500     03  rr-code-cnt               PIC 9(02) OCCURS 15 TIMES.
011600     03  FILLER                    PIC X(130).
011700 
011800*    NAME + WEEK VIEW OF THE SAME RECORD - NOT USED FOR ANYTHING
011900*    IN THIS PROGRAM TODAY, KEPT ONLY BECAUSE THE PICTURE MATCHES
012000*    THE HEAD OF FILMGRD'S RESULT RECORD AND A FUTURE MULTI-WEEK
012100*    SNAPSHOT MAY WANT TO KEY ON IT.
012200 01  rr-key-view REDEFINES result-rec.
012300     03  rrk-player                PIC X(20).
012400     03  rrk-week                  PIC 9(02).
012500     03  FILLER                    PIC X(578).
012600 
012700* ONE PRINTED LINE OF THE SNAPSHOT - HEADER, DETAIL, TOTALS
012800* FOOTER, AND NOTE-SECTION LINES ALL GO OUT THROUGH THIS SAME
012900* RECORD, BUILT UP IN WS-PRINT-LINE FIRST.
013000 FD  exportfile.
013100 01  export-line                   PIC X(132).
013200 
013300 WORKING-STORAGE SECTION.
013400 77  fs-resultfile                 PIC X(02) VALUE SPACES.
013500 77  fs-exportfile                 PIC X(02) VALUE SPACES.
013600 78  cte-01                                  VALUE 01.
013700 78  cte-max-roster                          VALUE 100.
013800 78  cte-max-seg                             VALUE 20.
013900 
014000* RUN-DATE, ACCEPTED FROM THE SYSTEM CLOCK AT 1000 AND PRINTED
014100* TO THE OPERATOR'S CONSOLE ONLY - IT DOES NOT APPEAR ON THE
014200* SNAPSHOT ITSELF.  FOUR-DIGIT YEAR SINCE THE Y2K FIX, CHANGE
014300* LOG 03/09/98.
014400 01  ws-today                      PIC 9(08) VALUE ZEROES.
014500 01  ws-today-parts REDEFINES ws-today.
014600     05  ws-today-yyyy             PIC 9(04).
014700     05  ws-today-mm               PIC 9(02).
014800     05  ws-today-dd               PIC 9(02).
014900 
015000* WS-RECS-READ COUNTS RESULT RECORDS OFF THE INPUT FILE;
015100* WS-ROSTER-CNT IS DECLARED BUT UNUSED - THE ACTUAL ROSTER
015200* COUNT LIVES IN WS-ROSTER-CNT-LK BELOW SINCE IT DOUBLES AS THE
015300* OCCURS DEPENDING ON KEY FOR WS-ROSTER-TBL.
015400 01  ws-counters.
015500     05  ws-recs-read              PIC S9(07) COMP VALUE ZEROES.
015600     05  ws-roster-cnt             PIC S9(04) COMP VALUE ZEROES.
015700     05  FILLER                    PIC X(01).
015800 
015900* SW-MORE-RECS ITSELF IS NEVER TESTED - ONLY SW-NO-MORE-RECS IS,
016000* AT THE MAIN-PARAGRAPH READ LOOP - IT IS DECLARED FOR SYMMETRY
016100* WITH THE OTHER FIVE PROGRAMS' SWITCH BLOCKS.
016200 01  ws-switches.
016300     05  ws-more-recs-sw           PIC X(01) VALUE "Y".
016400         88  sw-more-recs                     VALUE "Y".
016500         88  sw-no-more-recs                   VALUE "N".
016600     05  FILLER                    PIC X(01).
016700 
016800* WEEKLY ROSTER TABLE - ONE ROW PER RESULT RECORD READ, SORTED
016900* DESCENDING BY SCORE BEFORE THE SNAPSHOT IS PRINTED.
017000 01  ws-roster-hdr.
017100     05  ws-roster-cnt-lk          PIC S9(04) COMP VALUE ZEROES.
017200 01  ws-roster-tbl.
017300*    OCCURS DEPENDING ON, SAME IDIOM FILMGRD USES FOR ITS PLAYER
017400*    ACCUMULATOR - THE ROSTER GROWS ONE ROW PER RESULT RECORD
017500*    READ AND IS NEVER KNOWN IN ADVANCE.
017600     03  ws-ro-entry OCCURS 1 TO 100 TIMES
017700                     DEPENDING ON ws-roster-cnt-lk
017800                     INDEXED BY idx-ro.
017900         05  ws-ro-player          PIC X(20).
018000         05  ws-ro-snaps           PIC 9(03).
018100         05  ws-ro-drops           PIC 9(02).
018200         05  ws-ro-targets         PIC 9(03).
018300         05  ws-ro-catches         PIC 9(03).
018400         05  ws-ro-rec-yards       PIC S9(04).
018500         05  ws-ro-rushes          PIC 9(03).
018600         05  ws-ro-rush-yards      PIC S9(04).
018700         05  ws-ro-touchdowns      PIC 9(02).
018800         05  ws-ro-mas             PIC 9(02).
018900*        LOAFS FEEDS THE TOTAL-LOAFS CONTROL TOTAL AT 4200 AS
019000*        WELL AS PRINTING ON THE PLAYER'S OWN DETAIL LINE.
019100         05  ws-ro-loafs           PIC 9(02).
019200*        CARRIED STRAIGHT FROM FILMGRD'S RR-CODE-POINTS - NOT
019300*        RECOMPUTED HERE, WKEXPORT TRUSTS THE GRADING STEP.
019400         05  ws-ro-code-points     PIC S9(04)V9(01).
019500         05  ws-ro-score           PIC 9(03)V9(02).
019600         05  ws-ro-grade           PIC X(01).
019700*        FREE-FORM COACH TEXT, RE-PARSED AT 4300 INTO THE
019800*        PER-PLAYER NOTE-SECTION LINES AT THE FOOT OF THE RUN.
019900         05  ws-ro-notes           PIC X(200).
020000 
020100* SWAP AREA FOR THE DESCENDING BUBBLE SORT AT 3000 - ONE GROUP
020200* MOVE IN EACH DIRECTION IS SAFE HERE BECAUSE WS-RO-ENTRY, UNLIKE
020300* GRPFILM'S WS-EN-ENTRY, IS NOT AN OCCURS DEPENDING ON ITEM.
020400 01  ws-ro-swap-area.
020500     05  ws-ro-sw-player           PIC X(20).
020600     05  ws-ro-sw-snaps            PIC 9(03).
020700     05  ws-ro-sw-drops            PIC 9(02).
020800     05  ws-ro-sw-targets          PIC 9(03).
020900     05  ws-ro-sw-catches          PIC 9(03).
021000     05  ws-ro-sw-rec-yards        PIC S9(04).
021100     05  ws-ro-sw-rushes           PIC 9(03).
021200     05  ws-ro-sw-rush-yards       PIC S9(04).
021300     05  ws-ro-sw-touchdowns       PIC 9(02).
021400     05  ws-ro-sw-mas              PIC 9(02).
021500     05  ws-ro-sw-loafs            PIC 9(02).
021600     05  ws-ro-sw-code-points      PIC S9(04)V9(01).
021700     05  ws-ro-sw-score            PIC 9(03)V9(02).
021800     05  ws-ro-sw-grade            PIC X(01).
021900     05  ws-ro-sw-notes            PIC X(200).
022000 
022100* INDEX FIELDS FOR THE DESCENDING BUBBLE SORT AT 3000 - KEPT
022200* SEPARATE FROM IDX-RO SO THE SORT CAN RUN WITHOUT DISTURBING
022300* WHATEVER ROW THE CALLER HAPPENS TO HAVE INDEXED AT THE TIME.
022400 01  ws-sort-idx.
022500     05  ws-sort-origin            USAGE IS INDEX.
022600     05  ws-sort-dest              USAGE IS INDEX.
022700     05  ws-sort-limit             USAGE IS INDEX.
022800     05  FILLER                    PIC X(01).
022900 
023000* SEGMENT PARSER WORK AREA - SHARED SCRATCH FOR PULLING
023100* NN(TEXT) SEGMENTS OUT OF A FREE-FORM TEXT FIELD.  SAME SHAPE
023200* REUSED IN GRPFILM FOR THE KEY-PLAY AND NOTES COLUMNS.
023300 01  ws-parse-work.
023400*    THE NOTES FIELD BEING TORN APART IS COPIED IN HERE FIRST.
023500     05  ws-parse-src              PIC X(200).
023600     05  ws-parse-src-len          PIC S9(04) COMP.
023700     05  ws-parse-ptr              PIC S9(04) COMP.
023800*    DIGITS OF THE CURRENT NN( PLAY NUMBER, WITH A NUMERIC
023900*    REDEFINITION SO IT CAN BE MOVED STRAIGHT INTO
024000*    WS-PARSE-PLAY-NUM WITHOUT A SEPARATE UNSTRING/COMPUTE STEP.
024100     05  ws-parse-digit-buf        PIC X(10).
024200     05  ws-parse-digit-buf-n REDEFINES ws-parse-digit-buf
024300                                   PIC 9(10).
024400     05  ws-parse-digit-len        PIC S9(04) COMP.
024500     05  ws-parse-play-num         PIC 9(03).
024600*    TEXT CAPTURED BETWEEN THE "(" AND ITS MATCHING ")".
024700     05  ws-parse-inside-buf       PIC X(200).
024800     05  ws-parse-inside-len       PIC S9(04) COMP.
024900     05  ws-parse-char             PIC X(01).
025000 
025100*    ONE ROW PER NN(TEXT) SEGMENT FOUND IN THE CURRENT PLAYER'S
025200*    NOTES FIELD BY THE 6000 SCANNER.
025300 01  ws-seg-hdr.
025400     05  ws-seg-cnt                PIC S9(04) COMP VALUE ZEROES.
025500 01  ws-seg-tbl.
025600     03  ws-seg-entry OCCURS 20 TIMES INDEXED BY idx-seg.
025700         05  ws-seg-play           PIC 9(03).
025800         05  ws-seg-text           PIC X(200).
025900 
026000* TRAILING-BLANK LENGTH FINDER SCRATCH - SAME 8100/8110 IDIOM
026100* AS PREPWK, GRPFILM, AND FILMGRD ALL USE.
026200 01  ws-trim-fields.
026300     05  ws-trim-scan-idx          PIC S9(04) COMP.
026400     05  ws-trim-sig-len           PIC S9(04) COMP.
026500 
026600* RUNNING TOTALS ACCUMULATED ROW BY ROW AT 2100 AS THE RESULT
026700* FILE IS READ, PRINTED AS THE CONTROL-TOTALS FOOTER AT 4200 -
026800* SAME RUNNING-TOTAL SHAPE AS THIS SHOP'S OLDER SALES REPORTS.
026900 01  ws-control-totals.
027000     05  ws-total-loafs            PIC S9(05) COMP VALUE ZEROES.
027100     05  ws-score-sum              PIC S9(07)V9(02) COMP-3
027200                                    VALUE ZEROES.
027300*    UNROUNDED MEAN SCORE ACROSS THE ROSTER - THE UNIT GRADE
027400*    LETTER AT 8400 IS ASSIGNED OFF THIS FIELD, NOT THE ROUNDED
027500*    DISPLAY VALUE (SEE CHANGE LOG 05/03/94).
027600     05  ws-unit-grade-mean        PIC S9(05)V9(02) COMP-3
027700                                    VALUE ZEROES.
027800     05  ws-unit-grade-disp        PIC 999.
027900     05  ws-unit-grade-letter      PIC X(01).
028000     05  FILLER                    PIC X(01).
028100 
028200* ZERO-SUPPRESSED EDIT PICTURES FOR EVERY NUMERIC FIELD THAT
028300* PRINTS ON THE SNAPSHOT - WS-DISP-COUNT-BLANK IS THE ONE MOVED
028400* SPACES-INSTEAD-OF-ZERO PER THE 11/02/89 CHANGE (DROPS AND MA
028500* COLUMNS), WS-DISP-COUNT IS THE PLAIN VERSION USED FOR LOAFS.
028600 01  ws-disp-fields.
028700     05  ws-disp-count             PIC ZZ9.
028800     05  ws-disp-count-blank       PIC ZZ9.
028900     05  ws-disp-signed            PIC -(4)9.
029000     05  ws-disp-code-points       PIC -(4)9.9.
029100     05  ws-disp-score             PIC ZZ9.
029200     05  ws-disp-play              PIC ZZ9.
029300 
029400 01  ws-print-line                 PIC X(132) VALUE SPACES.
029500* STRING POINTER FOR THE TWO-PIECE DETAIL LINE BUILD AT 4100.
029600 01  ws-ptr                        PIC S9(04) COMP VALUE ZEROES.
029700 
029800 PROCEDURE DIVISION.
029900 DECLARATIVES.
030000 File-Handler SECTION.
030100     USE AFTER ERROR PROCEDURE ON resultfile exportfile.
030200 
030300*    SAME HARD-STOP POLICY AS THE REST OF THE BATCH SUITE - A
030400*    PARTIALLY WRITTEN SNAPSHOT WOULD ONLY CONFUSE THE PRINT
030500*    SHOP, SO ANY FILE STATUS OTHER THAN 00/10 ABENDS THE RUN.
030600 status-check.
030700     DISPLAY "+--------------------------------------+"
030800     DISPLAY "| WKEXPORT - FILE STATUS ERROR          |"
030900     DISPLAY "+--------------------------------------+"
031000     DISPLAY "| RESULTFL STATUS : [" fs-resultfile "]"
031100     DISPLAY "| WKEXPORT STATUS : [" fs-exportfile "]"
031200     DISPLAY "+--------------------------------------+"
031300     STOP "WKEXPORT ABENDING - SEE STATUS CODES ABOVE".
031400 END DECLARATIVES.
031500 
031600*----------------------------------------------------------------
031700* MAIN-PARAGRAPH - THREE STAGES: LOAD THE WHOLE RESULT FILE INTO
031800* THE ROSTER TABLE, SORT IT DESCENDING BY SCORE, THEN PRINT IT -
031900* HEADER, ONE DETAIL LINE PER PLAYER, THE CONTROL-TOTALS FOOTER,
032000* AND FINALLY THE PER-PLAYER NOTE SECTION.
032100*----------------------------------------------------------------
032200 MAIN-PARAGRAPH.
032300     PERFORM 1000-begin-start-program
032400        THRU 1000-end-start-program
032500 
032600     PERFORM 2000-begin-read-result-rec
032700        THRU 2000-end-read-result-rec
032800 
032900*    LOAD EVERY RESULT RECORD INTO THE ROSTER TABLE BEFORE ANY
033000*    PRINTING STARTS - THE SORT AT 3000 NEEDS THE WHOLE ROSTER
033100*    IN HAND FIRST.
033200     PERFORM 2100-begin-load-roster-row
033300        THRU 2100-end-load-roster-row
033400       UNTIL sw-no-more-recs
033500 
033600     PERFORM 3000-begin-sort-roster
033700        THRU 3000-end-sort-roster
033800 
033900     PERFORM 4000-begin-write-header
034000        THRU 4000-end-write-header
034100 
034200     PERFORM 4100-begin-write-one-detail-line
034300        THRU 4100-end-write-one-detail-line
034400       VARYING idx-ro FROM 1 BY 1
034500         UNTIL idx-ro > ws-roster-cnt-lk
034600 
034700     PERFORM 4200-begin-write-control-totals
034800        THRU 4200-end-write-control-totals
034900 
035000*    NOTE SECTION RUNS AFTER THE TOTALS FOOTER, STILL IN THE
035100*    SAME DESCENDING-SCORE ROSTER ORDER AS THE DETAIL LINES.
035200     PERFORM 4300-begin-write-one-note-section
035300        THRU 4300-end-write-one-note-section
035400       VARYING idx-ro FROM 1 BY 1
035500         UNTIL idx-ro > ws-roster-cnt-lk
035600 
035700     PERFORM 9000-begin-finish-program
035800        THRU 9000-end-finish-program
035900 
036000     STOP RUN.
036100 
036200*    ACCEPT TODAY'S DATE FOR THE RUN-DATE DISPLAY LINE, OPEN
036300*    BOTH FILES, AND ZERO THE ROSTER COUNT BEFORE THE FIRST ROW
036400*    IS LOADED.
036500 1000-begin-start-program.
036600     ACCEPT ws-today FROM DATE YYYYMMDD
036700 
036800     DISPLAY "WKEXPORT - WEEKLY ROSTER SNAPSHOT WRITER"
036900     DISPLAY "RUN DATE: " ws-today-yyyy "/" ws-today-mm "/"
037000             ws-today-dd
037100 
037200     MOVE ZEROES TO ws-roster-cnt-lk
037300 
037400     OPEN INPUT  resultfile
037500     OPEN OUTPUT exportfile.
037600 1000-end-start-program.
037700     EXIT.
037800 
037900 2000-begin-read-result-rec.
038000     READ resultfile
038100       AT END
038200          SET sw-no-more-recs TO TRUE
038300       NOT AT END
038400          ADD cte-01 TO ws-recs-read
038500     END-READ.
038600 2000-end-read-result-rec.
038700     EXIT.
038800 
038900*    COPIES THE FIELDS THE SNAPSHOT NEEDS OUT OF THE CURRENT
039000*    RESULT RECORD INTO A NEW ROSTER ROW, ROLLS THE TWO CONTROL
039100*    TOTALS FORWARD, THEN READS THE NEXT RESULT RECORD - A
039200*    ROSTER PAST CTE-MAX-ROSTER (100) SILENTLY STOPS GROWING,
039300*    THE SAME OVERFLOW GUARD FILMGRD USES ON ITS OWN TABLE.
039400 2100-begin-load-roster-row.
039500     IF ws-roster-cnt-lk < cte-max-roster
039600        ADD cte-01 TO ws-roster-cnt-lk
039700        SET idx-ro TO ws-roster-cnt-lk
039800        MOVE rr-player             TO ws-ro-player     (idx-ro)
039900        MOVE rr-snaps              TO ws-ro-snaps      (idx-ro)
040000        MOVE rr-drops              TO ws-ro-drops      (idx-ro)
040100        MOVE rr-targets            TO ws-ro-targets    (idx-ro)
040200        MOVE rr-catches            TO ws-ro-catches    (idx-ro)
040300        MOVE rr-rec-yards          TO ws-ro-rec-yards  (idx-ro)
040400        MOVE rr-rushes             TO ws-ro-rushes     (idx-ro)
040500        MOVE rr-rush-yards         TO ws-ro-rush-yards (idx-ro)
040600        MOVE rr-touchdowns         TO ws-ro-touchdowns (idx-ro)
040700        MOVE rr-missed-assignments TO ws-ro-mas        (idx-ro)
040800        MOVE rr-loafs              TO ws-ro-loafs      (idx-ro)
040900        MOVE rr-code-points        TO ws-ro-code-points(idx-ro)
041000        MOVE rr-score              TO ws-ro-score      (idx-ro)
041100        MOVE rr-grade              TO ws-ro-grade      (idx-ro)
041200        MOVE rr-notes              TO ws-ro-notes      (idx-ro)
041300 
041400        ADD rr-loafs TO ws-total-loafs
041500        ADD rr-score TO ws-score-sum
041600     END-IF
041700 
041800     PERFORM 2000-begin-read-result-rec
041900        THRU 2000-end-read-result-rec.
042000 2100-end-load-roster-row.
042100     EXIT.
042200 
042300* DESCENDING BUBBLE SORT ON SCORE - SAME COMPARE-AND-SWAP SHAPE
042400* USED ELSEWHERE IN THIS SHOP'S UTILITY ROUTINES, COMPARISON
042500* REVERSED.
042600 3000-begin-sort-roster.
042700     IF ws-roster-cnt-lk > cte-01
042800        SET ws-sort-limit TO ws-roster-cnt-lk
042900        SUBTRACT cte-01 FROM ws-sort-limit
043000 
043100        PERFORM 3100-begin-bubble-pass
043200           THRU 3100-end-bubble-pass
043300          VARYING ws-sort-origin FROM 1 BY 1
043400            UNTIL ws-sort-origin > ws-sort-limit
043500    END-IF.
043600 3000-end-sort-roster.
043700     EXIT.
043800 
043900*    ONE FULL BUBBLE PASS - COMPARES WS-SORT-ORIGIN AGAINST EVERY
044000*    ROW BELOW IT AND PROMOTES THE HIGHEST SCORE FOUND UP TO
044100*    WS-SORT-ORIGIN, SAME SELECTION-STYLE BUBBLE PASS AS THE
044200*    OTHER SORT ROUTINES IN THIS BATCH SUITE.
044300 3100-begin-bubble-pass.
044400     PERFORM 3110-begin-compare-and-swap
044500        THRU 3110-end-compare-and-swap
044600       VARYING ws-sort-dest FROM ws-sort-origin BY 1
044700         UNTIL ws-sort-dest > ws-roster-cnt-lk.
044800 3100-end-bubble-pass.
044900     EXIT.
045000 
045100*    COMPARISON IS REVERSED FROM A NORMAL ASCENDING BUBBLE SORT -
045200*    A LOWER SCORE AT THE ORIGIN SWAPS DOWN, SO THE HIGHEST
045300*    SCORE ENDS UP AT WS-SORT-ORIGIN (DESCENDING ORDER, PER
045400*    CHANGE LOG 07/09/91).
045500 3110-begin-compare-and-swap.
045600     IF ws-ro-score (ws-sort-origin) < ws-ro-score (ws-sort-dest)
045700        PERFORM 3120-begin-exchange-rows
045800           THRU 3120-end-exchange-rows
045900     END-IF.
046000 3110-end-compare-and-swap.
046100     EXIT.
046200 
046300*    WHOLE-ROW GROUP MOVE THROUGH WS-RO-SWAP-AREA - SAFE HERE
046400*    SINCE WS-RO-ENTRY IS A FIXED-OCCURRENCE ITEM, UNLIKE THE
046500*    OCCURS DEPENDING ON TABLES ELSEWHERE IN THIS BATCH SUITE.
046600 3120-begin-exchange-rows.
046700     MOVE ws-ro-entry (ws-sort-origin) TO ws-ro-swap-area
046800     MOVE ws-ro-entry (ws-sort-dest)
046900       TO ws-ro-entry (ws-sort-origin)
047000     MOVE ws-ro-swap-area
047100       TO ws-ro-entry (ws-sort-dest).
047200 3120-end-exchange-rows.
047300     EXIT.
047400 
047500*    TWO-LINE HEADING - COLUMN NAMES, THEN A DASHED RULE,
047600*    MATCHING THIS SHOP'S OTHER FIXED-WIDTH PRINTED REPORTS.
047700 4000-begin-write-header.
047800     MOVE SPACES TO ws-print-line
047900     STRING "PLAYER              SNAP DROP TGT REC RECYD RSH"
048000            DELIMITED BY SIZE
048100            " RSHYD TD  MA LOAF KPPTS GRADE LTR"
048200            DELIMITED BY SIZE
048300       INTO ws-print-line
048400     END-STRING
048500     WRITE export-line FROM ws-print-line
048600 
048700     MOVE ALL "-" TO export-line
048800     WRITE export-line.
048900 4000-end-write-header.
049000     EXIT.
049100 
049200*    ONE DETAIL LINE PER ROSTER ROW, BUILT WITH POINTER-DRIVEN
049300*    STRING CALLS IN TWO PIECES SINCE THE FULL LINE WOULD RUN
049400*    PAST THE LIMIT ON A SINGLE STRING STATEMENT'S OPERAND LIST.
049500*    DROPS, MA, AND LOAFS PRINT BLANK RATHER THAN ZERO (SEE
049600*    CHANGE LOG 11/02/89 - COACH HOLLOWAY DID NOT WANT A PAGE OF
049700*    ZEROES ON A CLEAN WEEK).
049800 4100-begin-write-one-detail-line.
049900     MOVE SPACES TO ws-print-line
050000     MOVE 1 TO ws-ptr
050100 
050200*    DROPS COLUMN - BLANK WHEN ZERO.
050300     IF ws-ro-drops (idx-ro) = ZEROES
050400        MOVE SPACES TO ws-disp-count-blank
050500     ELSE
050600        MOVE ws-ro-drops (idx-ro) TO ws-disp-count-blank
050700     END-IF
050800 
050900     STRING ws-ro-player (idx-ro) DELIMITED BY "  "
051000            "  " DELIMITED BY SIZE
051100            ws-ro-snaps (idx-ro) DELIMITED BY SIZE
051200            "  " DELIMITED BY SIZE
051300            ws-disp-count-blank DELIMITED BY SIZE
051400            " " DELIMITED BY SIZE
051500            ws-ro-targets (idx-ro) DELIMITED BY SIZE
051600            " " DELIMITED BY SIZE
051700            ws-ro-catches (idx-ro) DELIMITED BY SIZE
051800            " " DELIMITED BY SIZE
051900            ws-ro-rec-yards (idx-ro) DELIMITED BY SIZE
052000            " " DELIMITED BY SIZE
052100            ws-ro-rushes (idx-ro) DELIMITED BY SIZE
052200            " " DELIMITED BY SIZE
052300            ws-ro-rush-yards (idx-ro) DELIMITED BY SIZE
052400            " " DELIMITED BY SIZE
052500            ws-ro-touchdowns (idx-ro) DELIMITED BY SIZE
052600       INTO ws-print-line
052700       WITH POINTER ws-ptr
052800     END-STRING
052900 
053000*    MA COLUMN - BLANK WHEN ZERO.
053100     IF ws-ro-mas (idx-ro) = ZEROES
053200        MOVE SPACES TO ws-disp-count-blank
053300     ELSE
053400        MOVE ws-ro-mas (idx-ro) TO ws-disp-count-blank
053500     END-IF
053600 
053700*    LOAF COLUMN - BLANK WHEN ZERO.
053800     IF ws-ro-loafs (idx-ro) = ZEROES
053900        MOVE SPACES TO ws-disp-count
054000     ELSE
054100        MOVE ws-ro-loafs (idx-ro) TO ws-disp-count
054200     END-IF
054300 
054400*    ROUNDED-INTO-EDITED-FIELD, NOT A STRAIGHT MOVE OF THE
054500*    INTERNAL VALUE - SEE CHANGE LOG 06/14/01 FOR WHY THIS
054600*    MATTERS (A STRAIGHT MOVE TRUNCATES INSTEAD OF ROUNDING).
054700     COMPUTE ws-disp-code-points ROUNDED =
054800             ws-ro-code-points (idx-ro)
054900 
055000     COMPUTE ws-disp-score ROUNDED = ws-ro-score (idx-ro)
055100 
055200     STRING "  " DELIMITED BY SIZE
055300            ws-disp-count-blank DELIMITED BY SIZE
055400            " " DELIMITED BY SIZE
055500            ws-disp-count DELIMITED BY SIZE
055600            " " DELIMITED BY SIZE
055700            ws-disp-code-points DELIMITED BY SIZE
055800            "   " DELIMITED BY SIZE
055900            ws-disp-score DELIMITED BY SIZE
056000            "  " DELIMITED BY SIZE
056100            ws-ro-grade (idx-ro) DELIMITED BY SIZE
056200       INTO ws-print-line
056300       WITH POINTER ws-ptr
056400     END-STRING
056500 
056600     WRITE export-line FROM ws-print-line.
056700 4100-end-write-one-detail-line.
056800     EXIT.
056900 
057000*    TWO-LINE FOOTER - TOTAL LOAFS ACROSS THE WHOLE ROSTER, THEN
057100*    THE UNIT GRADE (MEAN SCORE, LETTER-GRADED THE SAME A-F SCALE
057200*    AS AN INDIVIDUAL PLAYER'S SCORE AT 8400).
057300 4200-begin-write-control-totals.
057400     MOVE SPACES TO export-line
057500     WRITE export-line
057600 
057700     MOVE SPACES TO export-line
057800     MOVE "Total Loafs" TO export-line
057900     WRITE export-line
058000 
058100     MOVE SPACES TO ws-print-line
058200     MOVE ws-total-loafs TO ws-disp-signed
058300     STRING ws-disp-signed DELIMITED BY SIZE
058400       INTO ws-print-line
058500     END-STRING
058600     WRITE export-line FROM ws-print-line
058700 
058800     IF ws-roster-cnt-lk > ZEROES
058900        COMPUTE ws-unit-grade-mean ROUNDED =
059000                ws-score-sum / ws-roster-cnt-lk
059100     ELSE
059200        MOVE ZEROES TO ws-unit-grade-mean
059300     END-IF
059400 
059500     PERFORM 8400-begin-assign-unit-grade
059600        THRU 8400-end-assign-unit-grade
059700 
059800     MOVE SPACES TO export-line
059900     MOVE "Unit Grade" TO export-line
060000     WRITE export-line
060100 
060200     COMPUTE ws-unit-grade-disp ROUNDED = ws-unit-grade-mean
060300     MOVE SPACES TO ws-print-line
060400     STRING ws-unit-grade-disp DELIMITED BY SIZE
060500            "  " DELIMITED BY SIZE
060600            ws-unit-grade-letter DELIMITED BY SIZE
060700       INTO ws-print-line
060800     END-STRING
060900     WRITE export-line FROM ws-print-line.
061000 4200-end-write-control-totals.
061100     EXIT.
061200 
061300*    SAME A/B/C/D/F CUT POINTS AS AN INDIVIDUAL PLAYER'S LETTER
061400*    GRADE OVER IN FILMGRD - THE UNIT GRADE IS JUST THAT SAME
061500*    SCALE APPLIED TO THE ROSTER'S MEAN SCORE INSTEAD OF ONE
061600*    PLAYER'S SCORE.
061700 8400-begin-assign-unit-grade.
061800     EVALUATE TRUE
061900        WHEN ws-unit-grade-mean >= 90.00
062000           MOVE "A" TO ws-unit-grade-letter
062100        WHEN ws-unit-grade-mean >= 80.00
062200           MOVE "B" TO ws-unit-grade-letter
062300        WHEN ws-unit-grade-mean >= 70.00
062400           MOVE "C" TO ws-unit-grade-letter
062500        WHEN ws-unit-grade-mean >= 60.00
062600           MOVE "D" TO ws-unit-grade-letter
062700        WHEN OTHER
062800           MOVE "F" TO ws-unit-grade-letter
062900     END-EVALUATE.
063000 8400-end-assign-unit-grade.
063100     EXIT.
063200 
063300* ONE "<PLAYER>: " HEADING PLUS ONE "PLAY: NOTE" LINE PER
063400* PARSED NN(TEXT) SEGMENT FOUND IN THE ROSTER ROW'S NOTES FIELD.
063500* ROWS WITH NO SEGMENTS PRINT NOTHING.
063600 4300-begin-write-one-note-section.
063700     MOVE ws-ro-notes (idx-ro) TO ws-parse-src
063800     PERFORM 8100-begin-compute-sig-len
063900        THRU 8100-end-compute-sig-len
064000     MOVE ws-trim-sig-len TO ws-parse-src-len
064100     MOVE ZEROES TO ws-seg-cnt
064200 
064300     IF ws-parse-src-len > ZEROES
064400        PERFORM 6000-begin-parse-segments
064500           THRU 6000-end-parse-segments
064600     END-IF
064700 
064800     IF ws-seg-cnt > ZEROES
064900        MOVE SPACES TO ws-print-line
065000        MOVE 1 TO ws-ptr
065100        STRING ws-ro-player (idx-ro) DELIMITED BY "  "
065200               ": " DELIMITED BY SIZE
065300          INTO ws-print-line
065400          WITH POINTER ws-ptr
065500        END-STRING
065600        WRITE export-line FROM ws-print-line
065700 
065800        PERFORM 4310-begin-write-one-note-line
065900           THRU 4310-end-write-one-note-line
066000          VARYING idx-seg FROM 1 BY 1
066100            UNTIL idx-seg > ws-seg-cnt
066200     END-IF.
066300 4300-end-write-one-note-section.
066400     EXIT.
066500 
066600*    ONE "  PLAY: TEXT" LINE PER SEGMENT FOUND BY 6000 IN THIS
066700*    PLAYER'S NOTES FIELD - INDENTED UNDER THE PLAYER HEADING
066800*    LINE WRITTEN AT 4300.
066900 4310-begin-write-one-note-line.
067000     MOVE SPACES TO ws-print-line
067100     MOVE ws-seg-play (idx-seg) TO ws-disp-play
067200     STRING "  " DELIMITED BY SIZE
067300            ws-disp-play DELIMITED BY SIZE
067400            ": " DELIMITED BY SIZE
067500            ws-seg-text (idx-seg) DELIMITED BY SIZE
067600       INTO ws-print-line
067700     END-STRING
067800     WRITE export-line FROM ws-print-line.
067900 4310-end-write-one-note-line.
068000     EXIT.
068100 
068200* NN(TEXT) SEGMENT SCANNER.  WALKS WS-PARSE-SRC ONE CHARACTER AT
068300* A TIME.  A RUN OF DIGITS FOLLOWED DIRECTLY BY "(" OPENS A
068400* SEGMENT; THE SEGMENT'S TEXT RUNS UNTIL THE MATCHING ")".
068500* TEXT NOT INSIDE A SEGMENT IS DISCARDED FOR THIS PROGRAM (THE
068600* NOTE SECTION HAS NO USE FOR A REMAINDER LINE).
068700 6000-begin-parse-segments.
068800     MOVE ZEROES TO ws-parse-digit-len
068900     PERFORM 6010-begin-scan-one-char
069000        THRU 6010-end-scan-one-char
069100       VARYING ws-parse-ptr FROM 1 BY 1
069200         UNTIL ws-parse-ptr > ws-parse-src-len.
069300 6000-end-parse-segments.
069400     EXIT.
069500 
069600*    ONE CHARACTER OF THE OUTER SCAN - DIGITS BUILD THE PLAY
069700*    NUMBER, A "(" AFTER DIGITS OPENS A SEGMENT, ANYTHING ELSE
069800*    RESETS THE DIGIT BUFFER (A BARE NUMBER WITH NO "(" IS NOT A
069900*    PLAY REFERENCE).
070000 6010-begin-scan-one-char.
070100     MOVE ws-parse-src (ws-parse-ptr:1) TO ws-parse-char
070200     IF ws-parse-char IS NUMERIC
070300        IF ws-parse-digit-len < 10
070400           ADD cte-01 TO ws-parse-digit-len
070500           MOVE ws-parse-char
070600             TO ws-parse-digit-buf (ws-parse-digit-len:1)
070700        END-IF
070800     ELSE
070900        IF ws-parse-char = "(" AND ws-parse-digit-len > ZEROES
071000           PERFORM 6020-begin-capture-segment
071100              THRU 6020-end-capture-segment
071200        ELSE
071300           MOVE ZEROES TO ws-parse-digit-len
071400        END-IF
071500     END-IF.
071600 6010-end-scan-one-char.
071700     EXIT.
071800 
071900*    CAPTURES THE TEXT BETWEEN "(" AND THE MATCHING ")" FOR THE
072000*    PLAY NUMBER JUST ACCUMULATED - WS-PARSE-DIGIT-BUF-N IS THE
072100*    NUMERIC REDEFINITION OF THE DIGIT BUFFER, MOVED STRAIGHT
072200*    INTO THE PLAY-NUMBER FIELD WITHOUT A SEPARATE CONVERSION.
072300 6020-begin-capture-segment.
072400     MOVE ws-parse-digit-buf-n TO ws-parse-play-num
072500     MOVE ZEROES TO ws-parse-digit-len
072600     MOVE SPACES TO ws-parse-inside-buf
072700     MOVE ZEROES TO ws-parse-inside-len
072800     ADD cte-01 TO ws-parse-ptr
072900 
073000     PERFORM 6021-begin-capture-one-char
073100        THRU 6021-end-capture-one-char
073200       UNTIL ws-parse-ptr > ws-parse-src-len
073300          OR ws-parse-src (ws-parse-ptr:1) = ")"
073400 
073500     IF ws-seg-cnt < cte-max-seg
073600        ADD cte-01 TO ws-seg-cnt
073700        MOVE ws-parse-play-num  TO ws-seg-play (ws-seg-cnt)
073800        MOVE ws-parse-inside-buf TO ws-seg-text (ws-seg-cnt)
073900     END-IF.
074000 6020-end-capture-segment.
074100     EXIT.
074200 
074300 6021-begin-capture-one-char.
074400     IF ws-parse-inside-len < 200
074500        ADD cte-01 TO ws-parse-inside-len
074600        MOVE ws-parse-src (ws-parse-ptr:1)
074700          TO ws-parse-inside-buf (ws-parse-inside-len:1)
074800     END-IF
074900     ADD cte-01 TO ws-parse-ptr.
075000 6021-end-capture-one-char.
075100     EXIT.
075200 
075300* TRAILING-BLANK TRIM UTILITY - SAME SHAPE AS PREPWK.CBL'S OWN
075400* 8100/8110 PAIR.
075500 8100-begin-compute-sig-len.
075600     MOVE 200 TO ws-trim-sig-len
075700     PERFORM 8110-begin-scan-back-one
075800        THRU 8110-end-scan-back-one
075900       VARYING ws-trim-scan-idx FROM 200 BY -1
076000         UNTIL ws-trim-scan-idx < 1
076100            OR ws-parse-src (ws-trim-scan-idx:1) NOT = SPACE.
076200 8100-end-compute-sig-len.
076300     EXIT.
076400 
076500*    PERFORM TARGET FOR 8100'S VARYING LOOP - SETS THE LENGTH ONE
076600*    SHORT OF THE CURRENT SCAN POSITION EVERY PASS SO THE VALUE
076700*    LEFT WHEN THE LOOP EXITS IS ALREADY CORRECT.
076800 8110-begin-scan-back-one.
076900     MOVE ws-trim-scan-idx TO ws-trim-sig-len
077000     SUBTRACT cte-01 FROM ws-trim-sig-len.
077100 8110-end-scan-back-one.
077200     EXIT.
077300 
077400*----------------------------------------------------------------
077500* 9000-BEGIN-FINISH-PROGRAM - CLOSE BOTH FILES AND CONFIRM THE
077600* ROW COUNTS TO THE OPERATOR BEFORE THE SNAPSHOT GOES TO PRINT.
077700*----------------------------------------------------------------
077800 9000-begin-finish-program.
077900     CLOSE resultfile
078000     CLOSE exportfile
078100 
078200     DISPLAY "WKEXPORT COMPLETE"
078300     DISPLAY "RESULT RECS READ          : " ws-recs-read
078400     DISPLAY "ROSTER ROWS ON SNAPSHOT    : " ws-roster-cnt-lk.
078500 9000-end-finish-program.
078600     EXIT.
078700 
078800 END PROGRAM WkExport.
