000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GrpFilm.
000300 AUTHOR.      R HOLLOWAY.
000400 INSTALLATION. ATHLETIC DEPT DATA PROCESSING.
000500 DATE-WRITTEN. 08/20/1989.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - COACHING STAFF USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* 08/20/89 RH  0018  ORIGINAL PROGRAM.  BUILDS THE GROUP FILM
001200*                    STUDY LISTING STRAIGHT OFF THE RAW SHEETS -
001300*                    DOES NOT WAIT FOR FILMGRD TO RUN.
001400* 10/03/89 RH  0022  ADDED THE CODE-TO-LABEL EXPANSION TABLE FOR
001500*                    KEY PLAY TEXT (NOT THE COACH'S FREE NOTES).
001600* 12/11/89 DK  0027  REMAINDER TEXT (ANYTHING OUTSIDE A NN(...)
001700*                    SEGMENT) NOW CARRIES FORWARD TO EVERY SHOWN
001800*                    PLAY FOR THAT PLAYER, NOT JUST DROPPED.
001900* 04/18/90 RH  0033  ENTRIES NOW MERGE ON (PLAY, PLAYER) WITH
002000*                    "; " INSTEAD OF PRINTING DUPLICATE LINES -
002100*                    A PLAYER SHOWN TWICE IN THE SAME LIST WAS
002200*                    GETTING TWO ROWS.
002300* 08/14/92 DK  0044  SORT NOW PLAY ASCENDING THEN PLAYER
002400*                    ASCENDING, CASE-INSENSITIVE, TO MATCH THE
002500*                    COACHING STAFF'S BINDER ORDER.
002600* 06/01/95 RH  0052  SKIP AN ENTRY ENTIRELY WHEN ALL THREE TEXT
002700*                    PARTS COME UP EMPTY - WAS PRINTING BLANK
002800*                    ROWS FOR SPECIAL TEAMS PLAYS WITH NO NOTES.
002900* 02/26/98 DK  0059  Y2K - RUN-DATE DISPLAY WIDENED TO A FULL
003000*                    FOUR DIGIT YEAR.
003100* 08/30/99 DK  0063  CONFIRMED CLEAN ON Y2K REVIEW - NO FURTHER
003200*                    CHANGE REQUIRED.
003300* 03/11/03 RH  0076  KEY PLAY TEXT WAS NOT EXPANDING C+N/C-N/
003400*                    R+N/R-N (THE CATCH-YARDS AND RUSH-YARDS
003500*                    VARIABLE CODES) - ONLY THE 15 FIXED CODES
003600*                    WERE IN THE LABEL TABLE.  A VARIABLE TOKEN
003700*                    NOW PRINTS AS "CATCH +NN YARDS" OR
003800*                    "RUSH -NN YARDS" INSTEAD OF FALLING THROUGH
003900*                    UNEXPANDED.
004000*----------------------------------------------------------------
004100* GRPFILM - THE GROUP FILM-SESSION HANDOUT.
004200*
004300* THIS PROGRAM RUNS STRAIGHT OFF THE RAW COACH SHEETS - IT DOES
004400* NOT WAIT ON PREPWK OR FILMGRD, AND IT DOES NOT NEED THE GRADE
004500* OR SCORE THOSE PROGRAMS PRODUCE.  ITS JOB IS PURELY TO PULL
004600* EVERY "SHOW IN FILM" PLAY NUMBER OFF EVERY PLAYER'S SHEET,
004700* EXPAND EACH PLAY'S KEY-PLAY-PLUS/MINUS CODES AND ANY LOOSE
004800* NOTES TEXT INTO PLAIN ENGLISH, MERGE PLAYERS WHO SHARE A PLAY
004900* NUMBER ONTO ONE PRINTED LINE, AND SORT THE RESULT INTO PLAY
005000* ORDER SO THE FILM-SESSION COORDINATOR CAN CUE UP THE PROJECTOR
005100* REEL IN THE SAME ORDER AS THE PRINTED HANDOUT.  THE LABEL
005200* EXPANSION TABLE BELOW (WS-LABEL-TBL) IS THE SAME 15-CODE
005300* LEGEND FILMGRD USES FOR SCORING, RESTATED HERE IN THE OTHER
005400* DIRECTION - CODE-IN, LABEL-TEXT-OUT.
005500*----------------------------------------------------------------
005600 
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    THE RAW COACH SHEET - SAME LAYOUT PREPWK READS, READ HERE
006500*    A SECOND TIME AND INDEPENDENTLY OF THAT PROGRAM.
006600     SELECT OPTIONAL rawfile       ASSIGN TO RAWSHEET
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS fs-rawfile.
006900 
007000*    THE PRINTED GROUP FILM-SESSION HANDOUT - ONE LINE PER
007100*    DISTINCT PLAY NUMBER SHOWN THIS WEEK.
007200     SELECT OPTIONAL groupfilmfile ASSIGN TO GRPFILM
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS fs-groupfilmfile.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800*    RAWFILE RECORD - IDENTICAL SHAPE TO PREPWK'S RAW-SHEET-REC.
007900*    ONLY RS-SHOW-IN-FILM, RS-KEY-PLAY-PLUS/MINUS, RS-NOTES AND
008000*    RS-PLAYER ARE ACTUALLY CONSUMED BY THIS PROGRAM; THE
008100*    GRADING-RELATED FIELDS (SNAPS, TARGETS, CATCHES AND SO ON)
008200*    ARE CARRIED IN THE BUFFER BUT NEVER REFERENCED HERE.
008300 FD  rawfile.
008400 01  raw-sheet-rec.
008500     88  endofrawfile              VALUE HIGH-VALUES.
008600     03  rs-player                 PIC X(20).
008700     03  rs-snap-count             PIC 9(03).
008800     03  rs-targets                PIC 9(03).
008900     03  rs-catches                PIC 9(03).
009000     03  rs-rec-yards              PIC S9(04).
009100     03  rs-rushes                 PIC 9(03).
009200     03  rs-rush-yards             PIC S9(04).
009300     03  rs-touchdowns             PIC 9(02).
009400     03  rs-drops                  PIC 9(02).
009500     03  rs-ma-list                PIC X(80).
009600     03  rs-loaf-list              PIC X(80).
009700*    COMMA-SEPARATED LIST OF PLAY NUMBERS WHERE THIS PLAYER
009800*    EARNED A POSITIVE KEY-PLAY CODE - THE PRIMARY DRIVER OF
009900*    WHICH PLAYS END UP ON THE HANDOUT.
010000     03  rs-key-play-plus          PIC X(120).
010100*    SAME IDEA, NEGATIVE/DISCIPLINE CODES.
010200     03  rs-key-play-minus         PIC X(120).
010300*    COMMA-SEPARATED LIST OF PLAY NUMBERS THE COACH WANTS SHOWN
010400*    IN FILM REGARDLESS OF WHETHER A CODE WAS RECORDED AGAINST
010500*    THAT PLAY - THIS FIELD IS WHAT UNIONS IN THE "PLAIN" PLAYS
010600*    ALONGSIDE THE CODED ONES.
010700     03  rs-show-in-film           PIC X(40).
010800*    FREE-FORM COACH REMARKS - CARRIED FORWARD ONTO EVERY SHOWN
010900*    PLAY FOR THIS PLAYER SINCE 12/11/89 (SEE CHANGE LOG).
011000     03  rs-notes                  PIC X(200).
011100     03  FILLER                    PIC X(20).
011200 
011300* ALTERNATE VIEW USED WHEN TRACING A BAD SHEET BY HAND - LETS
011400* THE PROGRAMMER DISPLAY JUST THE PLAYER NAME OFF THE FRONT OF
011500* THE BUFFER WITHOUT UNMAPPING THE WHOLE RECORD.
011600 01  rs-quick-view REDEFINES raw-sheet-rec.
011700     03  rsq-player                PIC X(20).
011800     03  FILLER                    PIC X(684).
011900 
012000*    ONE PRINTED LINE OF THE HANDOUT - PLAY NUMBER, THE PLAYERS
012100*    INVOLVED, AND THE EXPANDED TEXT FOR THAT PLAY.
012200 FD  groupfilmfile.
012300 01  groupfilm-line                PIC X(132).
012400 
012500 WORKING-STORAGE SECTION.
012600 77  fs-rawfile                    PIC X(02) VALUE SPACES.
012700 77  fs-groupfilmfile              PIC X(02) VALUE SPACES.
012800 78  cte-01                        VALUE 01.
012900 78  cte-max-shown                 VALUE 10.
013000 78  cte-max-seg                   VALUE 20.
013100 78  cte-max-entry                 VALUE 300.
013200 78  cte-max-label                 VALUE 15.
013300 
013400 01  ws-today                      PIC 9(08) VALUE ZEROES.
013500 01  ws-today-parts REDEFINES ws-today.
013600     05  ws-today-yyyy             PIC 9(04).
013700     05  ws-today-mm               PIC 9(02).
013800     05  ws-today-dd               PIC 9(02).
013900 
014000*    OPERATOR-SUPPLIED RUN HEADING FOR THE PRINTED HANDOUT -
014100*    SAME PROMPT SHAPE AS EVERY OTHER PROGRAM IN THE SUITE.
014200 01  ws-run-parms.
014300     05  ws-run-week               PIC 9(02) VALUE ZEROES.
014400     05  ws-run-opponent           PIC X(20) VALUE SPACES.
014500     05  FILLER                    PIC X(01).
014600 
014700 01  ws-counters.
014800     05  ws-recs-read              PIC S9(07) COMP VALUE ZEROES.
014900     05  FILLER                    PIC X(01).
015000 
015100*    SW-NO-MORE-RECS DRIVES THE RAWFILE READ LOOP.  THE OTHER
015200*    FOUR SWITCHES ARE EACH LOCAL TO ONE PARAGRAPH'S SEARCH OR
015300*    SCAN LOOP - WS-FOUND-SW FOR THE ENTRY-TABLE MERGE SEARCH,
015400*    WS-SWAP-NEEDED-SW FOR THE BUBBLE SORT, WS-EXPAND-MATCH-SW
015500*    AND WS-EXPAND-FIRST-SW FOR THE CODE-TO-LABEL TOKEN SCANNER,
015600*    WS-CLEAN-LAST-SW FOR THE PUNCTUATION-STRIPPING SCAN.
015700 01  ws-switches.
015800     05  ws-more-recs-sw           PIC X(01) VALUE "Y".
015900         88  sw-more-recs                     VALUE "Y".
016000         88  sw-no-more-recs                  VALUE "N".
016100     05  ws-found-sw               PIC X(01) VALUE "N".
016200     05  ws-swap-needed-sw         PIC X(01) VALUE "N".
016300     05  ws-expand-match-sw        PIC X(01) VALUE "N".
016400     05  ws-expand-first-sw        PIC X(01) VALUE "Y".
016500     05  ws-clean-last-sw          PIC X(01) VALUE "Y".
016600     05  FILLER                    PIC X(01).
016700 
016800* CODE-TO-LABEL EXPANSION TABLE - KEY PLAY TEXT ONLY, NOT NOTES.
016900* SAME 15 CODES FILMGRD SCORES AGAINST (SEE THAT PROGRAM'S
017000* WS-CODE-LEGEND-TBL) - HERE EACH CODE MAPS FORWARD TO THE
017100* PLAIN-ENGLISH WORDING PRINTED ON THE HANDOUT INSTEAD OF A
017200* POINT VALUE.
017300 01  ws-label-tbl.
017400*    TD - BIGGEST POSITIVE PLAY ON THE SHEET.
017500     03  ws-lb-blk-01. 05 FILLER PIC X(05) VALUE "TD".
017600                       05 FILLER PIC X(20) VALUE "Touchdown".
017700*    E - HUSTLE CODE, NO YARDAGE ATTACHED.
017800     03  ws-lb-blk-02. 05 FILLER PIC X(05) VALUE "E".
017900                       05 FILLER PIC X(20) VALUE
018000                                 "Relentless Effort".
018100*    ER - CROSS-REFERENCE TO A KEY PLAY, ROUTE RUN CORRECTLY.
018200     03  ws-lb-blk-03. 05 FILLER PIC X(05) VALUE "ER".
018300                       05 FILLER PIC X(20) VALUE "Elite Route".
018400*    GR - SOLID BUT NOT ELITE ROUTE WORK.
018500     03  ws-lb-blk-04. 05 FILLER PIC X(05) VALUE "GR".
018600                       05 FILLER PIC X(20) VALUE "Good Route".
018700*    GB - DOWNFIELD OR RUN-SUPPORT BLOCK GRADED WELL.
018800     03  ws-lb-blk-05. 05 FILLER PIC X(05) VALUE "GB".
018900                       05 FILLER PIC X(20) VALUE "Good Block".
019000*    P - PANCAKE BLOCK, LINEMAN PUT HIS MAN ON THE GROUND.
019100     03  ws-lb-blk-06. 05 FILLER PIC X(05) VALUE "P".
019200                       05 FILLER PIC X(20) VALUE "Pancake".
019300*    FD - PLAY MOVED THE CHAINS.
019400     03  ws-lb-blk-07. 05 FILLER PIC X(05) VALUE "FD".
019500                       05 FILLER PIC X(20) VALUE "First Down".
019600*    MA - PLAYER LINED UP OR EXECUTED THE WRONG ASSIGNMENT.
019700     03  ws-lb-blk-08. 05 FILLER PIC X(05) VALUE "MA".
019800                       05 FILLER PIC X(20) VALUE
019900                                 "Missed Assignment".
020000*    SC - HIGHLIGHT-REEL RECEPTION.
020100     03  ws-lb-blk-09. 05 FILLER PIC X(05) VALUE "SC".
020200                       05 FILLER PIC X(20) VALUE
020300                                 "Spectacular Catch".
020400*    DP - CATCHABLE BALL, NOT CAUGHT.
020500     03  ws-lb-blk-10. 05 FILLER PIC X(05) VALUE "DP".
020600                       05 FILLER PIC X(20) VALUE "Dropped Pass".
020700*    H - PENALTY CODE - INTENTIONALLY ZERO POINTS OVER IN
020800*    FILMGRD, STILL WORTH FLAGGING ON THE FILM HANDOUT.
020900     03  ws-lb-blk-11. 05 FILLER PIC X(05) VALUE "H".
021000                       05 FILLER PIC X(20) VALUE "Holding".
021100*    BR - ROUTE RUN INCORRECTLY.
021200     03  ws-lb-blk-12. 05 FILLER PIC X(05) VALUE "BR".
021300                       05 FILLER PIC X(20) VALUE "Bad Route".
021400*    L - LACK OF EFFORT CODE - PAIRED WITH MA AS THE TWO
021500*    DISCIPLINE COUNTS FILMGRD PULLS OUT SEPARATELY.
021600     03  ws-lb-blk-13. 05 FILLER PIC X(05) VALUE "L".
021700                       05 FILLER PIC X(20) VALUE
021800                                 "Loaf (Laziness)".
021900*    NFS - PLAYER JOGGED A ROUTE OR PURSUIT ANGLE INSTEAD OF
022000*    SPRINTING IT.
022100     03  ws-lb-blk-14. 05 FILLER PIC X(05) VALUE "NFS".
022200                       05 FILLER PIC X(20) VALUE
022300                                 "Not Full Speed".
022400*    W - MISSED TACKLE OR BLOCK ATTEMPT ENTIRELY.
022500     03  ws-lb-blk-15. 05 FILLER PIC X(05) VALUE "W".
022600                       05 FILLER PIC X(20) VALUE "Whiffed".
022700 
022800 01  ws-label-tbl-r REDEFINES ws-label-tbl.
022900     03  ws-lb-entry OCCURS 15 TIMES INDEXED BY idx-lb.
023000         05  ws-lb-code            PIC X(05).
023100         05  ws-lb-label           PIC X(20).
023200 
023300* SHOWN-PLAY NUMBER LIST - PULLED OUT OF SHOW-IN-FILM.
023400 01  ws-shown-hdr.
023500     05  ws-shown-cnt              PIC S9(04) COMP VALUE ZEROES.
023600     05  ws-shown-idx              PIC S9(04) COMP VALUE ZEROES.
023700     05  FILLER                    PIC X(01).
023800 01  ws-shown-tbl.
023900     03  ws-shown-play OCCURS 10 TIMES PIC 9(03).
024000 
024100* SEGMENT PARSER WORK AREA - SHARED SCRATCH REUSED IN TURN FOR
024200* THE PLUS, MINUS, AND NOTES FIELDS OF THE CURRENT RAW SHEET.
024300 01  ws-parse-work.
024400*    ONE RAW FIELD (PLUS, MINUS, OR NOTES TEXT) COPIED IN HERE
024500*    BEFORE THE SCAN LOOP AT 6000 PULLS IT APART.
024600     05  ws-parse-src              PIC X(200).
024700     05  ws-parse-src-len          PIC S9(04) COMP.
024800*    CURSOR INTO WS-PARSE-SRC AS THE SCAN MOVES CHARACTER BY
024900*    CHARACTER LEFT TO RIGHT.
025000     05  ws-parse-ptr              PIC S9(04) COMP.
025100*    DIGITS OF THE PLAY NUMBER BEING ASSEMBLED - A SHEET LISTS
025200*    PLAY NUMBERS LIKE "(12)" AHEAD OF EACH SEGMENT OF TEXT.
025300     05  ws-parse-digit-buf        PIC X(10).
025400     05  ws-parse-digit-len        PIC S9(04) COMP.
025500     05  ws-parse-play-num         PIC 9(03).
025600*    TEXT FOUND INSIDE THE CURRENT PARENTHESES/SEGMENT MARKER.
025700     05  ws-parse-inside-buf       PIC X(200).
025800     05  ws-parse-inside-len       PIC S9(04) COMP.
025900*    ANYTHING LEFT OVER ONCE ALL PLAY-NUMBERED SEGMENTS ARE
026000*    PULLED OUT - THIS IS THE FREE-TEXT PART OF THE FIELD.
026100     05  ws-parse-remainder-buf    PIC X(200).
026200     05  ws-parse-remainder-len    PIC S9(04) COMP.
026300     05  ws-parse-char             PIC X(01).
026400     05  ws-flush-idx              PIC S9(04) COMP.
026500     05  FILLER                    PIC X(01).
026600 
026700 01  ws-seg-hdr.
026800     05  ws-seg-cnt                PIC S9(04) COMP VALUE ZEROES.
026900     05  FILLER                    PIC X(01).
027000 01  ws-seg-tbl.
027100     03  ws-seg-entry OCCURS 20 TIMES INDEXED BY idx-seg.
027200         05  ws-seg-play           PIC 9(03).
027300         05  ws-seg-text           PIC X(200).
027400 
027500* ONE COPY OF THE SEGMENT + REMAINDER RESULT PER SOURCE FIELD -
027600* THREE SEPARATE 01'S RATHER THAN ONE SHARED AREA BECAUSE ALL
027700* THREE FIELDS OF A SHEET (PLUS, MINUS, NOTES) MUST SURVIVE AT
027800* THE SAME TIME LONG ENOUGH TO BE JOINED BACK TOGETHER AT 2410.
027900 01  ws-plus-parse.
028000*    HOW MANY PLAY-NUMBERED SEGMENTS 6000 FOUND IN THE PLUS
028100*    FIELD OF THE CURRENT SHEET.
028200     05  wp-seg-cnt                PIC S9(04) COMP.
028300     05  wp-seg-play  OCCURS 20 TIMES           PIC 9(03).
028400     05  wp-seg-text  OCCURS 20 TIMES           PIC X(200).
028500*    TEXT LEFT OVER AFTER ALL NUMBERED SEGMENTS ARE REMOVED -
028600*    USUALLY BLANK, BUT SOME COACHES ADD A TRAILING GENERAL NOTE.
028700     05  wp-remainder                           PIC X(200).
028800 
028900*    SAME SHAPE AS WS-PLUS-PARSE, FOR THE KEY-PLAY-MINUS FIELD.
029000 01  ws-minus-parse.
029100     05  wm-seg-cnt                PIC S9(04) COMP.
029200     05  wm-seg-play  OCCURS 20 TIMES           PIC 9(03).
029300     05  wm-seg-text  OCCURS 20 TIMES           PIC X(200).
029400     05  wm-remainder                           PIC X(200).
029500 
029600*    SAME SHAPE AGAIN, FOR THE FREE-TEXT NOTES FIELD - NOTES
029700*    SEGMENTS ARE COPIED VERBATIM AT 2330, NEVER CODE-EXPANDED.
029800 01  ws-notes-parse.
029900     05  wn-seg-cnt                PIC S9(04) COMP.
030000     05  wn-seg-play  OCCURS 20 TIMES           PIC 9(03).
030100     05  wn-seg-text  OCCURS 20 TIMES           PIC X(200).
030200     05  wn-remainder                           PIC X(200).
030300 
030400* CLEAN-UP WORK AREA FOR THE REMAINDER TEXT - STRIPS ; AND |
030500* AND COLLAPSES RUNS OF SPACES DOWN TO ONE.
030600 01  ws-clean-work.
030700     05  ws-clean-buf              PIC X(200).
030800     05  ws-clean-len              PIC S9(04) COMP.
030900     05  ws-clean-scan-idx         PIC S9(04) COMP.
031000     05  ws-clean-char             PIC X(01).
031100     05  FILLER                    PIC X(01).
031200 
031300* CODE-LABEL EXPANSION WORK AREA - TOKEN BY TOKEN REBUILD.
031400 01  ws-expand-work.
031500     05  ws-expand-src             PIC X(200).
031600     05  ws-expand-src-len         PIC S9(04) COMP.
031700     05  ws-expand-ptr             PIC S9(04) COMP.
031800     05  ws-expand-out             PIC X(200).
031900     05  ws-expand-out-ptr         PIC S9(04) COMP.
032000     05  ws-expand-token           PIC X(20).
032100     05  ws-expand-token-uc        PIC X(05).
032200     05  ws-expand-token-suffix    PIC X(01).
032300     05  ws-expand-append-src      PIC X(20).
032400     05  ws-expand-copy-idx        PIC S9(04) COMP.
032500     05  ws-vartok-sign            PIC X(01).
032600     05  ws-expand-delim           PIC X(01).
032700     05  FILLER                    PIC X(01).
032800 
032900 01  ws-trim-fields.
033000     05  ws-trim-scan-idx          PIC S9(04) COMP.
033100     05  ws-trim-sig-len           PIC S9(04) COMP.
033200     05  ws-trim-src               PIC X(200).
033300 
033400 01  ws-append-fields.
033500     05  ws-append-src             PIC X(200).
033600     05  ws-append-out             PIC X(200).
033700     05  ws-append-out-len         PIC S9(04) COMP.
033800     05  FILLER                    PIC X(01).
033900 
034000* ENTRY TABLE - ONE ROW PER (PLAY, PLAYER), ACCUMULATED ACROSS
034100* THE WHOLE FILE AND SEARCHED/MERGED BEFORE A NEW ROW IS ADDED -
034200* SAME SEARCH-OR-INSERT SHAPE AS FILMGRD'S PLAYER ACCUMULATOR.
034300 01  ws-entry-hdr.
034400     05  ws-entry-cnt              PIC S9(04) COMP VALUE ZEROES.
034500     05  ws-en-plus-text-work      PIC X(200).
034600     05  ws-en-minus-text-work     PIC X(200).
034700     05  ws-en-notes-text-work     PIC X(200).
034800     05  FILLER                    PIC X(01).
034900 01  ws-entry-tbl.
035000     03  ws-en-entry OCCURS 1 TO 300 TIMES
035100                     DEPENDING ON ws-entry-cnt
035200                     INDEXED BY idx-en.
035300         05  ws-en-play            PIC 9(03).
035400         05  ws-en-player          PIC X(20).
035500         05  ws-en-plus-text       PIC X(200).
035600         05  ws-en-minus-text      PIC X(200).
035700         05  ws-en-notes-text      PIC X(200).
035800 
035900*    HOLDING AREA FOR THE BUBBLE SORT AT 4020/4030 - WS-EN-ENTRY
036000*    IS AN OCCURS DEPENDING ON ITEM SO IT CANNOT BE SWAPPED WITH
036100*    A SINGLE GROUP MOVE ON THIS COMPILER, EACH FIELD IS MOVED
036200*    OUT TO HERE AND BACK ONE AT A TIME (SEE 4030 FOR THE WHY).
036300 01  ws-en-swap-area.
036400     05  ws-en-sw-play             PIC 9(03).
036500     05  ws-en-sw-player           PIC X(20).
036600     05  ws-en-sw-plus-text        PIC X(200).
036700     05  ws-en-sw-minus-text       PIC X(200).
036800     05  ws-en-sw-notes-text       PIC X(200).
036900 
037000*    INDEX FIELDS FOR THE FINAL BUBBLE SORT - PLAY ASCENDING
037100*    THEN PLAYER ASCENDING, CASE-INSENSITIVE (SEE CHANGE LOG
037200*    08/14/92), SO THE PRINTED ORDER MATCHES THE BINDER ORDER
037300*    THE COACHING STAFF KEEPS THEIR FILM CUE SHEETS IN.
037400 01  ws-sort-idx.
037500     05  ws-sort-origin            USAGE IS INDEX.
037600     05  ws-sort-dest              USAGE IS INDEX.
037700     05  ws-sort-limit             USAGE IS INDEX.
037800     05  FILLER                    PIC X(01).
037900 
038000*    UPPERCASED COPIES OF THE TWO PLAYER NAMES BEING COMPARED
038100*    IN THE SORT'S TIE-BREAK - KEEPS THE COMPARE CASE-BLIND
038200*    WITHOUT DISTURBING THE MIXED-CASE NAME ON THE ACTUAL ENTRY.
038300 01  ws-key-work.
038400     05  ws-key-player-a           PIC X(20).
038500     05  ws-key-player-b           PIC X(20).
038600     05  FILLER                    PIC X(01).
038700 
038800*    BUILD AREA FOR ONE PRINTED DETAIL LINE'S TEXT PORTION -
038900*    THE THREE EXPANDED/CLEANED TEXT PIECES (PLUS, MINUS, NOTES)
039000*    ARE CONCATENATED HERE BEFORE BEING MOVED INTO THE PRINT
039100*    LINE, SO A LINE THAT WOULD OVERFLOW 132 COLUMNS CAN BE
039200*    DETECTED AND TRUNCATED IN ONE PLACE.
039300 01  ws-detail-work.
039400     05  ws-detail-plus            PIC X(200).
039500     05  ws-detail-plus-len        PIC S9(04) COMP.
039600     05  ws-detail-minus           PIC X(200).
039700     05  ws-detail-minus-len       PIC S9(04) COMP.
039800     05  ws-detail-notes           PIC X(200).
039900     05  ws-detail-notes-len       PIC S9(04) COMP.
040000     05  ws-detail-len             PIC S9(04) COMP.
040100     05  FILLER                    PIC X(01).
040200 
040300*    EDITED (ZERO-SUPPRESSED) COPY OF THE PLAY NUMBER FOR
040400*    PRINTING - THE STORED WS-EN-PLAY IS ZERO-FILLED, WHICH
040500*    WOULD LOOK LIKE A DATA ERROR ON THE PRINTED HANDOUT.
040600 01  ws-disp-fields.
040700     05  ws-disp-play              PIC ZZ9.
040800     05  FILLER                    PIC X(01).
040900 
041000 01  ws-print-line                 PIC X(132) VALUE SPACES.
041100 01  ws-last-play-printed          PIC 9(03) VALUE ZEROES.
041200 
041300 PROCEDURE DIVISION.
041400*----------------------------------------------------------------
041500* DECLARATIVES - ANY FILE STATUS OTHER THAN "00"/"10" ON EITHER
041600* FILE ROUTES HERE AND ABENDS THE RUN, SAME HARD-STOP POLICY AS
041700* EVERY OTHER PROGRAM IN THE WEEKLY BATCH SUITE - A HALF-WRITTEN
041800* HANDOUT IS WORSE THAN NO HANDOUT AT ALL.
041900*----------------------------------------------------------------
042000 DECLARATIVES.
042100 File-Handler SECTION.
042200     USE AFTER ERROR PROCEDURE ON rawfile groupfilmfile.
042300 
042400 status-check.
042500     DISPLAY "+--------------------------------------+"
042600     DISPLAY "| GRPFILM - FILE STATUS ERROR           |"
042700     DISPLAY "+--------------------------------------+"
042800     DISPLAY "| RAWSHEET STATUS : [" fs-rawfile "]"
042900     DISPLAY "| GRPFILM  STATUS : [" fs-groupfilmfile "]"
043000     DISPLAY "+--------------------------------------+"
043100     STOP "GRPFILM ABENDING - SEE STATUS CODES ABOVE".
043200 END DECLARATIVES.
043300 
043400*----------------------------------------------------------------
043500* MAIN-PARAGRAPH - READ EVERY RAW SHEET, PULL OUT ITS SHOWN-
043600* FILM PLAYS AND ACCUMULATE THEM INTO THE ENTRY TABLE, THEN
043700* SORT THE WHOLE TABLE AND PRINT IT ONE PASS AT THE END - THE
043800* SORT CANNOT HAPPEN UNTIL EVERY SHEET HAS BEEN SEEN, SINCE A
043900* SINGLE PLAY NUMBER CAN BE SHOWN BY MULTIPLE PLAYERS SCATTERED
044000* ACROSS DIFFERENT SHEETS.
044100*----------------------------------------------------------------
044200 MAIN-PARAGRAPH.
044300     PERFORM 1000-begin-start-program
044400        THRU 1000-end-start-program
044500 
044600     PERFORM 2000-begin-read-raw-rec
044700        THRU 2000-end-read-raw-rec
044800 
044900*    BUILD THE ENTRY TABLE FROM EVERY COACH SHEET IN THE FILE.
045000     PERFORM 2100-begin-process-one-record
045100        THRU 2100-end-process-one-record
045200       UNTIL sw-no-more-recs
045300 
045400*    PLAY ASCENDING, PLAYER ASCENDING - SEE WS-SORT-IDX REMARK.
045500     PERFORM 4000-begin-sort-entries
045600        THRU 4000-end-sort-entries
045700 
045800     PERFORM 5000-begin-write-title
045900        THRU 5000-end-write-title
046000 
046100*    ONE PRINTED LINE PER ENTRY, IN THE NOW-SORTED ORDER.
046200     PERFORM 5100-begin-write-one-entry
046300        THRU 5100-end-write-one-entry
046400       VARYING idx-en FROM 1 BY 1
046500         UNTIL idx-en > ws-entry-cnt
046600 
046700     PERFORM 9000-begin-finish-program
046800        THRU 9000-end-finish-program
046900 
047000     STOP RUN.
047100 
047200*----------------------------------------------------------------
047300* 1000-BEGIN-START-PROGRAM - RUN BANNER, OPERATOR PROMPTS FOR
047400* WEEK AND OPPONENT (PRINTED ON THE HANDOUT'S TITLE LINE AT
047500* 5000), AND THE FILE OPENS.
047600*----------------------------------------------------------------
047700 1000-begin-start-program.
047800     ACCEPT ws-today FROM DATE YYYYMMDD
047900 
048000     DISPLAY "GRPFILM - GROUP FILM STUDY LISTING WRITER"
048100     DISPLAY "RUN DATE: " ws-today-yyyy "/" ws-today-mm "/"
048200             ws-today-dd
048300 
048400     DISPLAY "ENTER WEEK NUMBER: "
048500     ACCEPT ws-run-week
048600     DISPLAY "ENTER OPPONENT NAME: "
048700     ACCEPT ws-run-opponent
048800 
048900     OPEN INPUT  rawfile
049000     OPEN OUTPUT groupfilmfile.
049100 1000-end-start-program.
049200     EXIT.
049300 
049400*----------------------------------------------------------------
049500* 2000-BEGIN-READ-RAW-REC - PRIMING/RE-READ PARAGRAPH, SAME
049600* SHAPE AS EVERY OTHER PROGRAM IN THE WEEKLY BATCH SUITE.
049700*----------------------------------------------------------------
049800 2000-begin-read-raw-rec.
049900     READ rawfile
050000       AT END
050100          SET sw-no-more-recs TO TRUE
050200       NOT AT END
050300          ADD cte-01 TO ws-recs-read
050400     END-READ.
050500 2000-end-read-raw-rec.
050600     EXIT.
050700 
050800*----------------------------------------------------------------
050900* 2100-BEGIN-PROCESS-ONE-RECORD - ONE COACH SHEET.  A SHEET
051000* WITH NOTHING IN SHOW-IN-FILM CONTRIBUTES NOTHING TO THE
051100* HANDOUT AND IS SKIPPED ENTIRELY - MOST SHEETS FALL IN THIS
051200* CATEGORY, SINCE ONLY A HANDFUL OF PLAYS PER GAME GET FLAGGED
051300* FOR GROUP FILM STUDY.
051400*----------------------------------------------------------------
051500 2100-begin-process-one-record.
051600     PERFORM 2200-begin-extract-shown-plays
051700        THRU 2200-end-extract-shown-plays
051800 
051900     IF ws-shown-cnt > ZEROES
052000        PERFORM 2300-begin-parse-all-fields
052100           THRU 2300-end-parse-all-fields
052200 
052300        PERFORM 2400-begin-build-one-shown-play
052400           THRU 2400-end-build-one-shown-play
052500          VARYING ws-shown-idx FROM 1 BY 1
052600            UNTIL ws-shown-idx > ws-shown-cnt
052700     END-IF
052800 
052900     PERFORM 2000-begin-read-raw-rec
053000        THRU 2000-end-read-raw-rec.
053100 2100-end-process-one-record.
053200     EXIT.
053300 
053400* PULLS EVERY NUMBER OUT OF SHOW-IN-FILM (SPACE/COMMA
053500* SEPARATED) - REUSES THE POINTER-LOOP UNSTRING TOKENIZER IDIOM.
053600 2200-begin-extract-shown-plays.
053700     MOVE ZEROES TO ws-shown-cnt
053800     MOVE 1 TO ws-parse-ptr
053900 
054000     PERFORM 2210-begin-extract-one-token
054100        THRU 2210-end-extract-one-token
054200       UNTIL ws-parse-ptr > 40.
054300 2200-end-extract-shown-plays.
054400     EXIT.
054500 
054600*    ONE TOKEN FROM SHOW-IN-FILM.  A NON-NUMERIC TOKEN (STRAY
054700*    PUNCTUATION OR A COACH TYPO) IS SILENTLY IGNORED RATHER
054800*    THAN ABENDING THE RUN OVER A DIRTY SHEET.
054900 2210-begin-extract-one-token.
055000     MOVE SPACES TO ws-expand-token
055100     UNSTRING rs-show-in-film DELIMITED BY " " OR ","
055200       INTO ws-expand-token
055300       WITH POINTER ws-parse-ptr
055400     END-UNSTRING
055500 
055600     MOVE ws-expand-token TO ws-trim-src
055700     PERFORM 8100-begin-compute-sig-len
055800        THRU 8100-end-compute-sig-len
055900 
056000     IF ws-trim-sig-len > ZEROES
056100        AND ws-expand-token (1:ws-trim-sig-len) IS NUMERIC
056200        AND ws-shown-cnt < cte-max-shown
056300        ADD cte-01 TO ws-shown-cnt
056400        MOVE ws-expand-token (1:ws-trim-sig-len)
056500          TO ws-shown-play (ws-shown-cnt)
056600     END-IF.
056700 2210-end-extract-one-token.
056800     EXIT.
056900 
057000* PARSE PLUS/MINUS/NOTES INTO SEGMENT + REMAINDER SETS FOR THIS
057100* RAW SHEET RECORD.  PLUS/MINUS SEGMENT TEXT IS CODE-EXPANDED;
057200* NOTES TEXT IS LEFT JUST AS THE COACH WROTE IT.
057300 2300-begin-parse-all-fields.
057400     MOVE rs-key-play-plus TO ws-parse-src
057500     MOVE 120 TO ws-parse-src-len
057600     PERFORM 6000-begin-parse-segments
057700        THRU 6000-end-parse-segments
057800     MOVE ws-seg-cnt TO wp-seg-cnt
057900     PERFORM 2310-begin-copy-plus-segment
058000        THRU 2310-end-copy-plus-segment
058100       VARYING idx-seg FROM 1 BY 1
058200         UNTIL idx-seg > ws-seg-cnt
058300     PERFORM 6100-begin-clean-remainder
058400        THRU 6100-end-clean-remainder
058500     PERFORM 2340-begin-expand-remainder
058600        THRU 2340-end-expand-remainder
058700     MOVE ws-expand-out (1:ws-expand-out-ptr) TO wp-remainder
058800 
058900     MOVE rs-key-play-minus TO ws-parse-src
059000     MOVE 120 TO ws-parse-src-len
059100     PERFORM 6000-begin-parse-segments
059200        THRU 6000-end-parse-segments
059300     MOVE ws-seg-cnt TO wm-seg-cnt
059400     PERFORM 2320-begin-copy-minus-segment
059500        THRU 2320-end-copy-minus-segment
059600       VARYING idx-seg FROM 1 BY 1
059700         UNTIL idx-seg > ws-seg-cnt
059800     PERFORM 6100-begin-clean-remainder
059900        THRU 6100-end-clean-remainder
060000     PERFORM 2340-begin-expand-remainder
060100        THRU 2340-end-expand-remainder
060200     MOVE ws-expand-out (1:ws-expand-out-ptr) TO wm-remainder
060300 
060400     MOVE rs-notes TO ws-parse-src
060500     MOVE 200 TO ws-parse-src-len
060600     PERFORM 6000-begin-parse-segments
060700        THRU 6000-end-parse-segments
060800     MOVE ws-seg-cnt TO wn-seg-cnt
060900     PERFORM 2330-begin-copy-notes-segment
061000        THRU 2330-end-copy-notes-segment
061100       VARYING idx-seg FROM 1 BY 1
061200         UNTIL idx-seg > ws-seg-cnt
061300     PERFORM 6100-begin-clean-remainder
061400        THRU 6100-end-clean-remainder
061500     MOVE ws-clean-buf (1:ws-clean-len) TO wn-remainder.
061600 2300-end-parse-all-fields.
061700     EXIT.
061800 
061900* NOTES REMAINDER IS NOT CODE-EXPANDED, SO THE CLEANED BUFFER IS
062000* USED AS-IS THERE; PLUS/MINUS REMAINDERS RUN THROUGH 7000 TOO.
062100 2340-begin-expand-remainder.
062200     MOVE ws-clean-buf TO ws-expand-src
062300     MOVE ws-clean-len TO ws-expand-src-len
062400     IF ws-clean-len > ZEROES
062500        PERFORM 7000-begin-expand-codes
062600           THRU 7000-end-expand-codes
062700     ELSE
062800        MOVE SPACES TO ws-expand-out
062900        MOVE ZEROES TO ws-expand-out-ptr
063000     END-IF.
063100 2340-end-expand-remainder.
063200     EXIT.
063300 
063400 2310-begin-copy-plus-segment.
063500     MOVE ws-seg-play (idx-seg) TO wp-seg-play (idx-seg)
063600     MOVE ws-seg-text (idx-seg) TO ws-trim-src
063700     PERFORM 8100-begin-compute-sig-len
063800        THRU 8100-end-compute-sig-len
063900     IF ws-trim-sig-len > ZEROES
064000        MOVE ws-seg-text (idx-seg) TO ws-expand-src
064100        MOVE ws-trim-sig-len TO ws-expand-src-len
064200        PERFORM 7000-begin-expand-codes
064300           THRU 7000-end-expand-codes
064400        MOVE ws-expand-out (1:ws-expand-out-ptr)
064500          TO wp-seg-text (idx-seg)
064600     ELSE
064700        MOVE SPACES TO wp-seg-text (idx-seg)
064800     END-IF.
064900 2310-end-copy-plus-segment.
065000     EXIT.
065100 
065200 2320-begin-copy-minus-segment.
065300     MOVE ws-seg-play (idx-seg) TO wm-seg-play (idx-seg)
065400     MOVE ws-seg-text (idx-seg) TO ws-trim-src
065500     PERFORM 8100-begin-compute-sig-len
065600        THRU 8100-end-compute-sig-len
065700     IF ws-trim-sig-len > ZEROES
065800        MOVE ws-seg-text (idx-seg) TO ws-expand-src
065900        MOVE ws-trim-sig-len TO ws-expand-src-len
066000        PERFORM 7000-begin-expand-codes
066100           THRU 7000-end-expand-codes
066200        MOVE ws-expand-out (1:ws-expand-out-ptr)
066300          TO wm-seg-text (idx-seg)
066400     ELSE
066500        MOVE SPACES TO wm-seg-text (idx-seg)
066600     END-IF.
066700 2320-end-copy-minus-segment.
066800     EXIT.
066900 
067000*    NOTES SEGMENTS ARE COPIED VERBATIM - NO CODE EXPANSION,
067100*    UNLIKE THE PLUS/MINUS SEGMENTS AT 2310/2320 ABOVE.
067200 2330-begin-copy-notes-segment.
067300     MOVE ws-seg-play (idx-seg) TO wn-seg-play (idx-seg)
067400     MOVE ws-seg-text (idx-seg) TO wn-seg-text (idx-seg).
067500 2330-end-copy-notes-segment.
067600     EXIT.
067700 
067800* BUILD AND FILE ONE (PLAY, PLAYER) ENTRY FOR THE SHOWN PLAY AT
067900* WS-SHOWN-IDX - JOIN MATCHING SEGMENTS PLUS THE REMAINDER
068000* (REMAINDER APPLIES TO EVERY SHOWN PLAY FOR THIS PLAYER).
068100 2400-begin-build-one-shown-play.
068200     MOVE SPACES TO ws-append-out
068300     PERFORM 2410-begin-join-plus-matches
068400        THRU 2410-end-join-plus-matches
068500       VARYING idx-seg FROM 1 BY 1
068600         UNTIL idx-seg > wp-seg-cnt
068700     MOVE wp-remainder TO ws-append-src
068800     PERFORM 2440-begin-append-text
068900        THRU 2440-end-append-text
069000     MOVE ws-append-out TO ws-en-plus-text-work
069100 
069200     MOVE SPACES TO ws-append-out
069300     PERFORM 2420-begin-join-minus-matches
069400        THRU 2420-end-join-minus-matches
069500       VARYING idx-seg FROM 1 BY 1
069600         UNTIL idx-seg > wm-seg-cnt
069700     MOVE wm-remainder TO ws-append-src
069800     PERFORM 2440-begin-append-text
069900        THRU 2440-end-append-text
070000     MOVE ws-append-out TO ws-en-minus-text-work
070100 
070200     MOVE SPACES TO ws-append-out
070300     PERFORM 2430-begin-join-notes-matches
070400        THRU 2430-end-join-notes-matches
070500       VARYING idx-seg FROM 1 BY 1
070600         UNTIL idx-seg > wn-seg-cnt
070700     MOVE wn-remainder TO ws-append-src
070800     PERFORM 2440-begin-append-text
070900        THRU 2440-end-append-text
071000     MOVE ws-append-out TO ws-en-notes-text-work
071100 
071200     IF ws-en-plus-text-work  NOT = SPACES
071300        OR ws-en-minus-text-work NOT = SPACES
071400        OR ws-en-notes-text-work NOT = SPACES
071500        PERFORM 3000-begin-accum-entry
071600           THRU 3000-end-accum-entry
071700     END-IF.
071800 2400-end-build-one-shown-play.
071900     EXIT.
072000 
072100*    A GIVEN SHOWN PLAY NUMBER MAY MATCH MORE THAN ONE PLUS
072200*    SEGMENT ON THE SAME SHEET (THE COACH CAN CODE THE SAME
072300*    PLAY MORE THAN ONCE) - EVERY MATCH IS APPENDED, NOT JUST
072400*    THE FIRST.
072500 2410-begin-join-plus-matches.
072600     IF wp-seg-play (idx-seg) = ws-shown-play (ws-shown-idx)
072700        MOVE wp-seg-text (idx-seg) TO ws-append-src
072800        PERFORM 2440-begin-append-text
072900           THRU 2440-end-append-text
073000     END-IF.
073100 2410-end-join-plus-matches.
073200     EXIT.
073300 
073400*    SAME IDEA AS 2410, AGAINST THE MINUS/DISCIPLINE SEGMENTS.
073500 2420-begin-join-minus-matches.
073600     IF wm-seg-play (idx-seg) = ws-shown-play (ws-shown-idx)
073700        MOVE wm-seg-text (idx-seg) TO ws-append-src
073800        PERFORM 2440-begin-append-text
073900           THRU 2440-end-append-text
074000     END-IF.
074100 2420-end-join-minus-matches.
074200     EXIT.
074300 
074400*    SAME IDEA AS 2410, AGAINST THE FREE-FORM NOTES SEGMENTS.
074500 2430-begin-join-notes-matches.
074600     IF wn-seg-play (idx-seg) = ws-shown-play (ws-shown-idx)
074700        MOVE wn-seg-text (idx-seg) TO ws-append-src
074800        PERFORM 2440-begin-append-text
074900           THRU 2440-end-append-text
075000     END-IF.
075100 2430-end-join-notes-matches.
075200     EXIT.
075300 
075400* GENERAL "APPEND WITH ; SEPARATOR IF BOTH NON-BLANK" UTILITY -
075500* USED BOTH TO JOIN SEGMENT MATCHES AND TO MERGE ENTRY TEXT.
075600 2440-begin-append-text.
075700     IF ws-append-src NOT = SPACES
075800        IF ws-append-out = SPACES
075900           MOVE ws-append-src TO ws-append-out
076000        ELSE
076100           MOVE ws-append-out TO ws-trim-src
076200           PERFORM 8100-begin-compute-sig-len
076300              THRU 8100-end-compute-sig-len
076400           MOVE ws-trim-sig-len TO ws-append-out-len
076500           MOVE ws-append-src TO ws-trim-src
076600           PERFORM 8100-begin-compute-sig-len
076700              THRU 8100-end-compute-sig-len
076800           STRING ws-append-out (1:ws-append-out-len)
076900                     DELIMITED BY SIZE
077000                  "; " DELIMITED BY SIZE
077100                  ws-append-src (1:ws-trim-sig-len)
077200                     DELIMITED BY SIZE
077300             INTO ws-append-out
077400           END-STRING
077500        END-IF
077600     END-IF.
077700 2440-end-append-text.
077800     EXIT.
077900 
078000* SEARCH FOR AN EXISTING (PLAY, PLAYER) ENTRY; MERGE INTO IT IF
078100* FOUND, OTHERWISE FILE A NEW ONE.
078200 3000-begin-accum-entry.
078300     MOVE "N" TO ws-found-sw
078400     IF ws-entry-cnt > ZEROES
078500        PERFORM 3010-begin-search-one-entry
078600           THRU 3010-end-search-one-entry
078700          VARYING idx-en FROM 1 BY 1
078800            UNTIL idx-en > ws-entry-cnt OR ws-found-sw = "Y"
078900     END-IF
079000 
079100     IF ws-found-sw = "Y"
079200        SET idx-en DOWN BY 1
079300        PERFORM 3020-begin-merge-entry
079400           THRU 3020-end-merge-entry
079500     ELSE
079600        IF ws-entry-cnt < cte-max-entry
079700           ADD cte-01 TO ws-entry-cnt
079800           SET idx-en TO ws-entry-cnt
079900           MOVE ws-shown-play (ws-shown-idx)
080000             TO ws-en-play (idx-en)
080100           MOVE rs-player TO ws-en-player (idx-en)
080200           MOVE ws-en-plus-text-work
080300             TO ws-en-plus-text (idx-en)
080400           MOVE ws-en-minus-text-work
080500             TO ws-en-minus-text (idx-en)
080600           MOVE ws-en-notes-text-work
080700             TO ws-en-notes-text (idx-en)
080800        END-IF
080900     END-IF.
081000 3000-end-accum-entry.
081100     EXIT.
081200 
081300*    MATCH KEY IS THE (PLAY, PLAYER) PAIR - THE SAME PLAY SHOWN
081400*    BY TWO DIFFERENT PLAYERS FILES AS TWO SEPARATE ENTRIES.
081500 3010-begin-search-one-entry.
081600     IF ws-en-play (idx-en) = ws-shown-play (ws-shown-idx)
081700        AND ws-en-player (idx-en) = rs-player
081800        MOVE "Y" TO ws-found-sw
081900     END-IF.
082000 3010-end-search-one-entry.
082100     EXIT.
082200 
082300*    AN EXISTING ENTRY WAS FOUND - MERGE THIS SHEET'S TEXT INTO
082400*    IT RATHER THAN FILING A DUPLICATE ROW (SEE CHANGE LOG
082500*    04/18/90).
082600 3020-begin-merge-entry.
082700     MOVE ws-en-plus-text-work TO ws-append-src
082800     MOVE ws-en-plus-text (idx-en) TO ws-append-out
082900     PERFORM 3030-begin-merge-one-part
083000        THRU 3030-end-merge-one-part
083100     MOVE ws-append-out TO ws-en-plus-text (idx-en)
083200 
083300     MOVE ws-en-minus-text-work TO ws-append-src
083400     MOVE ws-en-minus-text (idx-en) TO ws-append-out
083500     PERFORM 3030-begin-merge-one-part
083600        THRU 3030-end-merge-one-part
083700     MOVE ws-append-out TO ws-en-minus-text (idx-en)
083800 
083900     MOVE ws-en-notes-text-work TO ws-append-src
084000     MOVE ws-en-notes-text (idx-en) TO ws-append-out
084100     PERFORM 3030-begin-merge-one-part
084200        THRU 3030-end-merge-one-part
084300     MOVE ws-append-out TO ws-en-notes-text (idx-en).
084400 3020-end-merge-entry.
084500     EXIT.
084600 
084700* MERGES ONE TEXT PART, SKIPPING THE APPEND WHEN THE NEW TEXT
084800* DUPLICATES WHAT IS ALREADY THERE (PER THE MAINTENANCE REQUEST
084900* TO STOP THE SAME NOTE SHOWING TWICE ON ONE PLAY).
085000 3030-begin-merge-one-part.
085100     IF ws-append-src NOT = SPACES
085200        IF ws-append-out = SPACES
085300           MOVE ws-append-src TO ws-append-out
085400        ELSE
085500           IF ws-append-out NOT = ws-append-src
085600              PERFORM 2440-begin-append-text
085700                 THRU 2440-end-append-text
085800           END-IF
085900        END-IF
086000     END-IF.
086100 3030-end-merge-one-part.
086200     EXIT.
086300 
086400* BUBBLE SORT, SAME COMPARE-AND-SWAP SHAPE USED ELSEWHERE IN
086500* THIS SHOP'S UTILITY ROUTINES - PLAY ASCENDING, THEN PLAYER
086600* ASCENDING CASE-INSENSITIVE.
086700 4000-begin-sort-entries.
086800     IF ws-entry-cnt > 1
086900        SET ws-sort-limit TO ws-entry-cnt
087000        PERFORM 4010-begin-sort-one-pass
087100           THRU 4010-end-sort-one-pass
087200          VARYING ws-sort-origin FROM 1 BY 1
087300            UNTIL ws-sort-origin >= ws-sort-limit
087400     END-IF.
087500 4000-end-sort-entries.
087600     EXIT.
087700 
087800*    ONE FULL BUBBLE PASS ACROSS THE TABLE.
087900 4010-begin-sort-one-pass.
088000     PERFORM 4020-begin-compare-and-swap
088100        THRU 4020-end-compare-and-swap
088200       VARYING ws-sort-dest FROM 1 BY 1
088300         UNTIL ws-sort-dest >= ws-sort-limit.
088400 4010-end-sort-one-pass.
088500     EXIT.
088600 
088700*    COMPARES TWO ADJACENT ENTRIES - PLAY NUMBER FIRST, THEN
088800*    PLAYER NAME UPPERCASED FOR A CASE-BLIND TIE-BREAK (SEE
088900*    CHANGE LOG 08/14/92) - AND SWAPS THEM IF OUT OF ORDER.
089000 4020-begin-compare-and-swap.
089100     MOVE ws-en-player (ws-sort-dest) TO ws-key-player-a
089200     INSPECT ws-key-player-a CONVERTING
089300        "abcdefghijklmnopqrstuvwxyz"
089400     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
089500     MOVE ws-en-player (ws-sort-dest + 1) TO ws-key-player-b
089600     INSPECT ws-key-player-b CONVERTING
089700        "abcdefghijklmnopqrstuvwxyz"
089800     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
089900 
090000     MOVE "N" TO ws-swap-needed-sw
090100     IF ws-en-play (ws-sort-dest) > ws-en-play (ws-sort-dest + 1)
090200        MOVE "Y" TO ws-swap-needed-sw
090300     ELSE
090400        IF ws-en-play (ws-sort-dest)
090500              = ws-en-play (ws-sort-dest + 1)
090600           AND ws-key-player-a > ws-key-player-b
090700           MOVE "Y" TO ws-swap-needed-sw
090800        END-IF
090900     END-IF
091000 
091100     IF ws-swap-needed-sw = "Y"
091200        PERFORM 4030-begin-exchange-rows
091300           THRU 4030-end-exchange-rows
091400     END-IF.
091500 4020-end-compare-and-swap.
091600     EXIT.
091700 
091800*    FIVE-FIELD SWAP THROUGH WS-EN-SWAP-AREA - EACH FIELD MOVES
091900*    SEPARATELY (RATHER THAN AS ONE GROUP MOVE, UNLIKE FILMGRD'S
092000*    PLAYER-ACCUMULATOR SWAP) BECAUSE WS-EN-ENTRY IS A VARIABLE-
092100*    OCCURRENCE TABLE ENTRY AND THIS SHOP'S COMPILER DOES NOT
092200*    ALLOW A GROUP MOVE AGAINST AN OCCURS DEPENDING ON ITEM.
092300 4030-begin-exchange-rows.
092400     MOVE ws-en-play       (ws-sort-dest) TO ws-en-sw-play
092500     MOVE ws-en-player     (ws-sort-dest) TO ws-en-sw-player
092600     MOVE ws-en-plus-text  (ws-sort-dest) TO ws-en-sw-plus-text
092700     MOVE ws-en-minus-text (ws-sort-dest)
092800       TO ws-en-sw-minus-text
092900     MOVE ws-en-notes-text (ws-sort-dest)
093000       TO ws-en-sw-notes-text
093100 
093200     MOVE ws-en-play    (ws-sort-dest + 1)
093300       TO ws-en-play    (ws-sort-dest)
093400     MOVE ws-en-player  (ws-sort-dest + 1)
093500       TO ws-en-player  (ws-sort-dest)
093600     MOVE ws-en-plus-text  (ws-sort-dest + 1)
093700       TO ws-en-plus-text  (ws-sort-dest)
093800     MOVE ws-en-minus-text (ws-sort-dest + 1)
093900       TO ws-en-minus-text (ws-sort-dest)
094000     MOVE ws-en-notes-text (ws-sort-dest + 1)
094100       TO ws-en-notes-text (ws-sort-dest)
094200 
094300     MOVE ws-en-sw-play   TO ws-en-play   (ws-sort-dest + 1)
094400     MOVE ws-en-sw-player TO ws-en-player (ws-sort-dest + 1)
094500     MOVE ws-en-sw-plus-text
094600       TO ws-en-plus-text  (ws-sort-dest + 1)
094700     MOVE ws-en-sw-minus-text
094800       TO ws-en-minus-text (ws-sort-dest + 1)
094900     MOVE ws-en-sw-notes-text
095000       TO ws-en-notes-text (ws-sort-dest + 1).
095100 4030-end-exchange-rows.
095200     EXIT.
095300 
095400*    THREE-LINE PAGE HEADING - RUN TITLE, A BLANK SPACER LINE,
095500*    THEN THE COLUMN HEADINGS.
095600 5000-begin-write-title.
095700     MOVE SPACES TO ws-print-line
095800     STRING "GROUP FILM STUDY -- WEEK " DELIMITED BY SIZE
095900            ws-run-week                 DELIMITED BY SIZE
096000            " -- "                      DELIMITED BY SIZE
096100            ws-run-opponent             DELIMITED BY SIZE
096200       INTO ws-print-line
096300     END-STRING
096400     WRITE groupfilm-line FROM ws-print-line
096500 
096600     MOVE SPACES TO ws-print-line
096700     WRITE groupfilm-line FROM ws-print-line
096800 
096900     MOVE "PLAY  PLAYER               DETAIL" TO ws-print-line
097000     WRITE groupfilm-line FROM ws-print-line.
097100 5000-end-write-title.
097200     EXIT.
097300 
097400*    PLAY NUMBER AND PLAYER NAME ARE PRINTED ONLY ON THE FIRST
097500*    LINE OF A NEW PLAY NUMBER GROUP (WS-LAST-PLAY-PRINTED
097600*    TRACKS THIS) - SUBSEQUENT PLAYERS ON THE SAME PLAY INDENT
097700*    UNDER IT, MATCHING THE COACHING STAFF'S BINDER FORMAT.
097800 5100-begin-write-one-entry.
097900     PERFORM 5200-begin-build-detail-text
098000        THRU 5200-end-build-detail-text
098100 
098200     MOVE SPACES TO ws-print-line
098300     IF ws-en-play (idx-en) NOT = ws-last-play-printed
098400        MOVE ws-en-play (idx-en) TO ws-disp-play
098500        STRING ws-disp-play               DELIMITED BY SIZE
098600               "  "                       DELIMITED BY SIZE
098700               ws-en-player (idx-en)      DELIMITED BY SIZE
098800               "  "                       DELIMITED BY SIZE
098900               ws-append-out (1:ws-detail-len)
099000                  DELIMITED BY SIZE
099100          INTO ws-print-line
099200        END-STRING
099300        MOVE ws-en-play (idx-en) TO ws-last-play-printed
099400     ELSE
099500        STRING "    "                     DELIMITED BY SIZE
099600               ws-en-player (idx-en)      DELIMITED BY SIZE
099700               "  "                       DELIMITED BY SIZE
099800               ws-append-out (1:ws-detail-len)
099900                  DELIMITED BY SIZE
100000          INTO ws-print-line
100100        END-STRING
100200     END-IF
100300     WRITE groupfilm-line FROM ws-print-line.
100400 5100-end-write-one-entry.
100500     EXIT.
100600 
100700* BUILDS THE "KEY PLAY ++: ... | KEY PLAY --: ... | NOTES: ..."
100800* DETAIL TEXT - ALL THREE LABELED PARTS ALWAYS PRESENT, "-" WHEN
100900* A PART HAS NO TEXT.  RESULT LEFT IN WS-APPEND-OUT.
101000 5200-begin-build-detail-text.
101100     IF ws-en-plus-text (idx-en) NOT = SPACES
101200        MOVE ws-en-plus-text (idx-en) TO ws-trim-src
101300        PERFORM 8100-begin-compute-sig-len
101400           THRU 8100-end-compute-sig-len
101500        STRING "Key play ++: " DELIMITED BY SIZE
101600               ws-en-plus-text (idx-en) (1:ws-trim-sig-len)
101700                  DELIMITED BY SIZE
101800          INTO ws-detail-plus
101900        END-STRING
102000     ELSE
102100        MOVE "Key play ++: -" TO ws-detail-plus
102200     END-IF
102300     MOVE ws-detail-plus TO ws-trim-src
102400     PERFORM 8100-begin-compute-sig-len
102500        THRU 8100-end-compute-sig-len
102600     MOVE ws-trim-sig-len TO ws-detail-plus-len
102700 
102800     IF ws-en-minus-text (idx-en) NOT = SPACES
102900        MOVE ws-en-minus-text (idx-en) TO ws-trim-src
103000        PERFORM 8100-begin-compute-sig-len
103100           THRU 8100-end-compute-sig-len
103200        STRING "Key play --: " DELIMITED BY SIZE
103300               ws-en-minus-text (idx-en) (1:ws-trim-sig-len)
103400                  DELIMITED BY SIZE
103500          INTO ws-detail-minus
103600        END-STRING
103700     ELSE
103800        MOVE "Key play --: -" TO ws-detail-minus
103900     END-IF
104000     MOVE ws-detail-minus TO ws-trim-src
104100     PERFORM 8100-begin-compute-sig-len
104200        THRU 8100-end-compute-sig-len
104300     MOVE ws-trim-sig-len TO ws-detail-minus-len
104400 
104500     IF ws-en-notes-text (idx-en) NOT = SPACES
104600        MOVE ws-en-notes-text (idx-en) TO ws-trim-src
104700        PERFORM 8100-begin-compute-sig-len
104800           THRU 8100-end-compute-sig-len
104900        STRING "Notes: " DELIMITED BY SIZE
105000               ws-en-notes-text (idx-en) (1:ws-trim-sig-len)
105100                  DELIMITED BY SIZE
105200          INTO ws-detail-notes
105300        END-STRING
105400     ELSE
105500        MOVE "Notes: -" TO ws-detail-notes
105600     END-IF
105700     MOVE ws-detail-notes TO ws-trim-src
105800     PERFORM 8100-begin-compute-sig-len
105900        THRU 8100-end-compute-sig-len
106000     MOVE ws-trim-sig-len TO ws-detail-notes-len
106100 
106200     MOVE SPACES TO ws-append-out
106300     STRING ws-detail-plus  (1:ws-detail-plus-len)
106400               DELIMITED BY SIZE
106500            " | "                   DELIMITED BY SIZE
106600            ws-detail-minus (1:ws-detail-minus-len)
106700               DELIMITED BY SIZE
106800            " | "                   DELIMITED BY SIZE
106900            ws-detail-notes (1:ws-detail-notes-len)
107000               DELIMITED BY SIZE
107100       INTO ws-append-out
107200     END-STRING
107300 
107400     MOVE ws-append-out TO ws-trim-src
107500     PERFORM 8100-begin-compute-sig-len
107600        THRU 8100-end-compute-sig-len
107700     MOVE ws-trim-sig-len TO ws-detail-len.
107800 5200-end-build-detail-text.
107900     EXIT.
108000 
108100* CHARACTER-BY-CHARACTER SCAN FOR NN(TEXT) SEGMENTS.  DIGITS ARE
108200* BUFFERED; A DIGIT RUN IMMEDIATELY FOLLOWED BY "(" OPENS A
108300* SEGMENT CAPTURED BY 6020/6021, WHICH ADVANCE THE SAME POINTER
108400* THIS OUTER SCAN IS VARYING ON.  EVERYTHING ELSE FALLS INTO THE
108500* REMAINDER BUFFER FOR 6100 TO CLEAN UP.
108600 6000-begin-parse-segments.
108700     MOVE ZEROES TO ws-seg-cnt
108800     MOVE ZEROES TO ws-parse-digit-len
108900     MOVE SPACES TO ws-parse-remainder-buf
109000     MOVE ZEROES TO ws-parse-remainder-len
109100 
109200     PERFORM 6010-begin-scan-one-char
109300        THRU 6010-end-scan-one-char
109400       VARYING ws-parse-ptr FROM 1 BY 1
109500         UNTIL ws-parse-ptr > ws-parse-src-len
109600 
109700     PERFORM 6030-begin-flush-digit-buf
109800        THRU 6030-end-flush-digit-buf.
109900 6000-end-parse-segments.
110000     EXIT.
110100 
110200*    ONE CHARACTER OF THE OUTER SCAN - DIGITS ACCUMULATE INTO
110300*    THE PLAY-NUMBER BUFFER, A "(" AFTER DIGITS OPENS A SEGMENT,
110400*    ANYTHING ELSE FLUSHES WHATEVER DIGITS WERE PENDING (A BARE
110500*    NUMBER WITH NO PARENTHESIS IS NOT A SEGMENT) AND FALLS
110600*    THROUGH TO THE REMAINDER BUFFER.
110700 6010-begin-scan-one-char.
110800     MOVE ws-parse-src (ws-parse-ptr:1) TO ws-parse-char
110900     IF ws-parse-char IS NUMERIC
111000        IF ws-parse-digit-len < 10
111100           ADD cte-01 TO ws-parse-digit-len
111200           MOVE ws-parse-char
111300             TO ws-parse-digit-buf (ws-parse-digit-len:1)
111400        END-IF
111500     ELSE
111600        IF ws-parse-char = "(" AND ws-parse-digit-len > ZEROES
111700           PERFORM 6020-begin-capture-segment
111800              THRU 6020-end-capture-segment
111900           MOVE ZEROES TO ws-parse-digit-len
112000        ELSE
112100           PERFORM 6030-begin-flush-digit-buf
112200              THRU 6030-end-flush-digit-buf
112300           PERFORM 6040-begin-append-remainder-char
112400              THRU 6040-end-append-remainder-char
112500        END-IF
112600     END-IF.
112700 6010-end-scan-one-char.
112800     EXIT.
112900 
113000*    CAPTURES THE TEXT BETWEEN THE "(" AND MATCHING ")" FOR THE
113100*    PLAY NUMBER JUST ACCUMULATED IN WS-PARSE-DIGIT-BUF.
113200 6020-begin-capture-segment.
113300     MOVE ws-parse-digit-buf (1:ws-parse-digit-len)
113400       TO ws-parse-play-num
113500     MOVE SPACES TO ws-parse-inside-buf
113600     MOVE ZEROES TO ws-parse-inside-len
113700     ADD cte-01 TO ws-parse-ptr
113800 
113900     PERFORM 6021-begin-capture-one-char
114000        THRU 6021-end-capture-one-char
114100       UNTIL ws-parse-ptr > ws-parse-src-len
114200          OR ws-parse-src (ws-parse-ptr:1) = ")"
114300 
114400     IF ws-seg-cnt < cte-max-seg
114500        ADD cte-01 TO ws-seg-cnt
114600        MOVE ws-parse-play-num TO ws-seg-play (ws-seg-cnt)
114700        MOVE ws-parse-inside-buf (1:ws-parse-inside-len)
114800          TO ws-seg-text (ws-seg-cnt)
114900     END-IF.
115000 6020-end-capture-segment.
115100     EXIT.
115200 
115300 6021-begin-capture-one-char.
115400     IF ws-parse-inside-len < 200
115500        ADD cte-01 TO ws-parse-inside-len
115600        MOVE ws-parse-src (ws-parse-ptr:1)
115700          TO ws-parse-inside-buf (ws-parse-inside-len:1)
115800     END-IF
115900     ADD cte-01 TO ws-parse-ptr.
116000 6021-end-capture-one-char.
116100     EXIT.
116200 
116300 6030-begin-flush-digit-buf.
116400     IF ws-parse-digit-len > ZEROES
116500        PERFORM 6031-begin-flush-one-digit
116600           THRU 6031-end-flush-one-digit
116700          VARYING ws-flush-idx FROM 1 BY 1
116800            UNTIL ws-flush-idx > ws-parse-digit-len
116900        MOVE ZEROES TO ws-parse-digit-len
117000     END-IF.
117100 6030-end-flush-digit-buf.
117200     EXIT.
117300 
117400*    ONE DIGIT OF A NUMBER THAT TURNED OUT NOT TO BE FOLLOWED BY
117500*    A "(" - IT WAS NOT A PLAY NUMBER AFTER ALL, SO IT FALLS
117600*    THROUGH TO THE REMAINDER TEXT INSTEAD OF BECOMING A SEGMENT.
117700 6031-begin-flush-one-digit.
117800     IF ws-parse-remainder-len < 200
117900        ADD cte-01 TO ws-parse-remainder-len
118000        MOVE ws-parse-digit-buf (ws-flush-idx:1)
118100          TO ws-parse-remainder-buf (ws-parse-remainder-len:1)
118200     END-IF.
118300 6031-end-flush-one-digit.
118400     EXIT.
118500 
118600*    ONE ORDINARY CHARACTER (NOT A DIGIT, NOT A SEGMENT OPEN)
118700*    FALLS STRAIGHT THROUGH TO THE REMAINDER BUFFER AS-IS.
118800 6040-begin-append-remainder-char.
118900     IF ws-parse-remainder-len < 200
119000        ADD cte-01 TO ws-parse-remainder-len
119100        MOVE ws-parse-char
119200          TO ws-parse-remainder-buf (ws-parse-remainder-len:1)
119300     END-IF.
119400 6040-end-append-remainder-char.
119500     EXIT.
119600 
119700* STRIPS ; AND | FROM THE REMAINDER TEXT AND COLLAPSES RUNS OF
119800* SPACES TO ONE, TRIMMING ONE TRAILING SPACE IF LEFT BEHIND.
119900 6100-begin-clean-remainder.
120000     MOVE SPACES TO ws-clean-buf
120100     MOVE ZEROES TO ws-clean-len
120200     MOVE "Y" TO ws-clean-last-sw
120300 
120400     IF ws-parse-remainder-len > ZEROES
120500        PERFORM 6110-begin-clean-one-char
120600           THRU 6110-end-clean-one-char
120700          VARYING ws-clean-scan-idx FROM 1 BY 1
120800            UNTIL ws-clean-scan-idx > ws-parse-remainder-len
120900     END-IF
121000 
121100     IF ws-clean-len > ZEROES
121200        AND ws-clean-buf (ws-clean-len:1) = SPACE
121300        SUBTRACT cte-01 FROM ws-clean-len
121400     END-IF.
121500 6100-end-clean-remainder.
121600     EXIT.
121700 
121800 6110-begin-clean-one-char.
121900     MOVE ws-parse-remainder-buf (ws-clean-scan-idx:1)
122000       TO ws-clean-char
122100     IF ws-clean-char = ";" OR ws-clean-char = "|"
122200        CONTINUE
122300     ELSE
122400        IF ws-clean-char = SPACE
122500           IF ws-clean-last-sw = "N"
122600              ADD cte-01 TO ws-clean-len
122700              MOVE SPACE TO ws-clean-buf (ws-clean-len:1)
122800              MOVE "Y" TO ws-clean-last-sw
122900           END-IF
123000        ELSE
123100           ADD cte-01 TO ws-clean-len
123200           MOVE ws-clean-char TO ws-clean-buf (ws-clean-len:1)
123300           MOVE "N" TO ws-clean-last-sw
123400        END-IF
123500     END-IF.
123600 6110-end-clean-one-char.
123700     EXIT.
123800 
123900* TOKEN-BY-TOKEN CODE-TO-LABEL EXPANSION - SPLITTING ON SPACES
124000* ALREADY KEEPS A CODE FROM BEING REPLACED WHEN IT RUNS TOGETHER
124100* WITH OTHER LETTERS, WHICH IS THE "NOT ADJACENT TO ALPHANUMERIC
124200* OR +" SAFETY RULE THE COACHING STAFF ASKED FOR.
124300 7000-begin-expand-codes.
124400     MOVE SPACES TO ws-expand-out
124500     MOVE ZEROES TO ws-expand-out-ptr
124600     MOVE "Y" TO ws-expand-first-sw
124700     MOVE 1 TO ws-expand-ptr
124800 
124900     PERFORM 7010-begin-expand-one-token
125000        THRU 7010-end-expand-one-token
125100       UNTIL ws-expand-ptr > ws-expand-src-len.
125200 7000-end-expand-codes.
125300     EXIT.
125400 
125500* TOKEN BOUNDARY IS SPACE, COMMA OR SEMICOLON - SAME THREE-WAY
125600* DELIMITER LIST FILMGRD'S OWN CODES SCANNER USES, SO A PAIR
125700* WRITTEN "ER,C+15" WITH NO SPACE AFTER THE COMMA SPLITS INTO
125800* TWO TOKENS HERE JUST LIKE IT DOES OVER THERE.  THE DELIMITER
125900* ITSELF IS CAPTURED SO A COMMA OR SEMICOLON THAT SEPARATED TWO
126000* CODES STILL PRINTS BETWEEN THEIR EXPANDED LABELS.
126100 7010-begin-expand-one-token.
126200     MOVE SPACES TO ws-expand-token
126300     MOVE SPACE TO ws-expand-delim
126400     UNSTRING ws-expand-src (1:ws-expand-src-len)
126500        DELIMITED BY SPACE OR "," OR ";"
126600        INTO ws-expand-token
126700        DELIMITER IN ws-expand-delim
126800        WITH POINTER ws-expand-ptr
126900     END-UNSTRING
127000 
127100     MOVE SPACES TO ws-expand-token-suffix
127200     IF ws-expand-delim = "," OR ws-expand-delim = ";"
127300        MOVE ws-expand-delim TO ws-expand-token-suffix
127400     END-IF
127500 
127600     MOVE ws-expand-token TO ws-trim-src
127700     PERFORM 8100-begin-compute-sig-len
127800        THRU 8100-end-compute-sig-len
127900 
128000     MOVE SPACES TO ws-expand-token-uc
128100     IF ws-trim-sig-len > ZEROES AND ws-trim-sig-len < 6
128200        MOVE ws-expand-token (1:ws-trim-sig-len)
128300          TO ws-expand-token-uc (1:ws-trim-sig-len)
128400        INSPECT ws-expand-token-uc CONVERTING
128500           "abcdefghijklmnopqrstuvwxyz"
128600        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
128700     END-IF
128800 
128900     MOVE "N" TO ws-expand-match-sw
129000     IF ws-expand-token-uc (1:2) = "C+" OR
129100        ws-expand-token-uc (1:2) = "C-" OR
129200        ws-expand-token-uc (1:2) = "R+" OR
129300        ws-expand-token-uc (1:2) = "R-"
129400        PERFORM 7015-begin-expand-variable-token
129500           THRU 7015-end-expand-variable-token
129600     ELSE
129700     IF ws-expand-token-uc NOT = SPACES
129800        SET idx-lb TO 1
129900        PERFORM 7020-begin-check-one-code
130000           THRU 7020-end-check-one-code
130100          VARYING idx-lb FROM 1 BY 1
130200            UNTIL idx-lb > cte-max-label
130300               OR ws-expand-match-sw = "Y"
130400     END-IF
130500     END-IF
130600 
130700     IF ws-expand-first-sw = "N"
130800        MOVE SPACE TO ws-expand-append-src
130900        MOVE 1 TO ws-expand-copy-idx
131000        PERFORM 7041-begin-append-one-char
131100           THRU 7041-end-append-one-char
131200     END-IF
131300     MOVE "N" TO ws-expand-first-sw
131400 
131500     IF ws-expand-match-sw = "N"
131600        IF ws-trim-sig-len > ZEROES
131700           MOVE ws-expand-token TO ws-expand-append-src
131800           PERFORM 7040-begin-append-out-text
131900              THRU 7040-end-append-out-text
132000        END-IF
132100     ELSE
132200        PERFORM 7040-begin-append-out-text
132300           THRU 7040-end-append-out-text
132400     END-IF
132500 
132600     IF ws-expand-token-suffix NOT = SPACE
132700        MOVE ws-expand-token-suffix TO ws-expand-append-src
132800        MOVE 1 TO ws-expand-copy-idx
132900        PERFORM 7041-begin-append-one-char
133000           THRU 7041-end-append-one-char
133100     END-IF.
133200 7010-end-expand-one-token.
133300     EXIT.
133400 
133500* C+N/C-N/R+N/R-N - VARIABLE CATCH-YARDS OR RUSH-YARDS TOKEN,
133600* SAME SIGN-AND-MAGNITUDE PARSE THE GRADING PROGRAM USES ON ITS
133700* OWN VARIABLE CODES - BUILDS "CATCH +NN YARDS" OR
133800* "RUSH -NN YARDS" FOR THE PRINTED KEY-PLAY TEXT.
133900 7015-begin-expand-variable-token.
134000     MOVE ws-expand-token-uc (2:1) TO ws-vartok-sign
134100     MOVE SPACES TO ws-trim-src
134200     MOVE ws-expand-token-uc (3:3) TO ws-trim-src (1:3)
134300     PERFORM 8100-begin-compute-sig-len
134400        THRU 8100-end-compute-sig-len
134500 
134600     IF ws-trim-sig-len = ZEROES
134700        MOVE "0" TO ws-trim-src (1:1)
134800        MOVE 1 TO ws-trim-sig-len
134900     END-IF
135000 
135100     MOVE SPACES TO ws-expand-append-src
135200     IF ws-expand-token-uc (1:1) = "C"
135300        STRING "CATCH " DELIMITED BY SIZE
135400               ws-vartok-sign DELIMITED BY SIZE
135500               ws-trim-src (1:ws-trim-sig-len) DELIMITED BY SIZE
135600               " YARDS" DELIMITED BY SIZE
135700          INTO ws-expand-append-src
135800     ELSE
135900        STRING "RUSH " DELIMITED BY SIZE
136000               ws-vartok-sign DELIMITED BY SIZE
136100               ws-trim-src (1:ws-trim-sig-len) DELIMITED BY SIZE
136200               " YARDS" DELIMITED BY SIZE
136300          INTO ws-expand-append-src
136400     END-IF
136500     MOVE "Y" TO ws-expand-match-sw.
136600 7015-end-expand-variable-token.
136700     EXIT.
136800 
136900*    ONE PASS OF THE LABEL TABLE SEARCH - AN UNRECOGNIZED TOKEN
137000*    (INCLUDING A BARE PLAY NUMBER LIKE "12" LEAKING THROUGH
137100*    FROM A MALFORMED SEGMENT) LEAVES WS-EXPAND-MATCH-SW AT "N"
137200*    AND PRINTS UNCHANGED - SAME "IGNORE, DON'T ABEND" RULE
137300*    FILMGRD APPLIES TO ITS OWN UNRECOGNIZED CODES.
137400 7020-begin-check-one-code.
137500     IF ws-lb-code (idx-lb) = ws-expand-token-uc
137600        MOVE ws-lb-label (idx-lb) TO ws-expand-append-src
137700        MOVE "Y" TO ws-expand-match-sw
137800     END-IF.
137900 7020-end-check-one-code.
138000     EXIT.
138100 
138200*    COPIES WS-EXPAND-APPEND-SRC ONTO THE END OF WS-EXPAND-OUT,
138300*    ONE CHARACTER AT A TIME VIA 7041.
138400 7040-begin-append-out-text.
138500     MOVE ws-expand-append-src TO ws-trim-src
138600     PERFORM 8100-begin-compute-sig-len
138700        THRU 8100-end-compute-sig-len
138800     IF ws-trim-sig-len > ZEROES
138900        PERFORM 7041-begin-append-one-char
139000           THRU 7041-end-append-one-char
139100          VARYING ws-expand-copy-idx FROM 1 BY 1
139200            UNTIL ws-expand-copy-idx > ws-trim-sig-len
139300     END-IF.
139400 7040-end-append-out-text.
139500     EXIT.
139600 
139700*    EMPTY-BODY-STYLE SINGLE-CHARACTER MOVE - THE PERFORM TARGET
139800*    FOR 7040'S VARYING LOOP.
139900 7041-begin-append-one-char.
140000     IF ws-expand-out-ptr < 200
140100        ADD cte-01 TO ws-expand-out-ptr
140200        MOVE ws-expand-append-src (ws-expand-copy-idx:1)
140300          TO ws-expand-out (ws-expand-out-ptr:1)
140400     END-IF.
140500 7041-end-append-one-char.
140600     EXIT.
140700 
140800*----------------------------------------------------------------
140900* 8100-BEGIN-COMPUTE-SIG-LEN - TRAILING-BLANK LENGTH FINDER,
141000* SHARED BY EVERY PARAGRAPH IN THIS PROGRAM THAT NEEDS TO KNOW
141100* WHERE A WORK FIELD'S REAL TEXT ENDS BEFORE STRINGING OR
141200* SUBSTRINGING AGAINST IT.
141300*----------------------------------------------------------------
141400 8100-begin-compute-sig-len.
141500     MOVE 200 TO ws-trim-sig-len
141600     PERFORM 8110-begin-scan-back-one
141700        THRU 8110-end-scan-back-one
141800       VARYING ws-trim-scan-idx FROM 200 BY -1
141900         UNTIL ws-trim-scan-idx < 1
142000            OR ws-trim-src (ws-trim-scan-idx:1) NOT = SPACE.
142100 8100-end-compute-sig-len.
142200     EXIT.
142300 
142400*    UNLIKE FILMGRD'S EMPTY-BODY VERSION OF THIS PARAGRAPH, THIS
142500*    ONE DOES REAL WORK IN THE LOOP BODY - IT SETS THE LENGTH
142600*    ONE SHORT OF THE CURRENT SCAN POSITION EVERY PASS, SO THE
142700*    FINAL VALUE LEFT WHEN THE VARYING LOOP EXITS IS CORRECT
142800*    WHETHER THE LOOP RAN OUT ON A NON-BLANK CHARACTER OR RAN
142900*    ALL THE WAY OFF THE FRONT OF THE FIELD.
143000 8110-begin-scan-back-one.
143100     COMPUTE ws-trim-sig-len = ws-trim-scan-idx - 1.
143200 8110-end-scan-back-one.
143300     EXIT.
143400 
143500*----------------------------------------------------------------
143600* 9000-BEGIN-FINISH-PROGRAM - CLOSE UP AND PRINT THE CLOSING
143700* RUN-TOTAL BANNER FOR THE OPERATOR TO CONFIRM THE HANDOUT
143800* ACTUALLY HAS CONTENT BEFORE IT GOES TO THE FILM SESSION.
143900*----------------------------------------------------------------
144000 9000-begin-finish-program.
144100     CLOSE rawfile
144200     CLOSE groupfilmfile
144300     DISPLAY "GRPFILM COMPLETE - RECORDS READ: " ws-recs-read
144400     DISPLAY "GRPFILM COMPLETE - ENTRIES WRITTEN: "
144500             ws-entry-cnt.
144600 9000-end-finish-program.
144700     EXIT.
144800 
144900 END PROGRAM GrpFilm.
