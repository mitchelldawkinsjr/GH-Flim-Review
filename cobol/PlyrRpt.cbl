000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PlyrRpt.
000300 AUTHOR.      R HOLLOWAY.
000400 INSTALLATION. ATHLETIC DEPT DATA PROCESSING.
000500 DATE-WRITTEN. 07/16/1989.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - COACHING STAFF USE ONLY.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000*----------------------------------------------------------------
001100* 07/16/89 RH  0016  ORIGINAL PROGRAM.  ONE TEXT REVIEW PER
001200*                    PLAYER-WEEK FROM THE FILMGRD RESULT FILE.
001300* 08/29/89 RH  0019  ADDED TOP POSITIVE / NEGATIVE CODE LISTS,
001400*                    MAX 7 EACH, RANKED BY COUNT DESCENDING.
001500* 10/17/89 RH  0024  RANKING NOW STABLE ON TIES - USES THE FIXED
001600*                    CODE ORDER FROM THE COACHING STAFF, NOT
001700*                    TABLE POSITION.  A COACH NOTICED TWO CODES
001800*                    WITH THE SAME COUNT SWAPPING PLACES BETWEEN
001900*                    RUNS.
002000* 01/22/90 DK  0029  ADDED THE COACHING POINTS BLOCK.
002100* 06/05/90 DK  0034  ADDED THE DETERMINISTIC NARRATIVE SECTION -
002200*                    PERFORMANCE / USAGE / HIGHLIGHT / CONCERN
002300*                    WORDING CHOSEN BY THRESHOLD, NO FREE TEXT.
002400* 09/18/91 RH  0041  NOTE - "BT" (BROKEN TACKLE) APPEARS IN THE
002500*                    COACHING STAFF'S SCOUTING GLOSSARY BUT WAS
002600*                    NEVER ADDED TO THE FILMGRD CODE LEGEND, SO
002700*                    THE BT HIGHLIGHT LINE NEVER FIRES.  LEFT IN
002800*                    THE RULE TABLE IN CASE THE CODE IS ADDED
002900*                    LATER.
003000* 04/02/93 DK  0053  YARDS-PER-CATCH AND CATCH-RATE WORDING NOW
003100*                    USE THE SAME SAFE-DIVIDE AS FILMGRD SO A
003200*                    ZERO-CATCH WEEK DOES NOT ABEND THE REPORT.
003300* 03/02/98 DK  0061  Y2K - RUN-DATE DISPLAY WIDENED TO A FULL
003400*                    FOUR DIGIT YEAR.
003500* 08/30/99 DK  0063  CONFIRMED CLEAN ON Y2K REVIEW - NO FURTHER
003600*                    CHANGE REQUIRED.
003700* 05/21/02 RH  0071  DP/MA/L/NFS COACHING TRIGGERS WERE READING
003800*                    THE RAW DROP/MA/LOAF STAT FIELDS INSTEAD OF
003900*                    THE CODE-COUNT TABLE - COULD FIRE THE WRONG
004000*                    LINE WHEN A STAT DID NOT HAVE A MATCHING
004100*                    CODE TOKEN IN THE NOTES.  ALL FIVE TRIGGERS
004200*                    NOW READ RR-CODE-CNT LIKE THE W TRIGGER AND
004300*                    THE TOP-CODES SECTIONS ABOVE THEM ALREADY
004400*                    DID.
004500* 11/14/02 DK  0074  WHAT-YOU-DID-WELL LOOP HAD NO EXPLICIT CAP -
004600*                    A PLAYER WITH ALL 8 POSITIVE CODES NON-ZERO
004700*                    IN ONE WEEK PRINTED 8 LINES.  BOUND CHANGED
004800*                    TO MATCH THE NEGATIVE SECTION'S 7-LINE CAP.
004900*----------------------------------------------------------------
005000* PLYRRPT TURNS ONE FILMGRD RESULT RECORD INTO ONE PRINTED
005100* PLAYER REVIEW SHEET, WITH NO HUMAN AUTHORING INVOLVED - EVERY
005200* WORD ON THE PAGE IS CHOSEN BY A THRESHOLD OR A CODE-COUNT TEST
005300* SO THE SAME INPUT ALWAYS PRODUCES THE SAME REPORT.  LAYOUT IS
005400* SUMMARY LINE, DISCIPLINE LINE, KEY-PLAY POINTS, TOP POSITIVE
005500* CODES ("WHAT YOU DID WELL"), TOP NEGATIVE CODES ("WHERE TO
005600* IMPROVE"), A FIXED COACHING-POINTS BLOCK, AND FINALLY THE
005700* DETERMINISTIC NARRATIVE SECTION.  ONE SHEET IS WRITTEN PER
005800* RESULT RECORD READ - THE FILE IS EXPECTED TO CARRY EVERY
005900* GRADED PLAYER FOR THE WEEK, ONE ROW EACH.
006000*----------------------------------------------------------------
006100 
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    OPTIONAL SO A WEEK WITH NO GRADED PLAYERS DOES NOT ABEND
007000*    THE RUN - THE REPORT FILE JUST COMES OUT EMPTY.
007100     SELECT OPTIONAL resultfile     ASSIGN TO RESULTFL
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS fs-resultfile.
007400 
007500*    ONE PLAYER REVIEW SHEET PER RESULT RECORD, WRITTEN BACK TO
007600*    BACK - THE PRINT SHOP SPLITS THEM APART BY THE "====" RULE.
007700     SELECT OPTIONAL reportfile     ASSIGN TO PLYRRPT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS fs-reportfile.
008000 
008100 DATA DIVISION.
008200 FILE SECTION.
008300* RESULTFILE IS FILMGRD'S RESULT RECORD LAYOUT READ VERBATIM -
008400* PLYRRPT DRAWS ON NEARLY ALL OF IT (STATS, RATES, SCORE, GRADE,
008500* AND THE PER-CODE COUNT TABLE) SINCE THE WHOLE NARRATIVE IS
008600* BUILT FROM THIS ONE RECORD.
008700 FD  resultfile.
008800 01  result-rec.
008900     88  endofresultfile           VALUE HIGH-VALUES.
009000     03  rr-player                 PIC X(20).
009100     03  rr-week                   PIC 9(02).
009200     03  rr-snaps                  PIC 9(03).
009300     03  rr-targets                PIC 9(03).
009400     03  rr-catches                PIC 9(03).
009500     03  rr-rec-yards              PIC S9(04).
009600     03  rr-rush-yards             PIC S9(04).
009700     03  rr-touchdowns             PIC 9(02).
009800     03  rr-drops                  PIC 9(02).
009900     03  rr-missed-assignments     PIC 9(02).
010000     03  rr-loafs                  PIC 9(02).
010100     03  rr-key-plays              PIC 9(02).
010200     03  rr-rushes                 PIC 9(03).
010300     03  rr-codes                  PIC X(120).
010400     03  rr-notes                  PIC X(200).
010500     03  rr-catch-rate             PIC 9(01)V9(04).
010600     03  rr-yards-per-target       PIC S9(03)V9(04).
010700     03  rr-tds-per30              PIC 9(02)V9(04).
010800     03  rr-keyplays-per30         PIC 9(02)V9(04).
010900     03  rr-targets-per30          PIC 9(02)V9(04).
011000     03  rr-drops-rate             PIC 9(01)V9(04).
011100     03  rr-loafs-per30            PIC 9(02)V9(04).
011200     03  rr-ma-per30               PIC 9(02)V9(04).
011300     03  rr-score                  PIC 9(03)V9(02).
011400     03  rr-grade                  PIC X(01).
011500     03  rr-code-points            PIC S9(04)V9(01).
011600     03  rr-code-catch-yards       PIC S9(04).
011700     03  rr-code-rush-yards        PIC S9(04).
011800     03  rr-derived-keyplays       PIC 9(02).
011900     03  rr-code-cnt               PIC 9(02) OCCURS 15 TIMES.
012000     03  FILLER                    PIC X(130).
012100 
012200*    ALTERNATE VIEW USED TO ECHO THE (PLAYER, WEEK) KEY TO THE
012300*    CONSOLE WHEN TRACING A REPORT RUN BY HAND.
012400 01  rr-key-view REDEFINES result-rec.
012500     03  rrk-player                PIC X(20).
012600     03  rrk-week                  PIC 9(02).
012700     03  FILLER                    PIC X(578).
012800 
012900* ONE PRINTED LINE OF A PLAYER SHEET.
013000 FD  reportfile.
013100 01  report-line                   PIC X(132).
013200 
013300 WORKING-STORAGE SECTION.
013400 77  fs-resultfile                 PIC X(02) VALUE SPACES.
013500 77  fs-reportfile                 PIC X(02) VALUE SPACES.
013600* SUBSCRIPT CONSTANTS INTO RR-CODE-CNT - MUST STAY IN THE SAME
013700* ORDER FILMGRD USES WHEN IT BUILDS THE TABLE, SINCE THE
013800* POSITION IS THE ONLY KEY - THERE IS NO CODE LITERAL STORED
013900* ALONGSIDE EACH COUNT IN THE RESULT RECORD ITSELF.
014000 78  cte-01                                  VALUE 01.
014100 78  cte-idx-td                              VALUE 01.
014200 78  cte-idx-e                               VALUE 02.
014300 78  cte-idx-er                              VALUE 03.
014400 78  cte-idx-gr                              VALUE 04.
014500 78  cte-idx-gb                              VALUE 05.
014600 78  cte-idx-p                               VALUE 06.
014700 78  cte-idx-fd                              VALUE 07.
014800 78  cte-idx-ma                              VALUE 08.
014900 78  cte-idx-sc                              VALUE 09.
015000 78  cte-idx-dp                              VALUE 10.
015100 78  cte-idx-h                               VALUE 11.
015200 78  cte-idx-br                              VALUE 12.
015300 78  cte-idx-l                               VALUE 13.
015400 78  cte-idx-nfs                             VALUE 14.
015500 78  cte-idx-w                                VALUE 15.
015600 
015700*    RUN DATE FOR THE CONSOLE LINE ONLY - NOT PRINTED ON THE
015800*    SHEET ITSELF.  WIDENED TO A FULL 4-DIGIT YEAR PER THE
015900*    03/02/98 Y2K ENTRY ABOVE.
016000 01  ws-today                      PIC 9(08) VALUE ZEROES.
016100 01  ws-today-parts REDEFINES ws-today.
016200     05  ws-today-yyyy             PIC 9(04).
016300     05  ws-today-mm               PIC 9(02).
016400     05  ws-today-dd               PIC 9(02).
016500 
016600*    WS-RECS-READ AND WS-REPORTS-WRITTEN SHOULD ALWAYS MATCH AT
016700*    END OF RUN - ONE SHEET PER RECORD, NO SKIPPING.
016800 01  ws-counters.
016900     05  ws-recs-read              PIC S9(07) COMP VALUE ZEROES.
017000     05  ws-reports-written        PIC S9(07) COMP VALUE ZEROES.
017100     05  FILLER                    PIC X(01).
017200 
017300 01  ws-switches.
017400     05  ws-more-recs-sw           PIC X(01) VALUE "Y".
017500         88  sw-more-recs                     VALUE "Y".
017600         88  sw-no-more-recs                   VALUE "N".
017700     05  FILLER                    PIC X(01).
017800 
017900* CODE LEGEND (POINTS ONLY - COUNTS COME OFF THE RESULT RECORD)
018000* REBUILT HERE BECAUSE THIS SHOP KEEPS NO COPYBOOKS - SEE THE
018100* SAME TABLE IN FILMGRD.
018200 01  ws-code-legend-tbl.
018300*    TD - TOUCHDOWN, THE BIGGEST SINGLE POSITIVE CODE.
018400     03  ws-cl-blk-01. 05 FILLER PIC X(05) VALUE "TD".
018500                       05 FILLER PIC S9(03) VALUE +15.
018600*    E - RELENTLESS EFFORT.
018700     03  ws-cl-blk-02. 05 FILLER PIC X(05) VALUE "E".
018800                       05 FILLER PIC S9(03) VALUE +05.
018900*    ER - ELITE ROUTE.
019000     03  ws-cl-blk-03. 05 FILLER PIC X(05) VALUE "ER".
019100                       05 FILLER PIC S9(03) VALUE +07.
019200*    GR - GOOD ROUTE.
019300     03  ws-cl-blk-04. 05 FILLER PIC X(05) VALUE "GR".
019400                       05 FILLER PIC S9(03) VALUE +02.
019500*    GB - GOOD BLOCK.
019600     03  ws-cl-blk-05. 05 FILLER PIC X(05) VALUE "GB".
019700                       05 FILLER PIC S9(03) VALUE +02.
019800*    P - PANCAKE.
019900     03  ws-cl-blk-06. 05 FILLER PIC X(05) VALUE "P".
020000                       05 FILLER PIC S9(03) VALUE +10.
020100*    FD - FIRST DOWN.
020200     03  ws-cl-blk-07. 05 FILLER PIC X(05) VALUE "FD".
020300                       05 FILLER PIC S9(03) VALUE +05.
020400*    MA - MISSED ASSIGNMENT.
020500     03  ws-cl-blk-08. 05 FILLER PIC X(05) VALUE "MA".
020600                       05 FILLER PIC S9(03) VALUE -10.
020700*    SC - SPECTACULAR CATCH.
020800     03  ws-cl-blk-09. 05 FILLER PIC X(05) VALUE "SC".
020900                       05 FILLER PIC S9(03) VALUE +10.
021000*    DP - DROPPED PASS.
021100     03  ws-cl-blk-10. 05 FILLER PIC X(05) VALUE "DP".
021200                       05 FILLER PIC S9(03) VALUE -15.
021300*    H - HOLDING, ZERO POINTS BUT STILL LISTED FOR COMPLETENESS.
021400     03  ws-cl-blk-11. 05 FILLER PIC X(05) VALUE "H".
021500                       05 FILLER PIC S9(03) VALUE +00.
021600*    BR - BAD ROUTE.
021700     03  ws-cl-blk-12. 05 FILLER PIC X(05) VALUE "BR".
021800                       05 FILLER PIC S9(03) VALUE -02.
021900*    L - LOAF (LAZINESS).
022000     03  ws-cl-blk-13. 05 FILLER PIC X(05) VALUE "L".
022100                       05 FILLER PIC S9(03) VALUE -02.
022200*    NFS - NOT FULL SPEED.
022300     03  ws-cl-blk-14. 05 FILLER PIC X(05) VALUE "NFS".
022400                       05 FILLER PIC S9(03) VALUE -03.
022500*    W - WHIFFED.
022600     03  ws-cl-blk-15. 05 FILLER PIC X(05) VALUE "W".
022700                       05 FILLER PIC S9(03) VALUE -01.
022800 
022900*    TABLE VIEW OF THE SAME 15 VALUE-CLAUSE ENTRIES ABOVE - THE
023000*    VALUE CLAUSES CANNOT BE WRITTEN DIRECTLY UNDER AN OCCURS
023100*    CLAUSE ON THIS COMPILER, SO THE LOAD IS DONE AS FIFTEEN
023200*    FILLER BLOCKS AND READ BACK OUT THROUGH THIS REDEFINITION.
023300 01  ws-code-legend-tbl-r REDEFINES ws-code-legend-tbl.
023400     03  ws-cl-entry OCCURS 15 TIMES INDEXED BY idx-cl.
023500         05  ws-cl-code            PIC X(05).
023600         05  ws-cl-points          PIC S9(03).
023700 
023800* TOP-CODE RANK TABLES - LOADED IN THE COACHING STAFF'S FIXED
023900* ORDER (SEE BUSINESS RULES), THEN SELECTION-RANKED DESCENDING
024000* BY COUNT.  SELECTION (NOT BUBBLE) IS USED HERE SO TIES STAY IN
024100* THE ORIGINAL LISTED ORDER - PICKING THE EARLIEST UNUSED MAX
024200* EACH PASS NEVER DISTURBS A TIE.
024300 01  ws-pos-rank-tbl.
024400*    THE 8 POSITIVE-IMPACT CODES (TD, SC, ER, GR, GB, P, FD, E),
024500*    LOADED FIXED-ORDER AT 3000 WITH THIS WEEK'S COUNT AND THE
024600*    LEGEND POINT VALUE ATTACHED TO EACH.
024700     03  ws-pr-entry OCCURS 8 TIMES INDEXED BY idx-pr.
024800         05  ws-pr-code            PIC X(05).
024900         05  ws-pr-count           PIC 9(02).
025000         05  ws-pr-points          PIC S9(03).
025100*        SET "Y" ONCE THE SELECTION RANK AT 3100 HAS PICKED
025200*        THIS ENTRY, SO IT IS NOT PICKED A SECOND TIME.
025300         05  ws-pr-used-sw         PIC X(01).
025400             88  sw-pr-used                  VALUE "Y".
025500         05  FILLER                PIC X(01).
025600 
025700*    THE 7 NEGATIVE/DISCIPLINE CODES (MA, DP, L, NFS, W, BR, H),
025800*    SAME SHAPE AS THE POSITIVE TABLE ABOVE.
025900 01  ws-neg-rank-tbl.
026000     03  ws-nr-entry OCCURS 7 TIMES INDEXED BY idx-nr.
026100         05  ws-nr-code            PIC X(05).
026200         05  ws-nr-count           PIC 9(02).
026300         05  ws-nr-points          PIC S9(03).
026400         05  ws-nr-used-sw         PIC X(01).
026500             88  sw-nr-used                  VALUE "Y".
026600         05  FILLER                PIC X(01).
026700 
026800* SCRATCH FOR THE SELECTION-RANK PASSES AT 3100/3200 - TRACKS
026900* THE BEST UNUSED CANDIDATE FOUND SO FAR IN THE CURRENT SLOT'S
027000* SCAN.
027100 01  ws-rank-work.
027200     05  ws-rank-best-idx          USAGE IS INDEX.
027300     05  ws-rank-best-count        PIC S9(03) VALUE ZEROES.
027400     05  ws-rank-out-idx           USAGE IS INDEX.
027500     05  ws-rank-scan-idx          USAGE IS INDEX.
027600     05  FILLER                    PIC X(01).
027700 
027800* SORTED-OUTPUT COPIES OF THE TWO RANK TABLES.
027900 01  ws-pos-sorted-tbl.
028000     03  ws-ps-entry OCCURS 8 TIMES INDEXED BY idx-ps.
028100         05  ws-ps-code            PIC X(05).
028200         05  ws-ps-count           PIC 9(02).
028300         05  ws-ps-points          PIC S9(03).
028400         05  FILLER                PIC X(01).
028500 
028600 01  ws-neg-sorted-tbl.
028700     03  ws-ns-entry OCCURS 7 TIMES INDEXED BY idx-ns.
028800         05  ws-ns-code            PIC X(05).
028900         05  ws-ns-count           PIC 9(02).
029000         05  ws-ns-points          PIC S9(03).
029100         05  FILLER                PIC X(01).
029200 
029300* DISPLAY-EDITED WORK FIELDS - EACH ROUNDED VIA COMPUTE, NOT
029400* MOVE, SO THE 1-DECIMAL WORDING ON THE REPORT IS "ROUNDED"
029500* (STANDARD HALF-UP), NOT TRUNCATED.
029600 01  ws-disp-fields.
029700     05  ws-disp-score             PIC ZZ9.9.
029800     05  ws-disp-code-points       PIC -(4)9.9.
029900     05  ws-disp-count             PIC ZZ9.
030000     05  ws-disp-points            PIC -(3)9.
030100     05  ws-disp-week              PIC Z9.
030200*    RECEIVING/DIVIDE FIELDS FOR 8200'S SAFE-DIVIDE UTILITY -
030300*    YARDS PER CATCH IS THE ONLY RATE THIS PROGRAM COMPUTES
030400*    ITSELF RATHER THAN CARRYING FROM THE RESULT RECORD, SINCE
030500*    FILMGRD KEEPS YARDS-PER-TARGET BUT NOT YARDS-PER-CATCH.
030600     05  ws-yards-per-catch        PIC S9(05)V9(04) COMP-3.
030700     05  ws-safe-div-n             PIC S9(07)V9(04) COMP-3.
030800     05  ws-safe-div-d             PIC S9(07)V9(04) COMP-3.
030900     05  ws-safe-div-result        PIC S9(07)V9(04) COMP-3.
031000     05  FILLER                    PIC X(01).
031100 
031200 01  ws-print-line                 PIC X(132) VALUE SPACES.
031300* STRING POINTER FOR THE MULTI-PIECE HEADER AND SUMMARY LINES.
031400 01  ws-ptr                        PIC S9(04) COMP VALUE ZEROES.
031500 
031600* TRACKS WHETHER ANY COACHING-POINTS RULE FIRED AT 4400, SO THE
031700* DEFAULT "KEEP STACKING HABITS" LINE ONLY PRINTS WHEN NONE DID.
031800 01  ws-narrative-work.
031900     05  ws-any-coaching-sw        PIC X(01) VALUE "N".
032000     05  FILLER                    PIC X(01).
032100 
032200 PROCEDURE DIVISION.
032300 DECLARATIVES.
032400 File-Handler SECTION.
032500     USE AFTER ERROR PROCEDURE ON resultfile reportfile.
032600 
032700*    SAME HARD-STOP POLICY AS EVERY OTHER PROGRAM IN THE WEEKLY
032800*    BATCH SUITE - A HALF-WRITTEN REVIEW SHEET DOES NOBODY ANY
032900*    GOOD, SO ANY STATUS OTHER THAN 00/10 ABENDS THE RUN.
033000 status-check.
033100     DISPLAY "+--------------------------------------+"
033200     DISPLAY "| PLYRRPT - FILE STATUS ERROR           |"
033300     DISPLAY "+--------------------------------------+"
033400     DISPLAY "| RESULTFL STATUS : [" fs-resultfile "]"
033500     DISPLAY "| PLYRRPT  STATUS : [" fs-reportfile "]"
033600     DISPLAY "+--------------------------------------+"
033700     STOP "PLYRRPT ABENDING - SEE STATUS CODES ABOVE".
033800 END DECLARATIVES.
033900 
034000*----------------------------------------------------------------
034100* MAIN-PARAGRAPH - ONE PASS PER RESULT RECORD, EACH PASS
034200* BUILDING THE FULL SEVEN-SECTION REVIEW SHEET FOR ONE PLAYER.
034300*----------------------------------------------------------------
034400 MAIN-PARAGRAPH.
034500     PERFORM 1000-begin-start-program
034600        THRU 1000-end-start-program
034700 
034800     PERFORM 2000-begin-read-result-rec
034900        THRU 2000-end-read-result-rec
035000 
035100     PERFORM 2100-begin-build-one-report
035200        THRU 2100-end-build-one-report
035300       UNTIL sw-no-more-recs
035400 
035500     PERFORM 9000-begin-finish-program
035600        THRU 9000-end-finish-program
035700 
035800     STOP RUN.
035900 
036000*    ACCEPT TODAY'S DATE FOR THE OPERATOR CONSOLE MESSAGE AND
036100*    OPEN BOTH FILES - NO WORKING TABLES NEED INITIALIZING HERE
036200*    SINCE EVERY TABLE IN THIS PROGRAM IS REBUILT FRESH FOR EACH
036300*    PLAYER AT 3000.
036400 1000-begin-start-program.
036500     ACCEPT ws-today FROM DATE YYYYMMDD
036600 
036700     DISPLAY "PLYRRPT - PLAYER REVIEW REPORT WRITER"
036800     DISPLAY "RUN DATE: " ws-today-yyyy "/" ws-today-mm "/"
036900             ws-today-dd
037000 
037100     OPEN INPUT  resultfile
037200     OPEN OUTPUT reportfile.
037300 1000-end-start-program.
037400     EXIT.
037500 
037600 2000-begin-read-result-rec.
037700     READ resultfile
037800       AT END
037900          SET sw-no-more-recs TO TRUE
038000       NOT AT END
038100          ADD cte-01 TO ws-recs-read
038200     END-READ.
038300 2000-end-read-result-rec.
038400     EXIT.
038500 
038600*    SEVEN STAGES, IN THE ORDER THEY APPEAR ON THE PRINTED SHEET:
038700*    RANK THE CODE COUNTS, HEADER, SUMMARY LINES, THE TWO TOP-
038800*    CODE SECTIONS, THE COACHING-POINTS BLOCK, AND FINALLY THE
038900*    NARRATIVE.
039000 2100-begin-build-one-report.
039100     PERFORM 3000-begin-build-top-codes
039200        THRU 3000-end-build-top-codes
039300 
039400     PERFORM 4000-begin-write-header
039500        THRU 4000-end-write-header
039600 
039700     PERFORM 4100-begin-write-summary-lines
039800        THRU 4100-end-write-summary-lines
039900 
040000     PERFORM 4200-begin-write-positive-section
040100        THRU 4200-end-write-positive-section
040200 
040300     PERFORM 4300-begin-write-negative-section
040400        THRU 4300-end-write-negative-section
040500 
040600     PERFORM 4400-begin-write-coaching-points
040700        THRU 4400-end-write-coaching-points
040800 
040900     PERFORM 4500-begin-write-narrative
041000        THRU 4500-end-write-narrative
041100 
041200     PERFORM 2000-begin-read-result-rec
041300        THRU 2000-end-read-result-rec.
041400 2100-end-build-one-report.
041500     EXIT.
041600 
041700* LOAD BOTH RANK TABLES IN THE COACHING STAFF'S FIXED ORDER,
041800* THEN SELECTION-RANK EACH DESCENDING BY COUNT, THEN DROP ANY
041900* ENTRY WITH A ZERO COUNT AND CAP AT THE FIRST 7 SURVIVORS.
042000 3000-begin-build-top-codes.
042100     MOVE "TD   " TO ws-pr-code (1)
042200     MOVE rr-code-cnt (cte-idx-td) TO ws-pr-count (1)
042300     MOVE ws-cl-points (cte-idx-td) TO ws-pr-points (1)
042400     MOVE "SC   " TO ws-pr-code (2)
042500     MOVE rr-code-cnt (cte-idx-sc) TO ws-pr-count (2)
042600     MOVE ws-cl-points (cte-idx-sc) TO ws-pr-points (2)
042700     MOVE "ER   " TO ws-pr-code (3)
042800     MOVE rr-code-cnt (cte-idx-er) TO ws-pr-count (3)
042900     MOVE ws-cl-points (cte-idx-er) TO ws-pr-points (3)
043000     MOVE "GR   " TO ws-pr-code (4)
043100     MOVE rr-code-cnt (cte-idx-gr) TO ws-pr-count (4)
043200     MOVE ws-cl-points (cte-idx-gr) TO ws-pr-points (4)
043300     MOVE "GB   " TO ws-pr-code (5)
043400     MOVE rr-code-cnt (cte-idx-gb) TO ws-pr-count (5)
043500     MOVE ws-cl-points (cte-idx-gb) TO ws-pr-points (5)
043600     MOVE "P    " TO ws-pr-code (6)
043700     MOVE rr-code-cnt (cte-idx-p) TO ws-pr-count (6)
043800     MOVE ws-cl-points (cte-idx-p) TO ws-pr-points (6)
043900     MOVE "FD   " TO ws-pr-code (7)
044000     MOVE rr-code-cnt (cte-idx-fd) TO ws-pr-count (7)
044100     MOVE ws-cl-points (cte-idx-fd) TO ws-pr-points (7)
044200     MOVE "E    " TO ws-pr-code (8)
044300     MOVE rr-code-cnt (cte-idx-e) TO ws-pr-count (8)
044400     MOVE ws-cl-points (cte-idx-e) TO ws-pr-points (8)
044500     MOVE SPACES TO ws-pr-used-sw (1) ws-pr-used-sw (2)
044600                    ws-pr-used-sw (3) ws-pr-used-sw (4)
044700                    ws-pr-used-sw (5) ws-pr-used-sw (6)
044800                    ws-pr-used-sw (7) ws-pr-used-sw (8)
044900 
045000     MOVE "MA   " TO ws-nr-code (1)
045100     MOVE rr-code-cnt (cte-idx-ma) TO ws-nr-count (1)
045200     MOVE ws-cl-points (cte-idx-ma) TO ws-nr-points (1)
045300     MOVE "DP   " TO ws-nr-code (2)
045400     MOVE rr-code-cnt (cte-idx-dp) TO ws-nr-count (2)
045500     MOVE ws-cl-points (cte-idx-dp) TO ws-nr-points (2)
045600     MOVE "L    " TO ws-nr-code (3)
045700     MOVE rr-code-cnt (cte-idx-l) TO ws-nr-count (3)
045800     MOVE ws-cl-points (cte-idx-l) TO ws-nr-points (3)
045900     MOVE "NFS  " TO ws-nr-code (4)
046000     MOVE rr-code-cnt (cte-idx-nfs) TO ws-nr-count (4)
046100     MOVE ws-cl-points (cte-idx-nfs) TO ws-nr-points (4)
046200     MOVE "W    " TO ws-nr-code (5)
046300     MOVE rr-code-cnt (cte-idx-w) TO ws-nr-count (5)
046400     MOVE ws-cl-points (cte-idx-w) TO ws-nr-points (5)
046500     MOVE "BR   " TO ws-nr-code (6)
046600     MOVE rr-code-cnt (cte-idx-br) TO ws-nr-count (6)
046700     MOVE ws-cl-points (cte-idx-br) TO ws-nr-points (6)
046800     MOVE "H    " TO ws-nr-code (7)
046900     MOVE rr-code-cnt (cte-idx-h) TO ws-nr-count (7)
047000     MOVE ws-cl-points (cte-idx-h) TO ws-nr-points (7)
047100     MOVE SPACES TO ws-nr-used-sw (1) ws-nr-used-sw (2)
047200                    ws-nr-used-sw (3) ws-nr-used-sw (4)
047300                    ws-nr-used-sw (5) ws-nr-used-sw (6)
047400                    ws-nr-used-sw (7)
047500 
047600     PERFORM 3100-begin-rank-one-pos-slot
047700        THRU 3100-end-rank-one-pos-slot
047800       VARYING ws-rank-out-idx FROM 1 BY 1
047900         UNTIL ws-rank-out-idx > 8
048000 
048100     PERFORM 3200-begin-rank-one-neg-slot
048200        THRU 3200-end-rank-one-neg-slot
048300       VARYING ws-rank-out-idx FROM 1 BY 1
048400         UNTIL ws-rank-out-idx > 7.
048500 3000-end-build-top-codes.
048600     EXIT.
048700 
048800* FIND THE EARLIEST UNUSED ENTRY WITH THE HIGHEST REMAINING
048900* COUNT AND COPY IT TO OUTPUT SLOT WS-RANK-OUT-IDX.
049000*    ONE OUTPUT SLOT OF THE SELECTION RANK.
049100 3100-begin-rank-one-pos-slot.
049200     SET ws-rank-best-idx TO 1
049300     MOVE -1 TO ws-rank-best-count
049400 
049500     PERFORM 3110-begin-scan-pos-candidate
049600        THRU 3110-end-scan-pos-candidate
049700       VARYING ws-rank-scan-idx FROM 1 BY 1
049800         UNTIL ws-rank-scan-idx > 8
049900 
050000     MOVE ws-pr-code   (ws-rank-best-idx)
050100       TO ws-ps-code   (ws-rank-out-idx)
050200     MOVE ws-pr-count  (ws-rank-best-idx)
050300       TO ws-ps-count  (ws-rank-out-idx)
050400     MOVE ws-pr-points (ws-rank-best-idx)
050500       TO ws-ps-points (ws-rank-out-idx)
050600     MOVE "Y" TO ws-pr-used-sw (ws-rank-best-idx).
050700 3100-end-rank-one-pos-slot.
050800     EXIT.
050900 
051000*    ONE CANDIDATE OF THE SCAN - REPLACES THE BEST-SO-FAR ONLY
051100*    WHEN THIS UNUSED ENTRY'S COUNT IS STRICTLY GREATER, WHICH
051200*    IS WHAT KEEPS EARLIER-LISTED TIES IN PLACE.
051300 3110-begin-scan-pos-candidate.
051400     IF NOT sw-pr-used (ws-rank-scan-idx)
051500        IF ws-pr-count (ws-rank-scan-idx) > ws-rank-best-count
051600           SET ws-rank-best-idx TO ws-rank-scan-idx
051700           MOVE ws-pr-count (ws-rank-scan-idx)
051800             TO ws-rank-best-count
051900        END-IF
052000     END-IF.
052100 3110-end-scan-pos-candidate.
052200     EXIT.
052300 
052400*    SAME IDEA AS 3100, AGAINST THE NEGATIVE/DISCIPLINE TABLE.
052500 3200-begin-rank-one-neg-slot.
052600     SET ws-rank-best-idx TO 1
052700     MOVE -1 TO ws-rank-best-count
052800 
052900     PERFORM 3210-begin-scan-neg-candidate
053000        THRU 3210-end-scan-neg-candidate
053100       VARYING ws-rank-scan-idx FROM 1 BY 1
053200         UNTIL ws-rank-scan-idx > 7
053300 
053400     MOVE ws-nr-code   (ws-rank-best-idx)
053500       TO ws-ns-code   (ws-rank-out-idx)
053600     MOVE ws-nr-count  (ws-rank-best-idx)
053700       TO ws-ns-count  (ws-rank-out-idx)
053800     MOVE ws-nr-points (ws-rank-best-idx)
053900       TO ws-ns-points (ws-rank-out-idx)
054000     MOVE "Y" TO ws-nr-used-sw (ws-rank-best-idx).
054100 3200-end-rank-one-neg-slot.
054200     EXIT.
054300 
054400*    SAME IDEA AS 3110, AGAINST THE NEGATIVE/DISCIPLINE TABLE.
054500 3210-begin-scan-neg-candidate.
054600     IF NOT sw-nr-used (ws-rank-scan-idx)
054700        IF ws-nr-count (ws-rank-scan-idx) > ws-rank-best-count
054800           SET ws-rank-best-idx TO ws-rank-scan-idx
054900           MOVE ws-nr-count (ws-rank-scan-idx)
055000             TO ws-rank-best-count
055100        END-IF
055200     END-IF.
055300 3210-end-scan-neg-candidate.
055400     EXIT.
055500 
055600*    "PLAYER REVIEW - <NAME> - WEEK <NN>" TITLE LINE FOLLOWED BY
055700*    A "====" RULE - THE RULE IS WHAT THE PRINT SHOP SPLITS ON
055800*    TO SEPARATE ONE PLAYER'S SHEET FROM THE NEXT.
055900 4000-begin-write-header.
056000     MOVE SPACES TO ws-print-line
056100     MOVE 1 TO ws-ptr
056200     MOVE rr-week TO ws-disp-week
056300     STRING "PLAYER REVIEW - " DELIMITED BY SIZE
056400            rr-player DELIMITED BY "  "
056500            " - Week " DELIMITED BY SIZE
056600            ws-disp-week DELIMITED BY SIZE
056700       INTO ws-print-line
056800       WITH POINTER ws-ptr
056900     END-STRING
057000     WRITE report-line FROM ws-print-line
057100 
057200     MOVE ALL "=" TO ws-print-line
057300     WRITE report-line FROM ws-print-line.
057400 4000-end-write-header.
057500     EXIT.
057600 
057700*    THREE LINES - GRADE/SCORE/COUNTING STATS, DISCIPLINE COUNTS,
057800*    AND THE SUMMED KEY-PLAY POINTS TOTAL, FOLLOWED BY A BLANK
057900*    SPACER LINE BEFORE THE TOP-CODE SECTIONS BEGIN.
058000 4100-begin-write-summary-lines.
058100     MOVE SPACES TO ws-print-line
058200     MOVE 1 TO ws-ptr
058300     COMPUTE ws-disp-score ROUNDED = rr-score
058400     STRING "Summary: Grade " DELIMITED BY SIZE
058500            rr-grade DELIMITED BY SIZE
058600            " (" DELIMITED BY SIZE
058700            ws-disp-score DELIMITED BY SIZE
058800            ")  |  Snaps " DELIMITED BY SIZE
058900            rr-snaps DELIMITED BY SIZE
059000            "  |  Tgts " DELIMITED BY SIZE
059100            rr-targets DELIMITED BY SIZE
059200            "  |  Rec " DELIMITED BY SIZE
059300            rr-catches DELIMITED BY SIZE
059400            " for " DELIMITED BY SIZE
059500            rr-rec-yards DELIMITED BY SIZE
059600            " yds  |  Rush " DELIMITED BY SIZE
059700            rr-rush-yards DELIMITED BY SIZE
059800            " yds  |  TD " DELIMITED BY SIZE
059900            rr-touchdowns DELIMITED BY SIZE
060000       INTO ws-print-line
060100       WITH POINTER ws-ptr
060200     END-STRING
060300     WRITE report-line FROM ws-print-line
060400 
060500     MOVE SPACES TO ws-print-line
060600     MOVE 1 TO ws-ptr
060700     STRING "Discipline: Drops " DELIMITED BY SIZE
060800            rr-drops DELIMITED BY SIZE
060900            "  |  MAs " DELIMITED BY SIZE
061000            rr-missed-assignments DELIMITED BY SIZE
061100            "  |  Loafs " DELIMITED BY SIZE
061200            rr-loafs DELIMITED BY SIZE
061300       INTO ws-print-line
061400       WITH POINTER ws-ptr
061500     END-STRING
061600     WRITE report-line FROM ws-print-line
061700 
061800     MOVE SPACES TO ws-print-line
061900     MOVE 1 TO ws-ptr
062000     COMPUTE ws-disp-code-points ROUNDED = rr-code-points
062100     STRING "Key Plays Points (sum): " DELIMITED BY SIZE
062200            ws-disp-code-points DELIMITED BY SIZE
062300       INTO ws-print-line
062400       WITH POINTER ws-ptr
062500     END-STRING
062600     WRITE report-line FROM ws-print-line
062700 
062800     MOVE SPACES TO report-line
062900     WRITE report-line.
063000 4100-end-write-summary-lines.
063100     EXIT.
063200 
063300* ONLY PRINTED WHEN AT LEAST ONE POSITIVE CODE COUNT IS NON-ZERO.
063400 4200-begin-write-positive-section.
063500     IF ws-ps-count (1) > ZEROES
063600        MOVE SPACES TO report-line
063700        MOVE "WHAT YOU DID WELL" TO report-line
063800        WRITE report-line
063900 
064000        PERFORM 4210-begin-write-one-pos-line
064100           THRU 4210-end-write-one-pos-line
064200          VARYING idx-ps FROM 1 BY 1
064300            UNTIL idx-ps > 7
064400               OR ws-ps-count (idx-ps) = ZEROES
064500     END-IF.
064600 4200-end-write-positive-section.
064700     EXIT.
064800 
064900*    ONE "  . CODE: xN  (+PTS)" LINE - POINTS SHOWN ARE THE
065000*    CODE'S TOTAL CONTRIBUTION FOR THE WEEK (LEGEND VALUE TIMES
065100*    COUNT), NOT THE PER-OCCURRENCE LEGEND VALUE ALONE.
065200 4210-begin-write-one-pos-line.
065300     MOVE SPACES TO ws-print-line
065400     MOVE 1 TO ws-ptr
065500     MOVE ws-ps-count (idx-ps) TO ws-disp-count
065600     COMPUTE ws-disp-points =
065700             ws-ps-points (idx-ps) * ws-ps-count (idx-ps)
065800     STRING "  . " DELIMITED BY SIZE
065900            ws-ps-code (idx-ps) DELIMITED BY "  "
066000            ": x" DELIMITED BY SIZE
066100            ws-disp-count DELIMITED BY SIZE
066200            "  (+" DELIMITED BY SIZE
066300            ws-disp-points DELIMITED BY SIZE
066400            ")" DELIMITED BY SIZE
066500       INTO ws-print-line
066600       WITH POINTER ws-ptr
066700     END-STRING
066800     WRITE report-line FROM ws-print-line.
066900 4210-end-write-one-pos-line.
067000     EXIT.
067100 
067200* ONLY PRINTED WHEN AT LEAST ONE NEGATIVE CODE COUNT IS NON-ZERO.
067300 4300-begin-write-negative-section.
067400     IF ws-ns-count (1) > ZEROES
067500        MOVE SPACES TO report-line
067600        MOVE "WHERE TO IMPROVE" TO report-line
067700        WRITE report-line
067800 
067900        PERFORM 4310-begin-write-one-neg-line
068000           THRU 4310-end-write-one-neg-line
068100          VARYING idx-ns FROM 1 BY 1
068200            UNTIL idx-ns > 7
068300               OR ws-ns-count (idx-ns) = ZEROES
068400     END-IF.
068500 4300-end-write-negative-section.
068600     EXIT.
068700 
068800*    SAME LAYOUT AS 4210, WITHOUT THE "+" SIGN SINCE A NEGATIVE
068900*    CODE'S POINTS ARE ALREADY SIGNED NEGATIVE (OR ZERO FOR H).
069000 4310-begin-write-one-neg-line.
069100     MOVE SPACES TO ws-print-line
069200     MOVE 1 TO ws-ptr
069300     MOVE ws-ns-count (idx-ns) TO ws-disp-count
069400     COMPUTE ws-disp-points =
069500             ws-ns-points (idx-ns) * ws-ns-count (idx-ns)
069600     STRING "  . " DELIMITED BY SIZE
069700            ws-ns-code (idx-ns) DELIMITED BY "  "
069800            ": x" DELIMITED BY SIZE
069900            ws-disp-count DELIMITED BY SIZE
070000            "  (" DELIMITED BY SIZE
070100            ws-disp-points DELIMITED BY SIZE
070200            ")" DELIMITED BY SIZE
070300       INTO ws-print-line
070400       WITH POINTER ws-ptr
070500     END-STRING
070600     WRITE report-line FROM ws-print-line.
070700 4310-end-write-one-neg-line.
070800     EXIT.
070900 
071000* ALL RULES THAT APPLY ARE PRINTED; IF NONE APPLY THE DEFAULT
071100* LINE IS PRINTED INSTEAD.
071200 4400-begin-write-coaching-points.
071300     MOVE SPACES TO report-line
071400     MOVE "COACHING POINTS" TO report-line
071500     WRITE report-line
071600 
071700     MOVE "N" TO ws-any-coaching-sw
071800 
071900* DP (DROPPED PASS) ON FILE - PRESCRIBE EXTRA CATCHING REPS.
072000     IF rr-code-cnt (cte-idx-dp) > ZEROES
072100        MOVE "Y" TO ws-any-coaching-sw
072200        MOVE SPACES TO ws-print-line
072300        STRING "  . Jugs work: 50 high-speed catches, 20 "
072400               DELIMITED BY SIZE
072500               "contested - focus eyes to tuck."
072600               DELIMITED BY SIZE
072700          INTO ws-print-line
072800        END-STRING
072900        WRITE report-line FROM ws-print-line
073000     END-IF
073100 
073200* MA (MISSED ASSIGNMENT) ON FILE - PRESCRIBE WALK-THROUGH REPS.
073300     IF rr-code-cnt (cte-idx-ma) > ZEROES
073400        MOVE "Y" TO ws-any-coaching-sw
073500        MOVE SPACES TO ws-print-line
073600        STRING "  . Walk-through: alignment, split, and "
073700               DELIMITED BY SIZE
073800               "route depth for your assignments."
073900               DELIMITED BY SIZE
074000          INTO ws-print-line
074100        END-STRING
074200        WRITE report-line FROM ws-print-line
074300     END-IF
074400 
074500* L (LOAF) OR NFS (NOT FULL SPEED) ON FILE - EFFORT IS THE
074600* COMMON THREAD, SO BOTH CODES SHARE ONE COACHING LINE.
074700     IF (rr-code-cnt (cte-idx-l) + rr-code-cnt (cte-idx-nfs))
074800        > ZEROES
074900        MOVE "Y" TO ws-any-coaching-sw
075000        MOVE SPACES TO ws-print-line
075100        STRING "  . Finish every rep on film - sprint off "
075200               DELIMITED BY SIZE
075300               "screen, block through whistle."
075400               DELIMITED BY SIZE
075500          INTO ws-print-line
075600        END-STRING
075700        WRITE report-line FROM ws-print-line
075800     END-IF
075900 
076000* W (WHIFFED) ON FILE - PRESCRIBE BLOCKING TECHNIQUE DRILL.
076100     IF rr-code-cnt (cte-idx-w) > ZEROES
076200        MOVE "Y" TO ws-any-coaching-sw
076300        MOVE SPACES TO ws-print-line
076400        STRING "  . Strike timing on stalk block - inside "
076500               DELIMITED BY SIZE
076600               "hand fit, under control into contact."
076700               DELIMITED BY SIZE
076800          INTO ws-print-line
076900        END-STRING
077000        WRITE report-line FROM ws-print-line
077100     END-IF
077200 
077300     IF ws-any-coaching-sw = "N"
077400        MOVE SPACES TO ws-print-line
077500        STRING "  . Keep stacking habits - practice full "
077600               DELIMITED BY SIZE
077700               "speed reps."
077800               DELIMITED BY SIZE
077900          INTO ws-print-line
078000        END-STRING
078100        WRITE report-line FROM ws-print-line
078200     END-IF
078300 
078400     MOVE SPACES TO report-line
078500     WRITE report-line.
078600 4400-end-write-coaching-points.
078700     EXIT.
078800 
078900* DETERMINISTIC NARRATIVE - THRESHOLD-DRIVEN SENTENCES, NO FREE
079000* TEXT.  SEE BUSINESS RULES - SUMMARY-TEXT (WEEKLY).
079100* FREE-TEXT "WEEKLY NOTES" BLOCK - STRINGS TOGETHER SEVEN
079200* SUB-PARAGRAPHS SO EACH SENTENCE CAN BE MAINTAINED ON ITS OWN
079300* WITHOUT DISTURBING THE OTHERS' WORDING.
079400 4500-begin-write-narrative.
079500     MOVE SPACES TO report-line
079600     MOVE "WEEKLY NOTES" TO report-line
079700     WRITE report-line
079800 
079900     PERFORM 4510-begin-write-performance-word
080000        THRU 4510-end-write-performance-word
080100 
080200     PERFORM 4520-begin-write-yards-per-catch
080300        THRU 4520-end-write-yards-per-catch
080400 
080500     IF rr-targets > ZEROES
080600        PERFORM 4530-begin-write-catch-rate-word
080700           THRU 4530-end-write-catch-rate-word
080800     END-IF
080900 
081000     PERFORM 4540-begin-write-highlights
081100        THRU 4540-end-write-highlights
081200 
081300     PERFORM 4550-begin-write-concerns
081400        THRU 4550-end-write-concerns
081500 
081600     PERFORM 4560-begin-write-usage-word
081700        THRU 4560-end-write-usage-word
081800 
081900     PERFORM 4570-begin-write-recommendations
082000        THRU 4570-end-write-recommendations
082100 
082200     MOVE SPACES TO report-line
082300     WRITE report-line
082400     ADD cte-01 TO ws-reports-written.
082500 4500-end-write-narrative.
082600     EXIT.
082700 
082800*    SCORE-BAND WORDING - SAME 90/80/70/60 CUT POINTS AS THE
082900*    A-F LETTER GRADE FILMGRD ASSIGNS, JUST WORDED OUT.
083000 4510-begin-write-performance-word.
083100     MOVE SPACES TO ws-print-line
083200     EVALUATE TRUE
083300        WHEN rr-score >= 90.00
083400           STRING "  . Performance: exceptional week."
083500             DELIMITED BY SIZE INTO ws-print-line
083600        WHEN rr-score >= 80.00
083700           STRING "  . Performance: strong week."
083800             DELIMITED BY SIZE INTO ws-print-line
083900        WHEN rr-score >= 70.00
084000           STRING "  . Performance: solid week."
084100             DELIMITED BY SIZE INTO ws-print-line
084200        WHEN rr-score >= 60.00
084300           STRING "  . Performance: below average week."
084400             DELIMITED BY SIZE INTO ws-print-line
084500        WHEN OTHER
084600           STRING "  . Performance: struggling week."
084700             DELIMITED BY SIZE INTO ws-print-line
084800     END-EVALUATE
084900     WRITE report-line FROM ws-print-line.
085000 4510-end-write-performance-word.
085100     EXIT.
085200 
085300*    SAFE-DIVIDE THROUGH 8200 SO A ZERO-CATCH WEEK PRINTS
085400*    "SHORT-AREA/POSSESSION" (THE OTHER-WISE BRANCH) RATHER THAN
085500*    ABENDING ON DIVIDE BY ZERO (SEE CHANGE LOG 04/02/93).
085600 4520-begin-write-yards-per-catch.
085700     COMPUTE ws-safe-div-n = rr-rec-yards
085800     MOVE rr-catches TO ws-safe-div-d
085900     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
086000     MOVE ws-safe-div-result TO ws-yards-per-catch
086100 
086200     MOVE SPACES TO ws-print-line
086300     EVALUATE TRUE
086400        WHEN ws-yards-per-catch >= 15.0
086500           STRING "  . Yards per catch: explosive."
086600             DELIMITED BY SIZE INTO ws-print-line
086700        WHEN ws-yards-per-catch >= 10.0
086800           STRING "  . Yards per catch: solid production."
086900             DELIMITED BY SIZE INTO ws-print-line
087000        WHEN OTHER
087100           STRING "  . Yards per catch: short-area/"
087200                  DELIMITED BY SIZE
087300                  "possession."
087400                  DELIMITED BY SIZE
087500             INTO ws-print-line
087600     END-EVALUATE
087700     WRITE report-line FROM ws-print-line.
087800 4520-end-write-yards-per-catch.
087900     EXIT.
088000 
088100*    ONLY REACHED WHEN RR-TARGETS > 0 (SEE 4500'S GUARD) SINCE A
088200*    PLAYER WITH NO TARGETS HAS NO MEANINGFUL CATCH RATE TO
088300*    COMMENT ON.
088400 4530-begin-write-catch-rate-word.
088500     MOVE SPACES TO ws-print-line
088600     EVALUATE TRUE
088700        WHEN rr-catch-rate >= 0.8
088800           STRING "  . Catch rate: excellent."
088900             DELIMITED BY SIZE INTO ws-print-line
089000        WHEN rr-catch-rate >= 0.6
089100           STRING "  . Catch rate: decent."
089200             DELIMITED BY SIZE INTO ws-print-line
089300        WHEN OTHER
089400           STRING "  . Catch rate: concerning reliability."
089500             DELIMITED BY SIZE INTO ws-print-line
089600     END-EVALUATE
089700     WRITE report-line FROM ws-print-line.
089800 4530-end-write-catch-rate-word.
089900     EXIT.
090000 
090100* ONE LINE PER POSITIVE CODE TYPE WITH COUNT > 0, IN THE ORDER
090200* TD, ER, GB, P, BT, SC (BT NEVER FIRES - SEE 09/18/91 REMARK).
090300 4540-begin-write-highlights.
090400     IF rr-code-cnt (cte-idx-td) > ZEROES
090500        MOVE SPACES TO report-line
090600        MOVE "  . Highlight: touchdown(s) on film."
090700          TO report-line
090800        WRITE report-line
090900     END-IF
091000     IF rr-code-cnt (cte-idx-er) > ZEROES
091100        MOVE SPACES TO report-line
091200        MOVE "  . Highlight: elite route running."
091300          TO report-line
091400        WRITE report-line
091500     END-IF
091600     IF rr-code-cnt (cte-idx-gb) > ZEROES
091700        MOVE SPACES TO report-line
091800        MOVE "  . Highlight: good blocking."
091900          TO report-line
092000        WRITE report-line
092100     END-IF
092200     IF rr-code-cnt (cte-idx-p) > ZEROES
092300        MOVE SPACES TO report-line
092400        MOVE "  . Highlight: pancake block(s)."
092500          TO report-line
092600        WRITE report-line
092700     END-IF
092800     IF rr-code-cnt (cte-idx-sc) > ZEROES
092900        MOVE SPACES TO report-line
093000        MOVE "  . Highlight: spectacular catch(es)."
093100          TO report-line
093200        WRITE report-line
093300     END-IF.
093400 4540-end-write-highlights.
093500     EXIT.
093600 
093700* MIRROR IMAGE OF 4540 ABOVE - ONE LINE PER NEGATIVE-TREND
093800* COUNTER WITH A NONZERO VALUE, DROPS/MA/LOAFS/BR IN THAT ORDER.
093900 4550-begin-write-concerns.
094000     IF rr-drops > ZEROES
094100        MOVE SPACES TO report-line
094200        MOVE "  . Concern: dropped passes." TO report-line
094300        WRITE report-line
094400     END-IF
094500     IF rr-missed-assignments > ZEROES
094600        MOVE SPACES TO report-line
094700        MOVE "  . Concern: missed assignments." TO report-line
094800        WRITE report-line
094900     END-IF
095000     IF rr-loafs > ZEROES
095100        MOVE SPACES TO report-line
095200        MOVE "  . Concern: loafs on film." TO report-line
095300        WRITE report-line
095400     END-IF
095500     IF rr-code-cnt (cte-idx-br) > ZEROES
095600        MOVE SPACES TO report-line
095700        MOVE "  . Concern: bad route(s)." TO report-line
095800        WRITE report-line
095900     END-IF.
096000 4550-end-write-concerns.
096100     EXIT.
096200 
096300*    TARGETS-PER-30-SNAPS BAND, SAME 30-SNAP STANDARDIZATION AS
096400*    EVERY OTHER PER30 RATE FILMGRD COMPUTES.
096500 4560-begin-write-usage-word.
096600     MOVE SPACES TO ws-print-line
096700     EVALUATE TRUE
096800        WHEN rr-targets-per30 >= 8.0
096900           STRING "  . Usage: high." DELIMITED BY SIZE
097000             INTO ws-print-line
097100        WHEN rr-targets-per30 >= 5.0
097200           STRING "  . Usage: moderate." DELIMITED BY SIZE
097300             INTO ws-print-line
097400        WHEN OTHER
097500           STRING "  . Usage: limited." DELIMITED BY SIZE
097600             INTO ws-print-line
097700     END-EVALUATE
097800     WRITE report-line FROM ws-print-line.
097900 4560-end-write-usage-word.
098000     EXIT.
098100 
098200*    UP TO FIVE INDEPENDENT RECOMMENDATION LINES - EACH RULE
098300*    STANDS ALONE, SO A PLAYER CAN GET ZERO, ONE, OR ALL FIVE.
098400*    DROPS THRESHOLD IS 20% OF CATCHES (SEE THE 0.2 LITERAL
098500*    BELOW), NOT A FLAT COUNT, SO A HIGH-VOLUME RECEIVER IS NOT
098600*    FLAGGED FOR THE SAME RAW DROP COUNT AS A LOW-VOLUME ONE.
098700 4570-begin-write-recommendations.
098800     IF rr-catch-rate < 0.6 AND rr-targets > 2
098900        MOVE SPACES TO report-line
099000        MOVE "  . Recommend: route precision work."
099100          TO report-line
099200        WRITE report-line
099300     END-IF
099400 
099500     COMPUTE ws-safe-div-result =
099600             0.2 * rr-catches
099700     IF rr-drops > ws-safe-div-result
099800        MOVE SPACES TO report-line
099900        MOVE "  . Recommend: concentration drills."
100000          TO report-line
100100        WRITE report-line
100200     END-IF
100300 
100400     IF rr-missed-assignments > ZEROES
100500        MOVE SPACES TO report-line
100600        MOVE "  . Recommend: extra film study."
100700          TO report-line
100800        WRITE report-line
100900     END-IF
101000 
101100     IF rr-loafs > ZEROES
101200        MOVE SPACES TO report-line
101300        MOVE "  . Recommend: effort emphasis in practice."
101400          TO report-line
101500        WRITE report-line
101600     END-IF
101700 
101800     IF ws-yards-per-catch < 8.0 AND rr-catches > ZEROES
101900        MOVE SPACES TO report-line
102000        MOVE "  . Recommend: YAC skill work."
102100          TO report-line
102200        WRITE report-line
102300     END-IF.
102400 4570-end-write-recommendations.
102500     EXIT.
102600 
102700*----------------------------------------------------------------
102800* 8200-BEGIN-SAFE-DIV - GENERAL SAFE-DIVIDE UTILITY, SAME
102900* ZERO-DENOMINATOR GUARD AS FILMGRD'S OWN 8200 PARAGRAPH.
103000*----------------------------------------------------------------
103100 8200-begin-safe-div.
103200     IF ws-safe-div-d = ZEROES
103300        MOVE ZEROES TO ws-safe-div-result
103400     ELSE
103500        COMPUTE ws-safe-div-result ROUNDED =
103600                ws-safe-div-n / ws-safe-div-d
103700     END-IF.
103800 8200-end-safe-div.
103900     EXIT.
104000 
104100*----------------------------------------------------------------
104200* 9000-BEGIN-FINISH-PROGRAM - CLOSE UP AND CONFIRM THE RUN
104300* COUNTS TO THE OPERATOR BEFORE THE SHEETS GO TO PRINT.
104400*----------------------------------------------------------------
104500 9000-begin-finish-program.
104600     CLOSE resultfile
104700     CLOSE reportfile
104800 
104900     DISPLAY "PLYRRPT COMPLETE"
105000     DISPLAY "RESULT RECS READ          : " ws-recs-read
105100     DISPLAY "PLAYER REPORTS WRITTEN     : " ws-reports-written.
105200 9000-end-finish-program.
105300     EXIT.
105400 
105500 END PROGRAM PlyrRpt.
