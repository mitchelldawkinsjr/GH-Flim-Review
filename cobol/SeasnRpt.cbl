000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SeasnRpt.
000300 AUTHOR. R HOLLOWAY.
000400 INSTALLATION. ATHLETIC DEPT DATA PROCESSING.
000500 DATE-WRITTEN. 09/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - COACHING STAFF USE ONLY.
000800 
000900* CHANGE LOG
001000* 09/05/89  RH  TKT-0022  ORIGINAL BUILD - READS EACH WEEK'S
001100*                         RESULTFL OUTPUT FROM FILMGRD IN TURN,
001200*                         ACCUMULATES SEASON TOTALS PER PLAYER.
001300* 09/12/89  RH  TKT-0025  ADDED RECOMPUTED SEASON RATES FROM THE
001400*                         SUMMED COUNTS RATHER THAN AVERAGING THE
001500*                         WEEKLY RATE FIELDS - COACH WANTED THE
001600*                         SAME PER30 MATH FILMGRD USES, JUST ON
001700*                         THE FULL-SEASON NUMBERS.
001800* 09/19/89  RH  TKT-0027  ADDED SEASON SCORE (MEAN OF WEEKLY
001900*                         SCORES) AND LETTER GRADE OF THAT MEAN.
002000* 10/03/89  RH  TKT-0031  ADDED THE RANKED INDEX SECTION AHEAD OF
002100*                         THE PER-PLAYER TOTALS - COACH READS THE
002200*                         INDEX FIRST, TOTALS SECTION SECOND.
002300* 10/17/89  DK  TKT-0034  ADDED SEASON NOTES NARRATIVE - PERF
002400*                         WORD, TREND, CONCERNS, OFFSEASON RECS.
002500*                         SAME THRESHOLD-DRIVEN SHAPE AS
002600*                         PLYRRPT'S WEEKLY NOTES SECTION.
002700* 11/08/89  DK  TKT-0038  TREND NEEDS AT LEAST 3 WEEKS ON FILE -
002800*                         COMPARES FIRST-HALF/LAST-HALF MEAN WHEN
002900*                         UNDER 6 WEEKS SO THE TWO WINDOWS NEVER
003000*                         OVERLAP, ELSE FIRST-3/LAST-3.
003100* 03/14/91  RH  TKT-0044  BUMPED THE SEASON TABLE TO 100
003200*                         PLAYERS - JV CALLUPS PUSHED US OVER
003300*                         60 LAST FALL.
003400* 08/30/93  DK  TKT-0051  FIXED SEASON CATCH-RATE ON THE NOTES
003500*                         SECTION - WAS USING CATCHES/TARGETS.
003600*                         COACH WANTS CATCHES/(CATCHES+DROPS)
003700*                         HERE TO MATCH THE OFFSEASON RECS RULE.
003800* 02/26/98  RH  TKT-0059  Y2K SWEEP - WS-TODAY WIDENED TO A FULL
003900*                         4-DIGIT YEAR AHEAD OF THE 2000 SEASON.
004000* 03/05/99  RH  TKT-0060  Y2K SWEEP CONFIRMED - RAN A DUMMY WEEK
004100*                         21 FILE THROUGH DATED 01/xx/2000,
004200*                         TOTALS AND TREND WINDOW CAME OUT CLEAN.
004300* 08/22/99  DK  TKT-0063  ADDED THE PER-PLAYER RATES LINE TO THE
004400*                         TOTALS SECTION - COACHES WANTED TO SEE
004500*                         SEASON KEYPLAYS-PER30 WITHOUT DIGGING
004600*                         INTO THE RAW SEASONTOT FILE.
004700* 04/17/00  RH  TKT-0066  CONFIRMED THE WEEK-LOOP STILL WALKS
004800*                         CLEAN PAST THE 2000 SEASON BOUNDARY -
004900*                         RESULTNN FILE NAMES ARE WEEK NUMBER
005000*                         ONLY, NO YEAR DIGITS, SO THE Y2K SWEEP
005100*                         NEVER TOUCHED THEM.  NO CODE CHANGE.
005200* 09/18/02  DK  TKT-0070  DOUBLE-CHECKED THE 5.0-POINT TREND
005300*                         CUTOFF AGAINST TWO SEASONS OF FILE -
005400*                         STILL THE RIGHT SPLIT BETWEEN
005500*                         "IMPROVED"/"DECLINED"/"CONSISTENT".
005600*                         NO CODE CHANGE.
005700*----------------------------------------------------------------
005800* SEASNRPT WALKS EVERY RESULTNN FILE FILMGRD WROTE THIS SEASON,
005900* ONE WEEK AT A TIME, AND ACCUMULATES ONE ROW PER PLAYER.  ONCE
006000* ALL WEEKS ARE IN, IT RECOMPUTES THE RATE FIELDS FROM THE SEASON
006100* SUMS (NOT BY AVERAGING THE WEEKLY RATES), RANKS THE PLAYERS BY
006200* SEASON SCORE DESCENDING, AND WRITES TWO OUTPUTS: A HUMAN-
006300* READABLE SEASONRPT LISTING (RANKED INDEX, THEN A FULL TOTALS-
006400* AND-NOTES BLOCK PER PLAYER) AND A SEASONTOT MACHINE FILE THE
006500* COACHING STAFF'S SPREADSHEET TOOLS PICK UP FOR YEAR-OVER-YEAR
006600* COMPARISON.  THIS IS THE ONLY ONE OF THE SIX PROGRAMS THAT
006700* OPENS MORE THAN ONE RESULTFL AT A TIME.
006800*----------------------------------------------------------------
006900 
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*    RESULTFILE'S ASSIGN NAME IS BUILT AT RUN TIME IN
007700*    WS-NAME-RESULTFILE - RE-OPENED ONCE PER WEEK PROCESSED.
007800*    OPTIONAL SO A MISSING WEEK'S FILE SKIPS RATHER THAN ABENDS.
007900     SELECT OPTIONAL resultfile     ASSIGN TO ws-name-resultfile
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS fs-resultfile.
008200*    MACHINE-READABLE SEASON TOTALS, ONE ROW PER PLAYER - FEEDS
008300*    THE COACHING STAFF'S OWN SPREADSHEET TOOLS.
008400     SELECT OPTIONAL seasontotfile  ASSIGN TO SEASONTOT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS fs-seasontotfile.
008700*    THE PRINTED SEASON SUMMARY - RANKED INDEX FOLLOWED BY ONE
008800*    FULL TOTALS-AND-NOTES BLOCK PER PLAYER.
008900     SELECT OPTIONAL seasonrptfile  ASSIGN TO SEASONRPT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS fs-seasonrptfile.
009200 
009300 DATA DIVISION.
009400 FILE SECTION.
009500* RESULTFL LAYOUT READ VERBATIM, IDENTICAL FIELD-FOR-FIELD TO
009600* FILMGRD'S OWN RESULT-REC - SEASNRPT SUMS THE RAW COUNTS
009700* (SNAPS/TARGETS/CATCHES/ETC.) AND THE CODE-COUNT TABLE, THEN
009800* DISCARDS THE WEEKLY RATE FIELDS SINCE THE SEASON RATES ARE
009900* RECOMPUTED FROM THE SUMS RATHER THAN AVERAGED.
010000 FD  resultfile.
010100 01  result-rec.
010200     88  endofresultfile           VALUE HIGH-VALUES.
010300     03  rr-player                 PIC X(20).
010400     03  rr-week                   PIC 9(02).
010500     03  rr-snaps                  PIC 9(03).
010600     03  rr-targets                PIC 9(03).
010700     03  rr-catches                PIC 9(03).
010800     03  rr-rec-yards              PIC S9(04).
010900     03  rr-rush-yards             PIC S9(04).
011000     03  rr-touchdowns             PIC 9(02).
011100     03  rr-drops                  PIC 9(02).
011200     03  rr-missed-assignments     PIC 9(02).
011300     03  rr-loafs                  PIC 9(02).
011400     03  rr-key-plays              PIC 9(02).
011500     03  rr-rushes                 PIC 9(03).
011600     03  rr-codes                  PIC X(120).
011700     03  rr-notes                  PIC X(200).
011800     03  rr-catch-rate             PIC 9(01)V9(04).
011900     03  rr-yards-per-target       PIC S9(03)V9(04).
012000     03  rr-tds-per30              PIC 9(02)V9(04).
012100     03  rr-keyplays-per30         PIC 9(02)V9(04).
012200     03  rr-targets-per30          PIC 9(02)V9(04).
012300     03  rr-drops-rate             PIC 9(01)V9(04).
012400     03  rr-loafs-per30            PIC 9(02)V9(04).
012500     03  rr-ma-per30               PIC 9(02)V9(04).
012600     03  rr-score                  PIC 9(03)V9(02).
012700     03  rr-grade                  PIC X(01).
012800     03  rr-code-points            PIC S9(04)V9(01).
012900     03  rr-code-catch-yards       PIC S9(04).
013000     03  rr-code-rush-yards        PIC S9(04).
013100     03  rr-derived-keyplays       PIC 9(02).
013200     03  rr-code-cnt               PIC 9(02) OCCURS 15 TIMES.
013300     03  FILLER                    PIC X(130).
013400 
013500* ONE OUTPUT ROW PER PLAYER AT SEASON'S END - WIDER PIC CLAUSES
013600* THAN THE WEEKLY RESULT RECORD SINCE THESE ARE SUMS ACROSS UP
013700* TO CTE-MAX-WEEKS GAMES RATHER THAN A SINGLE WEEK'S FIGURES.
013800 FD  seasontotfile.
013900 01  season-totals-rec.
014000     03  st-player                 PIC X(20).
014100     03  st-games                  PIC 9(02).
014200     03  st-snaps                  PIC 9(04).
014300     03  st-targets                PIC 9(04).
014400     03  st-catches                PIC 9(04).
014500     03  st-rec-yards              PIC S9(05).
014600     03  st-rush-yards             PIC S9(05).
014700     03  st-rushes                 PIC 9(04).
014800     03  st-touchdowns             PIC 9(03).
014900     03  st-drops                  PIC 9(03).
015000     03  st-missed-assignments     PIC 9(03).
015100     03  st-loafs                  PIC 9(03).
015200     03  st-code-points            PIC S9(05)V9(01).
015300     03  st-derived-keyplays       PIC 9(03).
015400     03  st-catch-rate             PIC 9(01)V9(04).
015500     03  st-yards-per-target       PIC S9(03)V9(04).
015600     03  st-tds-per30              PIC 9(02)V9(04).
015700     03  st-keyplays-per30         PIC 9(02)V9(04).
015800     03  st-targets-per30          PIC 9(02)V9(04).
015900     03  st-drops-rate             PIC 9(01)V9(04).
016000     03  st-loafs-per30            PIC 9(02)V9(04).
016100     03  st-ma-per30               PIC 9(02)V9(04).
016200     03  st-season-score           PIC 9(03)V9(02).
016300     03  st-grade                  PIC X(01).
016400     03  FILLER                    PIC X(30).
016500 
016600* QUICK VIEW USED WHEN A COACH CALLS ASKING "WHAT'S SO-AND-SO'S
016700* LINE LOOK LIKE" - LETS THE OPERATOR DISPLAY JUST THE NAME OFF
016800* THE FRONT OF THE BUFFER WITHOUT UNMAPPING THE WHOLE RECORD.
016900 01  st-quick-view REDEFINES season-totals-rec.
017000     03  stq-player                PIC X(20).
017100     03  FILLER                    PIC X(132).
017200 
017300* ONE PRINTED LINE OF THE SEASON SUMMARY REPORT.
017400 FD  seasonrptfile.
017500 01  season-line                   PIC X(132).
017600 
017700 WORKING-STORAGE SECTION.
017800*    FILE STATUS BYTES - ONE PER SELECT, CHECKED BY THE
017900*    DECLARATIVES BELOW ON ANY NON-ZERO/NON-TEN RETURN CODE.
018000 77  fs-resultfile             PIC 9(02)         VALUE ZEROES.
018100 77  fs-seasontotfile          PIC 9(02)         VALUE ZEROES.
018200 77  fs-seasonrptfile          PIC 9(02)         VALUE ZEROES.
018300 
018400*    CTE-MAX-SEASON IS THE SEASON TABLE'S OCCURS LIMIT (RAISED
018500*    FROM 60 TO 100 PER TKT-0044).  CTE-MAX-WEEKS BOUNDS THE
018600*    PER-WEEK SCORE ARRAY USED BY THE TREND CALCULATION.
018700 78  cte-01                    VALUE 01.
018800 78  cte-max-season            VALUE 100.
018900 78  cte-max-weeks             VALUE 20.
019000 
019100*    RUN DATE FOR THE CONSOLE LINE ONLY - WIDENED TO A FULL
019200*    4-DIGIT YEAR PER THE 02/26/98 Y2K ENTRY ABOVE.
019300 01  ws-today                      PIC 9(08) VALUE ZEROES.
019400 01  ws-today-parts REDEFINES ws-today.
019500     05  ws-today-yyyy             PIC 9(04).
019600     05  ws-today-mm               PIC 9(02).
019700     05  ws-today-dd               PIC 9(02).
019800 
019900* DYNAMIC RESULTFL NAME - BUILT FRESH FOR EACH WEEK PROCESSED.
020000* SAME ASSIGN-TO-A-WORKING-STORAGE-VARIABLE IDIOM THE SHOP USES
020100* ON ITS OTHER RUN-TIME-NAMED FILES.
020200 01  ws-name-resultfile            PIC X(12) VALUE SPACES.
020300 01  ws-name-resultfile-parts REDEFINES ws-name-resultfile.
020400     05  ws-name-prefix            PIC X(06).
020500     05  ws-name-week-digits       PIC X(02).
020600     05  FILLER                    PIC X(04).
020700 
020800*    OPERATOR-KEYED WEEK COUNT FOR THIS RUN - ASKED AT THE
020900*    CONSOLE SINCE THE SEASON LENGTH VARIES YEAR TO YEAR.
021000 01  ws-run-parms.
021100     05  ws-run-weeks              PIC 9(02) VALUE ZEROES.
021200     05  FILLER                    PIC X(01).
021300 
021400*    WS-CUR-WEEK IS BOTH THE OUTER PERFORM VARYING SUBSCRIPT AND
021500*    THE DIGITS DROPPED INTO WS-NAME-WEEK-DIGITS EACH PASS.
021600 01  ws-counters.
021700     05  ws-recs-read              PIC S9(05) COMP VALUE ZEROES.
021800     05  ws-weeks-read             PIC S9(04) COMP VALUE ZEROES.
021900     05  ws-cur-week               PIC S9(04) COMP VALUE ZEROES.
022000     05  FILLER                    PIC X(01).
022100 
022200*    SW-TREND-AVAIL-SW IS SET FRESH FOR EACH PLAYER'S NARRATIVE
022300*    SINCE A PLAYER WITH UNDER 3 GAMES GETS NO TREND LINE AT ALL.
022400 01  ws-switches.
022500     05  ws-more-recs-sw           PIC X(01) VALUE "Y".
022600         88  sw-more-recs                     VALUE "Y".
022700         88  sw-no-more-recs                  VALUE "N".
022800     05  ws-trend-avail-sw         PIC X(01) VALUE "N".
022900         88  sw-trend-avail                   VALUE "Y".
023000     05  FILLER                    PIC X(01).
023100 
023200* ONE ROW PER PLAYER, ACCUMULATED ACROSS ALL WEEKS READ THIS RUN.
023300* SEARCH-THEN-INSERT SHAPE, SAME AS FILMGRD'S PLAYER ACCUMULATOR.
023400 01  ws-season-hdr.
023500     05  ws-season-cnt             PIC S9(04) COMP VALUE ZEROES.
023600     05  FILLER                    PIC X(01).
023700 01  ws-season-tbl.
023800     03  se-entry OCCURS 1 TO 100 TIMES
023900                   DEPENDING ON ws-season-cnt
024000                   INDEXED BY idx-se.
024100         05  se-player             PIC X(20).
024200         05  se-games              PIC S9(03) COMP.
024300         05  se-snaps              PIC S9(05) COMP.
024400         05  se-targets            PIC S9(05) COMP.
024500         05  se-catches            PIC S9(05) COMP.
024600         05  se-rec-yards          PIC S9(05) COMP.
024700         05  se-rush-yards         PIC S9(05) COMP.
024800         05  se-rushes             PIC S9(05) COMP.
024900         05  se-touchdowns         PIC S9(05) COMP.
025000         05  se-drops              PIC S9(05) COMP.
025100         05  se-mas                PIC S9(05) COMP.
025200         05  se-loafs              PIC S9(05) COMP.
025300         05  se-derived-keyplays   PIC S9(05) COMP.
025400*        SE-CODE-POINTS AND SE-SUM-SCORE ARE THE ONLY TWO
025500*        RUNNING SUMS THAT NEED FRACTIONAL PRECISION, SO THEY
025600*        ARE THE ONLY TWO PACKED FIELDS IN THIS 01 - EVERYTHING
025700*        ELSE IS A WHOLE-NUMBER COUNT.
025800         05  se-code-points        PIC S9(07)V9(04) COMP-3.
025900         05  se-sum-score          PIC S9(07)V9(04) COMP-3.
026000*        ONE SLOT PER GAME PLAYED, FILED BY 2300 BELOW - FEEDS
026100*        THE FIRST-HALF/LAST-HALF TREND COMPARISON IN 5320.
026200         05  se-week-score OCCURS 20 TIMES
026300                           PIC 9(03)V9(02).
026400         05  se-catch-rate         PIC 9(01)V9(04).
026500         05  se-yards-per-target   PIC S9(03)V9(04).
026600         05  se-tds-per30          PIC 9(02)V9(04).
026700         05  se-keyplays-per30     PIC 9(02)V9(04).
026800         05  se-targets-per30      PIC 9(02)V9(04).
026900         05  se-drops-rate         PIC 9(01)V9(04).
027000         05  se-loafs-per30        PIC 9(02)V9(04).
027100         05  se-ma-per30           PIC 9(02)V9(04).
027200         05  se-season-score       PIC 9(03)V9(02).
027300         05  se-grade              PIC X(01).
027400 
027500* MIRROR OF SE-ENTRY, FIELD FOR FIELD, USED ONLY BY THE BUBBLE
027600* SORT'S EXCHANGE STEP BELOW - A GROUP MOVE IS SAFE HERE SINCE
027700* SE-ENTRY HAS NO OCCURS DEPENDING ON ITEM (UNLIKE GRPFILM'S
027800* SWAP AREA, WHICH MUST MOVE FIELD BY FIELD).
027900 01  ws-se-swap-area.
028000     05  se-sw-player              PIC X(20).
028100     05  se-sw-games               PIC S9(03) COMP.
028200     05  se-sw-snaps               PIC S9(05) COMP.
028300     05  se-sw-targets             PIC S9(05) COMP.
028400     05  se-sw-catches             PIC S9(05) COMP.
028500     05  se-sw-rec-yards           PIC S9(05) COMP.
028600     05  se-sw-rush-yards          PIC S9(05) COMP.
028700     05  se-sw-rushes              PIC S9(05) COMP.
028800     05  se-sw-touchdowns          PIC S9(05) COMP.
028900     05  se-sw-drops               PIC S9(05) COMP.
029000     05  se-sw-mas                 PIC S9(05) COMP.
029100     05  se-sw-loafs               PIC S9(05) COMP.
029200     05  se-sw-derived-keyplays    PIC S9(05) COMP.
029300     05  se-sw-code-points         PIC S9(07)V9(04) COMP-3.
029400     05  se-sw-sum-score           PIC S9(07)V9(04) COMP-3.
029500     05  se-sw-week-score OCCURS 20 TIMES
029600                           PIC 9(03)V9(02).
029700     05  se-sw-catch-rate          PIC 9(01)V9(04).
029800     05  se-sw-yards-per-target    PIC S9(03)V9(04).
029900     05  se-sw-tds-per30           PIC 9(02)V9(04).
030000     05  se-sw-keyplays-per30      PIC 9(02)V9(04).
030100     05  se-sw-targets-per30       PIC 9(02)V9(04).
030200     05  se-sw-drops-rate          PIC 9(01)V9(04).
030300     05  se-sw-loafs-per30         PIC 9(02)V9(04).
030400     05  se-sw-ma-per30            PIC 9(02)V9(04).
030500     05  se-sw-season-score        PIC 9(03)V9(02).
030600     05  se-sw-grade               PIC X(01).
030700 
030800*    ORIGIN/DEST DRIVE THE NESTED VARYING/AFTER BUBBLE SORT IN
030900*    MAIN-PARAGRAPH; LIMIT IS FIXED AT SEASON-CNT MINUS ONE SO
031000*    THE INNER LOOP NEVER COMPARES THE LAST SLOT AGAINST ITSELF.
031100 01  ws-sort-idx.
031200     05  ws-sort-origin            USAGE IS INDEX.
031300     05  ws-sort-dest              USAGE IS INDEX.
031400     05  ws-sort-limit             USAGE IS INDEX.
031500     05  FILLER                    PIC X(01).
031600 
031700* SAFE-DIVIDE / PER30 SCRATCH - SAME SHAPE AS FILMGRD'S.
031800 01  ws-rate-work.
031900     05  ws-safe-div-n             PIC S9(07)V9(04) COMP-3
032000                                    VALUE ZEROES.
032100     05  ws-safe-div-d             PIC S9(07)V9(04) COMP-3
032200                                    VALUE ZEROES.
032300     05  ws-safe-div-result        PIC S9(07)V9(04) COMP-3
032400                                    VALUE ZEROES.
032500     05  ws-per30-n                PIC S9(07)V9(04) COMP-3
032600                                    VALUE ZEROES.
032700     05  ws-per30-result           PIC S9(07)V9(04) COMP-3
032800                                    VALUE ZEROES.
032900 
033000* TREND WINDOW SCRATCH - EARLY/LATE MEAN OF WEEKLY SCORES.
033100 01  ws-trend-work.
033200     05  ws-trend-lo               PIC S9(04) COMP.
033300     05  ws-trend-hi               PIC S9(04) COMP.
033400     05  ws-trend-idx              PIC S9(04) COMP.
033500     05  ws-trend-half             PIC S9(04) COMP.
033600     05  ws-trend-sum              PIC S9(07)V9(04) COMP-3.
033700     05  ws-trend-cnt              PIC S9(04) COMP.
033800     05  ws-trend-mean-result      PIC S9(05)V9(04) COMP-3.
033900     05  ws-trend-early-mean       PIC S9(05)V9(04) COMP-3.
034000     05  ws-trend-late-mean        PIC S9(05)V9(04) COMP-3.
034100     05  ws-trend-diff             PIC S9(05)V9(04) COMP-3.
034200 
034300* SEASON-ONLY NARRATIVE RATES - CATCH-RATE HERE IS CATCHES OVER
034400* (CATCHES + DROPS), NOT CATCHES OVER TARGETS - SEE TKT-0051.
034500 01  ws-narr-work.
034600     05  ws-narr-catch-rate        PIC S9(05)V9(04) COMP-3.
034700     05  ws-narr-yards-per-catch   PIC S9(05)V9(04) COMP-3.
034800     05  ws-narr-drops-limit       PIC S9(05)V9(04) COMP-3.
034900     05  ws-narr-ma-limit          PIC S9(05)V9(04) COMP-3.
035000 
035100*    EDITED FIELDS FOR THE STRING-BUILT REPORT LINES BELOW -
035200*    WS-DISP-WEEK IS DECLARED BUT UNUSED, KEPT FOR SYMMETRY WITH
035300*    THE OTHER FIVE PROGRAMS' DISPLAY-FIELD GROUPS.
035400 01  ws-disp-fields.
035500     05  ws-disp-score             PIC ZZ9.9.
035600     05  ws-disp-avg-score         PIC ZZ9.9.
035700     05  ws-disp-week              PIC Z9.
035800     05  ws-disp-weeks             PIC Z9.
035900     05  ws-disp-yards             PIC ----9.
036000     05  ws-ptr                    PIC S9(04) COMP VALUE ZEROES.
036100 
036200*    SCRATCH BUFFER FOR EVERY STRING-BUILT LINE BEFORE IT IS
036300*    WRITTEN TO SEASON-LINE.
036400 01  ws-print-line                 PIC X(132) VALUE SPACES.
036500 
036600 PROCEDURE DIVISION.
036700* ONE ERROR HANDLER COVERS ALL THREE FILES SINCE A HARD I/O
036800* ERROR ON ANY OF THEM MEANS THE SEASON TOTALS CANNOT BE TRUSTED.
036900 DECLARATIVES.
037000 File-Handler SECTION.
037100     USE AFTER ERROR PROCEDURE ON resultfile seasontotfile
037200                                   seasonrptfile.
037300 status-check.
037400     DISPLAY "SEASNRPT FILE ERROR - RESULTFL STATUS: "
037500              fs-resultfile
037600     DISPLAY "SEASNRPT FILE ERROR - SEASONTOT STATUS: "
037700              fs-seasontotfile
037800     DISPLAY "SEASNRPT FILE ERROR - SEASONRPT STATUS: "
037900              fs-seasonrptfile
038000     STOP "SEASNRPT ABENDING - SEE FILE STATUS ABOVE".
038100 END DECLARATIVES.
038200 
038300* FOUR STAGES: READ EVERY WEEK AND ACCUMULATE (2100), FINISH
038400* EACH PLAYER'S RATES/GRADE/TREND (3000), SORT DESCENDING BY
038500* SEASON SCORE (4000), THEN WRITE THE TWO OUTPUT FILES (5000
038600* THROUGH 6000).  NOTHING PRINTS OR WRITES IF NO PLAYER ROWS
038700* WERE BUILT - AN EMPTY SEASON STAYS EMPTY.
038800 MAIN-PARAGRAPH.
038900     PERFORM 1000-begin-start-program
039000        THRU 1000-end-start-program
039100 
039200     PERFORM 2100-begin-process-one-week
039300        THRU 2100-end-process-one-week
039400       VARYING ws-cur-week FROM 1 BY 1
039500         UNTIL ws-cur-week > ws-run-weeks
039600 
039700     IF ws-season-cnt > ZEROES
039800        PERFORM 3000-begin-finish-one-player
039900           THRU 3000-end-finish-one-player
040000          VARYING idx-se FROM 1 BY 1
040100            UNTIL idx-se > ws-season-cnt
040200 
040300        SET ws-sort-limit TO ws-season-cnt
040400        SET ws-sort-limit DOWN BY 1
040500 
040600        PERFORM 4000-begin-bubble-sort
040700           THRU 4000-end-bubble-sort
040800          VARYING ws-sort-origin FROM 1 BY 1
040900            UNTIL ws-sort-origin > ws-sort-limit
041000            AFTER ws-sort-dest FROM ws-sort-origin BY 1
041100              UNTIL ws-sort-dest > ws-season-cnt
041200 
041300        PERFORM 5000-begin-write-title
041400           THRU 5000-end-write-title
041500 
041600        PERFORM 5100-begin-write-index-line
041700           THRU 5100-end-write-index-line
041800          VARYING idx-se FROM 1 BY 1
041900            UNTIL idx-se > ws-season-cnt
042000 
042100        PERFORM 5200-begin-write-totals-section
042200           THRU 5200-end-write-totals-section
042300          VARYING idx-se FROM 1 BY 1
042400            UNTIL idx-se > ws-season-cnt
042500 
042600        PERFORM 6000-begin-write-one-totals-rec
042700           THRU 6000-end-write-one-totals-rec
042800          VARYING idx-se FROM 1 BY 1
042900            UNTIL idx-se > ws-season-cnt
043000     END-IF
043100 
043200     PERFORM 9000-begin-finish-program
043300        THRU 9000-end-finish-program
043400 
043500     STOP RUN.
043600 
043700* PROMPTS THE OPERATOR FOR THE WEEK COUNT SINCE THE SEASON
043800* LENGTH IS NOT KNOWN UNTIL PLAYOFFS EITHER DO OR DO NOT HAPPEN.
043900 1000-begin-start-program.
044000     ACCEPT ws-today FROM DATE YYYYMMDD
044100 
044200     DISPLAY "SEASNRPT - SEASON AGGREGATION AND NOTES"
044300     DISPLAY "RUN DATE: " ws-today-yyyy "/" ws-today-mm "/"
044400             ws-today-dd
044500 
044600     DISPLAY "NUMBER OF WEEKS TO PROCESS: " WITH NO ADVANCING
044700     ACCEPT ws-run-weeks
044800 
044900     OPEN OUTPUT seasontotfile
045000     OPEN OUTPUT seasonrptfile.
045100 1000-end-start-program.
045200     EXIT.
045300 
045400* BUILDS "RESULTnn" AND OPENS/READS/CLOSES ONE WEEK'S RESULTFL
045500* OUTPUT FROM FILMGRD.  SAME READ-AHEAD SHAPE AS THE OTHER FIVE
045600* PROGRAMS - ONE PRIMING READ, THEN A READ AT THE TAIL OF THE
045700* PROCESSING PARAGRAPH.
045800 2100-begin-process-one-week.
045900     MOVE "RESULT" TO ws-name-prefix
046000     MOVE ws-cur-week TO ws-name-week-digits
046100     MOVE SPACES TO ws-name-week-digits (3:0)
046200 
046300     OPEN INPUT resultfile
046400     MOVE "Y" TO ws-more-recs-sw
046500 
046600     PERFORM 2000-begin-read-result-rec
046700        THRU 2000-end-read-result-rec
046800 
046900     PERFORM 2200-begin-accum-one-record
047000        THRU 2200-end-accum-one-record
047100       UNTIL sw-no-more-recs
047200 
047300     CLOSE resultfile
047400     ADD cte-01 TO ws-weeks-read.
047500 2100-end-process-one-week.
047600     EXIT.
047700 
047800* PRIMING READ / TAIL READ FOR THE CURRENT WEEK'S RESULTFL ONLY -
047900* RESET AND RE-PERFORMED FRESH EACH TIME 2100 OPENS A NEW WEEK.
048000 2000-begin-read-result-rec.
048100     READ resultfile
048200       AT END
048300          SET sw-no-more-recs TO TRUE
048400       NOT AT END
048500          ADD cte-01 TO ws-recs-read
048600     END-READ.
048700 2000-end-read-result-rec.
048800     EXIT.
048900 
049000* FIRST TIME A PLAYER NAME IS SEEN THIS RUN A NEW SEASON ROW IS
049100* ADDED; OTHERWISE THE EXISTING ROW'S SUMS ARE UPDATED.  SAME
049200* SEARCH-THEN-INSERT SHAPE AS FILMGRD'S PLAYER ACCUMULATOR.
049300 2200-begin-accum-one-record.
049400     SET idx-se TO 1
049500     SEARCH se-entry
049600         AT END
049700            PERFORM 2210-begin-add-new-player
049800               THRU 2210-end-add-new-player
049900        WHEN se-player (idx-se) = rr-player
050000            PERFORM 2220-begin-accum-existing-player
050100               THRU 2220-end-accum-existing-player
050200     END-SEARCH
050300 
050400     PERFORM 2000-begin-read-result-rec
050500        THRU 2000-end-read-result-rec.
050600 2200-end-accum-one-record.
050700     EXIT.
050800 
050900* ZEROES OUT A FRESH ROW BEFORE HANDING OFF TO THE COMMON
051000* ACCUMULATION STEP - GUARDS AGAINST STALE VALUES IN A REUSED
051100* TABLE SLOT (THIS PROGRAM NEVER SHRINKS THE TABLE, BUT THE
051200* HABIT MATCHES FILMGRD'S OWN ADD-NEW-PLAYER PARAGRAPH).
051300 2210-begin-add-new-player.
051400     ADD cte-01 TO ws-season-cnt
051500     SET idx-se TO ws-season-cnt
051600     MOVE rr-player TO se-player (idx-se)
051700     MOVE ZEROES TO se-games (idx-se)
051800     MOVE ZEROES TO se-snaps (idx-se)
051900     MOVE ZEROES TO se-targets (idx-se)
052000     MOVE ZEROES TO se-catches (idx-se)
052100     MOVE ZEROES TO se-rec-yards (idx-se)
052200     MOVE ZEROES TO se-rush-yards (idx-se)
052300     MOVE ZEROES TO se-rushes (idx-se)
052400     MOVE ZEROES TO se-touchdowns (idx-se)
052500     MOVE ZEROES TO se-drops (idx-se)
052600     MOVE ZEROES TO se-mas (idx-se)
052700     MOVE ZEROES TO se-loafs (idx-se)
052800     MOVE ZEROES TO se-derived-keyplays (idx-se)
052900     MOVE ZEROES TO se-code-points (idx-se)
053000     MOVE ZEROES TO se-sum-score (idx-se)
053100     PERFORM 2300-begin-accum-common
053200        THRU 2300-end-accum-common.
053300 2210-end-add-new-player.
053400     EXIT.
053500 
053600* PLAYER ALREADY HAS A ROW - NO ZEROING NEEDED, STRAIGHT INTO
053700* THE COMMON ACCUMULATION STEP.
053800 2220-begin-accum-existing-player.
053900     PERFORM 2300-begin-accum-common
054000        THRU 2300-end-accum-common.
054100 2220-end-accum-existing-player.
054200     EXIT.
054300 
054400* COMMON TO BOTH A BRAND-NEW ROW AND AN EXISTING ONE - ADDS THIS
054500* WEEK'S RESULT RECORD INTO THE RUNNING SUMS AND FILES ITS SCORE
054600* INTO THE PER-WEEK ARRAY FOR THE TREND CALCULATION LATER ON.
054700 2300-begin-accum-common.
054800     ADD cte-01 TO se-games (idx-se)
054900     ADD rr-snaps TO se-snaps (idx-se)
055000     ADD rr-targets TO se-targets (idx-se)
055100     ADD rr-catches TO se-catches (idx-se)
055200     ADD rr-rec-yards TO se-rec-yards (idx-se)
055300     ADD rr-rush-yards TO se-rush-yards (idx-se)
055400     ADD rr-rushes TO se-rushes (idx-se)
055500     ADD rr-touchdowns TO se-touchdowns (idx-se)
055600     ADD rr-drops TO se-drops (idx-se)
055700     ADD rr-missed-assignments TO se-mas (idx-se)
055800     ADD rr-loafs TO se-loafs (idx-se)
055900     ADD rr-derived-keyplays TO se-derived-keyplays (idx-se)
056000     ADD rr-code-points TO se-code-points (idx-se)
056100     ADD rr-score TO se-sum-score (idx-se)
056200 
056300     IF se-games (idx-se) <= cte-max-weeks
056400        MOVE rr-score
056500          TO se-week-score (idx-se, se-games (idx-se))
056600     END-IF.
056700 2300-end-accum-common.
056800     EXIT.
056900 
057000* SEASON RATES RECOMPUTED FROM THE SEASON SUMS (NOT AVERAGED FROM
057100* THE WEEKLY RATE FIELDS) - SAME PER30/SAFE-DIV FORMULAS AS
057200* FILMGRD, JUST FED THE SUMMED COUNTS.  ALSO SETS SEASON SCORE
057300* AND GRADE, THEN BUILDS THE TREND WINDOW FOR THE NOTES SECTION.
057400 3000-begin-finish-one-player.
057500     MOVE se-catches (idx-se) TO ws-safe-div-n
057600     MOVE se-targets (idx-se) TO ws-safe-div-d
057700     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
057800     MOVE ws-safe-div-result TO se-catch-rate (idx-se)
057900 
058000     COMPUTE ws-safe-div-n =
058100             se-rec-yards (idx-se) + se-rush-yards (idx-se)
058200     MOVE se-targets (idx-se) TO ws-safe-div-d
058300     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
058400     MOVE ws-safe-div-result TO se-yards-per-target (idx-se)
058500 
058600     MOVE se-drops (idx-se) TO ws-safe-div-n
058700     MOVE se-targets (idx-se) TO ws-safe-div-d
058800     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
058900     MOVE ws-safe-div-result TO se-drops-rate (idx-se)
059000 
059100     MOVE se-touchdowns (idx-se) TO ws-per30-n
059200     MOVE se-snaps (idx-se) TO ws-safe-div-n
059300     PERFORM 8300-begin-per30 THRU 8300-end-per30
059400     MOVE ws-per30-result TO se-tds-per30 (idx-se)
059500 
059600     MOVE se-derived-keyplays (idx-se) TO ws-per30-n
059700     PERFORM 8300-begin-per30 THRU 8300-end-per30
059800     MOVE ws-per30-result TO se-keyplays-per30 (idx-se)
059900 
060000     MOVE se-targets (idx-se) TO ws-per30-n
060100     PERFORM 8300-begin-per30 THRU 8300-end-per30
060200     MOVE ws-per30-result TO se-targets-per30 (idx-se)
060300 
060400     MOVE se-loafs (idx-se) TO ws-per30-n
060500     PERFORM 8300-begin-per30 THRU 8300-end-per30
060600     MOVE ws-per30-result TO se-loafs-per30 (idx-se)
060700 
060800     MOVE se-mas (idx-se) TO ws-per30-n
060900     PERFORM 8300-begin-per30 THRU 8300-end-per30
061000     MOVE ws-per30-result TO se-ma-per30 (idx-se)
061100 
061200     IF se-games (idx-se) > ZEROES
061300        COMPUTE se-season-score (idx-se) ROUNDED =
061400                se-sum-score (idx-se) / se-games (idx-se)
061500     END-IF
061600 
061700     EVALUATE TRUE
061800        WHEN se-season-score (idx-se) >= 90.00
061900             MOVE "A" TO se-grade (idx-se)
062000        WHEN se-season-score (idx-se) >= 80.00
062100             MOVE "B" TO se-grade (idx-se)
062200        WHEN se-season-score (idx-se) >= 70.00
062300             MOVE "C" TO se-grade (idx-se)
062400        WHEN se-season-score (idx-se) >= 60.00
062500             MOVE "D" TO se-grade (idx-se)
062600        WHEN OTHER
062700             MOVE "F" TO se-grade (idx-se)
062800     END-EVALUATE.
062900 3000-end-finish-one-player.
063000     EXIT.
063100 
063200* DESCENDING BUBBLE SORT BY SEASON SCORE - SAME COMPARE-AND-SWAP
063300* SHAPE AS FILMGRD'S SUMMARY SORT, DIRECTION UNCHANGED.
063400 4000-begin-bubble-sort.
063500     IF se-season-score (ws-sort-origin) <
063600        se-season-score (ws-sort-dest)
063700           PERFORM 4010-begin-exchange-players
063800              THRU 4010-end-exchange-players
063900     END-IF.
064000 4000-end-bubble-sort.
064100     EXIT.
064200 
064300* THREE-MOVE GROUP SWAP - SEE THE WS-SE-SWAP-AREA NOTE ABOVE FOR
064400* WHY A SINGLE GROUP MOVE IS SAFE HERE.
064500 4010-begin-exchange-players.
064600     MOVE se-entry (ws-sort-origin) TO ws-se-swap-area
064700     MOVE se-entry (ws-sort-dest) TO se-entry (ws-sort-origin)
064800     MOVE ws-se-swap-area TO se-entry (ws-sort-dest).
064900 4010-end-exchange-players.
065000     EXIT.
065100 
065200* REPORT HEADING AND COLUMN NAMES FOR THE RANKED INDEX SECTION
065300* THAT FOLLOWS - PRINTED ONCE, AHEAD OF THE FIRST INDEX LINE.
065400 5000-begin-write-title.
065500     MOVE ws-run-weeks TO ws-disp-weeks
065600     MOVE SPACES TO ws-print-line
065700     MOVE 1 TO ws-ptr
065800     STRING "SEASON SUMMARY - " DELIMITED BY SIZE
065900            ws-disp-weeks DELIMITED BY SIZE
066000            " WEEKS" DELIMITED BY SIZE
066100       INTO ws-print-line
066200       WITH POINTER ws-ptr
066300     END-STRING
066400     WRITE season-line FROM ws-print-line
066500 
066600     MOVE SPACES TO season-line
066700     WRITE season-line
066800 
066900     MOVE SPACES TO ws-print-line
067000     STRING "PLAYER               CATCHES   YARDS  DROPS"
067100            DELIMITED BY SIZE
067200            "    TDS  AVG SCORE" DELIMITED BY SIZE
067300       INTO ws-print-line
067400     END-STRING
067500     WRITE season-line FROM ws-print-line.
067600 5000-end-write-title.
067700     EXIT.
067800 
067900* ONE LINE PER PLAYER IN THE ALREADY-SORTED TABLE ORDER - THE
068000* QUICK-SCAN INDEX A COACH READS BEFORE THE FULL TOTALS BLOCKS.
068100 5100-begin-write-index-line.
068200     COMPUTE ws-disp-yards ROUNDED =
068300             se-rec-yards (idx-se) + se-rush-yards (idx-se)
068400     COMPUTE ws-disp-avg-score ROUNDED = se-season-score (idx-se)
068500 
068600     MOVE SPACES TO ws-print-line
068700     MOVE 1 TO ws-ptr
068800     STRING se-player (idx-se) DELIMITED BY "  "
068900            "   " DELIMITED BY SIZE
069000       INTO ws-print-line
069100       WITH POINTER ws-ptr
069200     END-STRING
069300 
069400     MOVE 23 TO ws-ptr
069500     STRING se-catches (idx-se) DELIMITED BY SIZE
069600            "     " DELIMITED BY SIZE
069700            ws-disp-yards DELIMITED BY SIZE
069800            "    " DELIMITED BY SIZE
069900            se-drops (idx-se) DELIMITED BY SIZE
070000            "     " DELIMITED BY SIZE
070100            se-touchdowns (idx-se) DELIMITED BY SIZE
070200            "      " DELIMITED BY SIZE
070300            ws-disp-avg-score DELIMITED BY SIZE
070400       INTO ws-print-line
070500       WITH POINTER ws-ptr
070600     END-STRING
070700     WRITE season-line FROM ws-print-line.
070800 5100-end-write-index-line.
070900     EXIT.
071000 
071100* FULL PER-PLAYER BLOCK - HEADER RULE, SUMMARY LINE, RAW TOTALS,
071200* DISCIPLINE COUNTS, PER30 RATES, THEN THE NARRATIVE (5300).
071300* PRINTED ONCE PER PLAYER, IN THE SAME SORTED ORDER AS THE INDEX.
071400 5200-begin-write-totals-section.
071500     MOVE SPACES TO season-line
071600     WRITE season-line
071700 
071800     MOVE SPACES TO ws-print-line
071900     MOVE 1 TO ws-ptr
072000     STRING se-player (idx-se) DELIMITED BY "  "
072100            " - SEASON TOTALS" DELIMITED BY SIZE
072200       INTO ws-print-line
072300       WITH POINTER ws-ptr
072400     END-STRING
072500     WRITE season-line FROM ws-print-line
072600 
072700     MOVE ALL "-" TO ws-print-line
072800     WRITE season-line FROM ws-print-line
072900 
073000     MOVE SPACES TO ws-print-line
073100     MOVE 1 TO ws-ptr
073200     MOVE se-games (idx-se) TO ws-disp-weeks
073300     COMPUTE ws-disp-score ROUNDED = se-season-score (idx-se)
073400     STRING "Summary: Grade " DELIMITED BY SIZE
073500            se-grade (idx-se) DELIMITED BY SIZE
073600            " (" DELIMITED BY SIZE
073700            ws-disp-score DELIMITED BY SIZE
073800            ")  |  Games " DELIMITED BY SIZE
073900            ws-disp-weeks DELIMITED BY SIZE
074000            "  |  Snaps " DELIMITED BY SIZE
074100            se-snaps (idx-se) DELIMITED BY SIZE
074200            "  |  Tgts " DELIMITED BY SIZE
074300            se-targets (idx-se) DELIMITED BY SIZE
074400       INTO ws-print-line
074500       WITH POINTER ws-ptr
074600     END-STRING
074700     WRITE season-line FROM ws-print-line
074800 
074900     MOVE SPACES TO ws-print-line
075000     MOVE 1 TO ws-ptr
075100     STRING "Totals: Rec " DELIMITED BY SIZE
075200            se-catches (idx-se) DELIMITED BY SIZE
075300            " for " DELIMITED BY SIZE
075400            se-rec-yards (idx-se) DELIMITED BY SIZE
075500            " yds  |  Rush " DELIMITED BY SIZE
075600            se-rush-yards (idx-se) DELIMITED BY SIZE
075700            " yds  |  TD " DELIMITED BY SIZE
075800            se-touchdowns (idx-se) DELIMITED BY SIZE
075900       INTO ws-print-line
076000       WITH POINTER ws-ptr
076100     END-STRING
076200     WRITE season-line FROM ws-print-line
076300 
076400     MOVE SPACES TO ws-print-line
076500     MOVE 1 TO ws-ptr
076600     STRING "Discipline: Drops " DELIMITED BY SIZE
076700            se-drops (idx-se) DELIMITED BY SIZE
076800            "  |  MAs " DELIMITED BY SIZE
076900            se-mas (idx-se) DELIMITED BY SIZE
077000            "  |  Loafs " DELIMITED BY SIZE
077100            se-loafs (idx-se) DELIMITED BY SIZE
077200       INTO ws-print-line
077300       WITH POINTER ws-ptr
077400     END-STRING
077500     WRITE season-line FROM ws-print-line
077600 
077700     MOVE SPACES TO ws-print-line
077800     MOVE 1 TO ws-ptr
077900     STRING "Rates: Keyplays/30 " DELIMITED BY SIZE
078000            se-keyplays-per30 (idx-se) DELIMITED BY SIZE
078100            "  |  Tgts/30 " DELIMITED BY SIZE
078200            se-targets-per30 (idx-se) DELIMITED BY SIZE
078300            "  |  TDs/30 " DELIMITED BY SIZE
078400            se-tds-per30 (idx-se) DELIMITED BY SIZE
078500       INTO ws-print-line
078600       WITH POINTER ws-ptr
078700     END-STRING
078800     WRITE season-line FROM ws-print-line
078900 
079000     MOVE SPACES TO season-line
079100     WRITE season-line
079200 
079300     PERFORM 5300-begin-write-narrative
079400        THRU 5300-end-write-narrative.
079500 5200-end-write-totals-section.
079600     EXIT.
079700 
079800* SEASON NOTES - PERFORMANCE WORD, TREND (WHEN ENOUGH WEEKS ARE
079900* ON FILE), CONCERNS, OFFSEASON RECOMMENDATIONS.  SEE BUSINESS
080000* RULES - SUMMARY-TEXT (SEASON).
080100 5300-begin-write-narrative.
080200     MOVE SPACES TO season-line
080300     MOVE "SEASON NOTES" TO season-line
080400     WRITE season-line
080500 
080600     PERFORM 5310-begin-write-performance-word
080700        THRU 5310-end-write-performance-word
080800 
080900     PERFORM 5320-begin-write-trend
081000        THRU 5320-end-write-trend
081100 
081200     PERFORM 5330-begin-write-concerns
081300        THRU 5330-end-write-concerns
081400 
081500     PERFORM 5340-begin-write-recommendations
081600        THRU 5340-end-write-recommendations
081700 
081800     MOVE SPACES TO season-line
081900     WRITE season-line.
082000 5300-end-write-narrative.
082100     EXIT.
082200 
082300* SEASON-SCORE CUT POINTS ARE DELIBERATELY LOOSER THAN THE
082400* WEEKLY WORDING IN PLYRRPT/WKEXPORT - A SEASON MEAN SMOOTHS OUT
082500* SINGLE-WEEK OUTLIERS SO THE BANDS SIT A FEW POINTS HIGHER.
082600 5310-begin-write-performance-word.
082700     MOVE SPACES TO ws-print-line
082800     EVALUATE TRUE
082900        WHEN se-season-score (idx-se) >= 85.00
083000           STRING "  . Season: outstanding." DELIMITED BY SIZE
083100             INTO ws-print-line
083200        WHEN se-season-score (idx-se) >= 75.00
083300           STRING "  . Season: excellent." DELIMITED BY SIZE
083400             INTO ws-print-line
083500        WHEN se-season-score (idx-se) >= 65.00
083600           STRING "  . Season: solid." DELIMITED BY SIZE
083700             INTO ws-print-line
083800        WHEN se-season-score (idx-se) >= 55.00
083900           STRING "  . Season: inconsistent." DELIMITED BY SIZE
084000             INTO ws-print-line
084100        WHEN OTHER
084200           STRING "  . Season: struggling." DELIMITED BY SIZE
084300             INTO ws-print-line
084400     END-EVALUATE
084500     WRITE season-line FROM ws-print-line.
084600 5310-end-write-performance-word.
084700     EXIT.
084800 
084900* TREND NEEDS AT LEAST 3 WEEKS ON FILE - SEE TKT-0038.
085000 5320-begin-write-trend.
085100     MOVE "N" TO ws-trend-avail-sw
085200     IF se-games (idx-se) >= 3
085300        PERFORM 5321-begin-compute-trend-windows
085400           THRU 5321-end-compute-trend-windows
085500        MOVE "Y" TO ws-trend-avail-sw
085600     END-IF
085700 
085800     IF sw-trend-avail
085900        MOVE SPACES TO ws-print-line
086000        EVALUATE TRUE
086100           WHEN ws-trend-diff >= 5.0
086200              STRING "  . Trend: improved over the season."
086300                DELIMITED BY SIZE INTO ws-print-line
086400           WHEN ws-trend-diff <= -5.0
086500              STRING "  . Trend: declined over the season."
086600                DELIMITED BY SIZE INTO ws-print-line
086700           WHEN OTHER
086800              STRING "  . Trend: consistent all season."
086900                DELIMITED BY SIZE INTO ws-print-line
087000        END-EVALUATE
087100        WRITE season-line FROM ws-print-line
087200     END-IF.
087300 5320-end-write-trend.
087400     EXIT.
087500 
087600* UNDER 6 WEEKS, FIRST-3/LAST-3 WOULD OVERLAP, SO WE COMPARE
087700* FIRST-HALF TO LAST-HALF INSTEAD - SEE TKT-0038.
087800 5321-begin-compute-trend-windows.
087900     IF se-games (idx-se) < 6
088000        COMPUTE ws-trend-half = se-games (idx-se) / 2
088100        MOVE 1 TO ws-trend-lo
088200        MOVE ws-trend-half TO ws-trend-hi
088300        PERFORM 5322-begin-compute-range-mean
088400           THRU 5322-end-compute-range-mean
088500        MOVE ws-trend-mean-result TO ws-trend-early-mean
088600 
088700        COMPUTE ws-trend-lo =
088800                se-games (idx-se) - ws-trend-half + 1
088900        MOVE se-games (idx-se) TO ws-trend-hi
089000        PERFORM 5322-begin-compute-range-mean
089100           THRU 5322-end-compute-range-mean
089200        MOVE ws-trend-mean-result TO ws-trend-late-mean
089300     ELSE
089400        MOVE 1 TO ws-trend-lo
089500        MOVE 3 TO ws-trend-hi
089600        PERFORM 5322-begin-compute-range-mean
089700           THRU 5322-end-compute-range-mean
089800        MOVE ws-trend-mean-result TO ws-trend-early-mean
089900 
090000        COMPUTE ws-trend-lo = se-games (idx-se) - 2
090100        MOVE se-games (idx-se) TO ws-trend-hi
090200        PERFORM 5322-begin-compute-range-mean
090300           THRU 5322-end-compute-range-mean
090400        MOVE ws-trend-mean-result TO ws-trend-late-mean
090500     END-IF
090600 
090700     COMPUTE ws-trend-diff =
090800             ws-trend-late-mean - ws-trend-early-mean.
090900 5321-end-compute-trend-windows.
091000     EXIT.
091100 
091200* SHARED BY BOTH THE EARLY AND LATE WINDOW CALLS IN 5321 -
091300* WS-TREND-LO/HI ARE SET BY THE CALLER BEFORE EACH PERFORM.
091400 5322-begin-compute-range-mean.
091500     MOVE ZEROES TO ws-trend-sum
091600     MOVE ZEROES TO ws-trend-cnt
091700     PERFORM 5323-begin-add-one-week-score
091800        THRU 5323-end-add-one-week-score
091900       VARYING ws-trend-idx FROM ws-trend-lo BY 1
092000         UNTIL ws-trend-idx > ws-trend-hi
092100     IF ws-trend-cnt = ZEROES
092200        MOVE ZEROES TO ws-trend-mean-result
092300     ELSE
092400        COMPUTE ws-trend-mean-result ROUNDED =
092500                ws-trend-sum / ws-trend-cnt
092600     END-IF.
092700 5322-end-compute-range-mean.
092800     EXIT.
092900 
093000* ONE GAME'S SCORE INTO THE RUNNING WINDOW SUM - PULLED STRAIGHT
093100* OFF THE SE-WEEK-SCORE TABLE FILED BY 2300 DURING ACCUMULATION.
093200 5323-begin-add-one-week-score.
093300     ADD se-week-score (idx-se, ws-trend-idx) TO ws-trend-sum
093400     ADD cte-01 TO ws-trend-cnt.
093500 5323-end-add-one-week-score.
093600     EXIT.
093700 
093800* DROP-RATE CONCERN USES A 15% CEILING AGAINST SEASON CATCHES;
093900* MA AND LOAF CONCERNS FIRE IF THE SEASON COUNT EXCEEDS ONE PER
094000* GAME PLAYED - A ROUGH BUT USABLE THRESHOLD PER THE COACHES.
094100 5330-begin-write-concerns.
094200     COMPUTE ws-narr-drops-limit ROUNDED =
094300             0.15 * se-catches (idx-se)
094400     IF se-drops (idx-se) > ws-narr-drops-limit
094500        MOVE SPACES TO season-line
094600        MOVE "  . Concern: drop rate on the season."
094700          TO season-line
094800        WRITE season-line
094900     END-IF
095000 
095100     IF se-mas (idx-se) > se-games (idx-se)
095200        MOVE SPACES TO season-line
095300        MOVE "  . Concern: missed assignments over the season."
095400          TO season-line
095500        WRITE season-line
095600     END-IF
095700 
095800     IF se-loafs (idx-se) > se-games (idx-se)
095900        MOVE SPACES TO season-line
096000        MOVE "  . Concern: loafs over the season."
096100          TO season-line
096200        WRITE season-line
096300     END-IF.
096400 5330-end-write-concerns.
096500     EXIT.
096600 
096700* OFFSEASON RECS - SEASON CATCH-RATE HERE IS CATCHES OVER
096800* (CATCHES + DROPS), NOT CATCHES OVER TARGETS - SEE TKT-0051.
096900 5340-begin-write-recommendations.
097000     COMPUTE ws-safe-div-n = se-catches (idx-se)
097100     COMPUTE ws-safe-div-d =
097200             se-catches (idx-se) + se-drops (idx-se)
097300     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
097400     MOVE ws-safe-div-result TO ws-narr-catch-rate
097500 
097600     MOVE se-rec-yards (idx-se) TO ws-safe-div-n
097700     MOVE se-catches (idx-se) TO ws-safe-div-d
097800     PERFORM 8200-begin-safe-div THRU 8200-end-safe-div
097900     MOVE ws-safe-div-result TO ws-narr-yards-per-catch
098000 
098100     IF ws-narr-catch-rate < 0.6
098200        MOVE SPACES TO season-line
098300        MOVE "  . Offseason: route precision work."
098400          TO season-line
098500        WRITE season-line
098600     END-IF
098700 
098800     IF ws-narr-yards-per-catch < 10.0
098900        MOVE SPACES TO season-line
099000        MOVE "  . Offseason: yards-after-catch skill work."
099100          TO season-line
099200        WRITE season-line
099300     END-IF
099400 
099500     COMPUTE ws-narr-ma-limit ROUNDED = 0.5 * se-games (idx-se)
099600     IF se-mas (idx-se) > ws-narr-ma-limit
099700        MOVE SPACES TO season-line
099800        MOVE "  . Offseason: extra film study." TO season-line
099900        WRITE season-line
100000     END-IF
100100 
100200     IF se-season-score (idx-se) < 70.00
100300        MOVE SPACES TO season-line
100400        MOVE "  . Offseason: overall conditioning and reps."
100500          TO season-line
100600        WRITE season-line
100700     END-IF.
100800 5340-end-write-recommendations.
100900     EXIT.
101000 
101100* MAPS THE SEASON TABLE ROW TO THE SEASONTOT OUTPUT LAYOUT AND
101200* WRITES IT - CALLED ONCE PER PLAYER AFTER SORTING SO THE
101300* MACHINE FILE COMES OUT IN THE SAME DESCENDING-SCORE ORDER AS
101400* THE PRINTED REPORT.
101500 6000-begin-write-one-totals-rec.
101600     MOVE SPACES TO season-totals-rec
101700     MOVE se-player (idx-se)           TO st-player
101800     MOVE se-games (idx-se)             TO st-games
101900     MOVE se-snaps (idx-se)              TO st-snaps
102000     MOVE se-targets (idx-se)            TO st-targets
102100     MOVE se-catches (idx-se)            TO st-catches
102200     MOVE se-rec-yards (idx-se)          TO st-rec-yards
102300     MOVE se-rush-yards (idx-se)         TO st-rush-yards
102400     MOVE se-rushes (idx-se)             TO st-rushes
102500     MOVE se-touchdowns (idx-se)         TO st-touchdowns
102600     MOVE se-drops (idx-se)              TO st-drops
102700     MOVE se-mas (idx-se)                TO st-missed-assignments
102800     MOVE se-loafs (idx-se)              TO st-loafs
102900     COMPUTE st-code-points ROUNDED = se-code-points (idx-se)
103000     MOVE se-derived-keyplays (idx-se)   TO st-derived-keyplays
103100     MOVE se-catch-rate (idx-se)         TO st-catch-rate
103200     MOVE se-yards-per-target (idx-se)   TO st-yards-per-target
103300     MOVE se-tds-per30 (idx-se)          TO st-tds-per30
103400     MOVE se-keyplays-per30 (idx-se)     TO st-keyplays-per30
103500     MOVE se-targets-per30 (idx-se)      TO st-targets-per30
103600     MOVE se-drops-rate (idx-se)         TO st-drops-rate
103700     MOVE se-loafs-per30 (idx-se)        TO st-loafs-per30
103800     MOVE se-ma-per30 (idx-se)           TO st-ma-per30
103900     MOVE se-season-score (idx-se)       TO st-season-score
104000     MOVE se-grade (idx-se)              TO st-grade
104100 
104200     WRITE season-totals-rec.
104300 6000-end-write-one-totals-rec.
104400     EXIT.
104500 
104600* GENERAL SAFE-DIVIDE UTILITY, SAME ZERO-DENOMINATOR GUARD AS
104700* FILMGRD'S OWN 8200 PARAGRAPH.
104800 8200-begin-safe-div.
104900     IF ws-safe-div-d = ZEROES
105000        MOVE ZEROES TO ws-safe-div-result
105100     ELSE
105200        COMPUTE ws-safe-div-result ROUNDED =
105300                ws-safe-div-n / ws-safe-div-d
105400     END-IF.
105500 8200-end-safe-div.
105600     EXIT.
105700 
105800* SCALES A SEASON COUNT TO A "PER 30 SNAPS" RATE - ZERO SNAPS
105900* SHORT-CIRCUITS TO ZERO RATHER THAN DIVIDING BY ZERO.
106000 8300-begin-per30.
106100     IF ws-safe-div-n <= ZEROES
106200        MOVE ZEROES TO ws-per30-result
106300     ELSE
106400        COMPUTE ws-per30-result ROUNDED =
106500                (ws-per30-n * 30) / ws-safe-div-n
106600     END-IF.
106700 8300-end-per30.
106800     EXIT.
106900 
107000* CLOSES BOTH OUTPUT FILES AND CONFIRMS THE RUN COUNTS TO THE
107100* OPERATOR - PLAYERS-WRITTEN SHOULD MATCH THE COUNT OF DISTINCT
107200* NAMES SEEN ACROSS ALL WEEKS' RESULTFL FILES.
107300 9000-begin-finish-program.
107400     CLOSE seasontotfile
107500     CLOSE seasonrptfile
107600     DISPLAY "SEASNRPT - WEEKS READ:      " ws-weeks-read
107700     DISPLAY "SEASNRPT - RECORDS READ:    " ws-recs-read
107800     DISPLAY "SEASNRPT - PLAYERS WRITTEN: " ws-season-cnt.
107900 9000-end-finish-program.
108000     EXIT.
108100 
108200 END PROGRAM SeasnRpt.
